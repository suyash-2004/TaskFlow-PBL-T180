?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. TSKSCH0E.
000800 AUTHOR. H.BRANDT.
000900 INSTALLATION. FACHBEREICH AUFGABENPLANUNG.
001000 DATE-WRITTEN. 1988-09-12.
001100 DATE-COMPILED.
001200 SECURITY. UNCLASSIFIED.
001300*****************************************************************
001400* Letzte Aenderung :: 2026-02-12
001500* Letzte Version   :: C.00.06
001600* Kurzbeschreibung :: Simulierte Zeitleiste - weist Aufgaben
001700* Kurzbeschreibung :: eines Benutzers im Planungsfenster zu
001800*
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von  | Kommentar                        *
002300*---------|------------|------|----------------------------------*
002400*C.00.00  |1988-09-12  | hb   | Neuerstellung, nur ROUND-ROBIN    *
002500*C.00.01  |1990-04-03  | rw   | Algorithmen FCFS/SJF/LJF dazu     *
002600*C.00.02  |1992-01-21  | kl   | Algorithmus PRIORITY dazu         *
002700*C.00.03  |1998-12-08  | kl   | Jahrhundertfeld Zeitstempel (Y2K) *
002800*C.00.04  |2009-06-17  | hb   | Vorab-Deadlockaufloesung (S4) CALL*
002900*C.00.05  |2018-10-02  | rw   | Taktvorschub exakt 15 Min. (S2)   *
003000*C.00.06  |2026-02-12  | hb   | Unbekannter Algorithmuscode->RR   *
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500* Simuliert eine Uhr, die beim Fensteranfang startet und bei
003600* jedem Schritt entweder eine schedulierbare Aufgabe zuweist
003700* (Uhr springt auf deren Ende) oder, wenn keine schedulierbar
003800* ist, um 15 Minuten vorrueckt (S2), bis das Fenster endet (S3).
003900* Die Kandidatenauswahl je Takt haengt vom Algorithmuscode ab
004000* (SP-ALGORITHM, siehe D250/D300-D340). Vor Planungsbeginn wird
004100* TSKDEP0E nach Deadlockzyklen befragt und jeder gefundene
004200* Zyklus sofort aufgeloest (S4). Ruft TSKDTM0E fuer jede Datum/
004300* Zeit-Rechnung (Taktvorschub, Ende = Start + Dauer, Deadline-
004400* Vergleich).
004500*
004600* Funktionscode (LINK-FKT):
004700*   SC = SCHEDULE   LINK-SP-xxx liefert Fenster/Algorithmus,
004800*                    LINK-T-EINTRAG (Tabelle) die zu planenden
004900*                    Aufgaben; bei Rueckgabe stehen die
005000*                    Planungszeiten in derselben Tabelle,
005100*                    LINK-UNSCHED-CNT zaehlt nicht geplante
005200*                    Aufgaben.
005300*
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     SWITCH-15 IS ANZEIGE-VERSION
005900         ON STATUS IS SHOW-VERSION.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 WORKING-STORAGE SECTION.
006500*--------------------------------------------------------------------*
006600* Comp-Felder: Praefix Cn
006700*--------------------------------------------------------------------*
006800 01          COMP-FELDER.
006900     05      C4-IX                PIC S9(04) COMP.
007000     05      C4-JX                PIC S9(04) COMP.
007100     05      C4-BEST-IX           PIC S9(04) COMP.
007200     05      C4-UNSCHED           PIC S9(04) COMP.
007300     05      C4-LEFT              PIC S9(04) COMP.
007400     05      C9-CLOCK-DATE        PIC S9(09) COMP.
007500     05      C4-CLOCK-DATE        PIC S9(08) COMP.
007600     05      C4-CLOCK-TIME        PIC S9(08) COMP.
007700     05      C4-CMP-RESULT        PIC S9(04) COMP.
007800     05      C4-DEADLINE-END-CMP  PIC S9(04) COMP.
007900     05      FILLER               PIC X(04).
008000*--------------------------------------------------------------------*
008100* Konstante Felder: Praefix K
008200*--------------------------------------------------------------------*
008300 01          KONSTANTE-FELDER.
008400     05      K-MODUL              PIC X(08) VALUE "TSKSCH0E".
008500     05      K-MAXTASK            PIC S9(04) COMP VALUE 200.
008600     05      K-ALGO-RR            PIC X(12) VALUE "ROUND-ROBIN".
008700     05      K-ALGO-FCFS          PIC X(12) VALUE "FCFS".
008800     05      K-ALGO-SJF           PIC X(12) VALUE "SJF".
008900     05      K-ALGO-LJF           PIC X(12) VALUE "LJF".
009000     05      K-ALGO-PRI           PIC X(12) VALUE "PRIORITY".
009100     05      K-MIN-ADVANCE        PIC S9(04) COMP VALUE 15.
009200     05      FILLER               PIC X(04).
009300*----------------------------------------------------------------*
009400* Schalter/Conditional-Felder
009500*----------------------------------------------------------------*
009600 01          SCHALTER.
009700     05      PRG-STATUS           PIC 9      VALUE ZERO.
009800         88  PRG-OK                          VALUE ZERO.
009900         88  PRG-ABBRUCH                     VALUE 2.
010000     05      SW-CANDIDATE-FOUND   PIC X      VALUE "N".
010100         88  CANDIDATE-FOUND                 VALUE "Y".
010200     05      SW-SCHEDULABLE       PIC X      VALUE "N".
010300         88  IS-SCHEDULABLE                  VALUE "Y".
010400     05      SW-HAS-DEADLINE      PIC X      VALUE "N".
010500         88  HAS-DEADLINE                    VALUE "Y".
010600     05      FILLER               PIC X(03).
010700*--------------------------------------------------------------------*
010800* Arbeitsfelder
010900*--------------------------------------------------------------------*
011000 01          WORK-FELDER.
011100     05      W-TASK-ID            PIC X(24).
011110     05      W-TASK-ID-KURZ REDEFINES W-TASK-ID.
011120         10  W-TID-K1             PIC X(08).
011130         10  W-TID-K2             PIC X(16).
011200     05      W-BEST-DUR           PIC 9(04).
011300     05      W-BEST-PRI           PIC 9(01).
011400     05      W-BEST-DEADLINE-DATE PIC 9(08).
011410     05      W-BDD-TEILE REDEFINES W-BEST-DEADLINE-DATE.
011420         10  W-BDD-JJJJ           PIC 9(04).
011430         10  W-BDD-MM             PIC 9(02).
011440         10  W-BDD-TT             PIC 9(02).
011500     05      W-BEST-DEADLINE-TIME PIC 9(06).
011600     05      W-BEST-CREATED-DATE  PIC 9(08).
011700     05      W-BEST-CREATED-TIME  PIC 9(06).
011800*            Deadline ohne Wert wird mit 99999999 verglichen, damit
011900*            sie in der S5-Sortierung zuletzt kommt
012000     05      W-DEADLINE-SORTKEY   PIC 9(08).
012100     05      W-DEADLINE-SORTKEY-ALT REDEFINES W-DEADLINE-SORTKEY
012200                                  PIC 9(08).
012300     05      FILLER               PIC X(08).
012400*--------------------------------------------------------------------*
012500* Aufruf-Schnittstellen zu TSKDEP0E und TSKDTM0E
012600*--------------------------------------------------------------------*
012700 01          DEP-LINK-REC.
012800     05      DL-HDR.
012900         10  DL-FKT               PIC X(02).
013000         10  DL-RC                PIC S9(04) COMP.
013100     05      DL-DATA.
013200         10  DL-TASK-ID           PIC X(24).
013300         10  DL-STATUS            PIC X(12).
013400         10  DL-DEP-COUNT         PIC 9(02).
013500         10  DL-DEP-ID OCCURS 10 TIMES
013600                                  PIC X(24).
013700         10  DL-RELEASED-ID       PIC X(24).
013800         10  DL-GRANTED-FLAG      PIC X.
013900         10  DL-WOULD-CYCLE-FLAG  PIC X.
014000         10  DL-CYCLE-COUNT       PIC 9(02).
014100         10  DL-MOD-TASK-ID       PIC X(24).
014200         10  DL-TOTAL-CNT         PIC 9(04).
014300         10  DL-COMPLETED-CNT     PIC 9(04).
014400         10  DL-WAITING-CNT       PIC 9(04).
014500         10  FILLER               PIC X(08).
014600 01          DTM-LINK-REC.
014700     05      DT-HDR.
014800         10  DT-FKT               PIC X(02).
014900         10  DT-RC                PIC S9(04) COMP.
015000     05      DT-DATA.
015100         10  DT-DATE1             PIC 9(08).
015200         10  DT-TIME1             PIC 9(06).
015300         10  DT-DATE2             PIC 9(08).
015400         10  DT-TIME2             PIC 9(06).
015500         10  DT-MINUTES           PIC S9(07).
015600         10  DT-CMP-RESULT        PIC S9(01).
015700         10  FILLER               PIC X(08).
015800 EXTENDED-STORAGE SECTION.
015900 LINKAGE SECTION.
016000*-->    Uebergabe aus Aufrufermodul (TSKDRV0E)
016100 01     LINK-REC.
016200     05  LINK-HDR.
016300         10 LINK-FKT              PIC X(02).
016400         10 LINK-RC               PIC S9(04) COMP.
016500     05  LINK-DATA.
016600         10 LINK-SP-SCHEDULE-DATE PIC 9(08).
016700         10 LINK-SP-START-TIME    PIC 9(04).
016800         10 LINK-SP-END-TIME      PIC 9(04).
016900         10 LINK-SP-ALGORITHM     PIC X(12).
017000         10 LINK-TASK-COUNT       PIC 9(03).
017100         10 LINK-UNSCHED-CNT      PIC 9(03).
017200         10 LINK-T-EINTRAG OCCURS 200 TIMES
017300                      INDEXED BY LINK-TX.
017400             15 LINK-T-ID             PIC X(24).
017500             15 LINK-T-PRIORITY       PIC 9(01).
017600             15 LINK-T-DURATION       PIC 9(04).
017700             15 LINK-T-DEADLINE-DATE  PIC 9(08).
017800             15 LINK-T-DEADLINE-TIME  PIC 9(06).
017900             15 LINK-T-CREATED-DATE   PIC 9(08).
018000             15 LINK-T-CREATED-TIME   PIC 9(06).
018100             15 LINK-T-SCHED-FLAG     PIC X.
018200                 88 LINK-T-IS-SCHED            VALUE "Y".
018300             15 LINK-T-SCHED-START-DATE PIC 9(08).
018400             15 LINK-T-SCHED-START-TIME PIC 9(06).
018500             15 LINK-T-SCHED-END-DATE PIC 9(08).
018600             15 LINK-T-SCHED-END-TIME PIC 9(06).
018700 PROCEDURE DIVISION USING LINK-REC.
018800******************************************************************
018900* Steuerungs-Section
019000******************************************************************
019100 A100-STEUERUNG SECTION.
019200 A100-00.
019300     IF  SHOW-VERSION
019400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
019500         EXIT PROGRAM
019600     END-IF
019700     MOVE ZERO TO LINK-RC
019800     SET PRG-OK TO TRUE
019900     EVALUATE LINK-FKT
020000         WHEN "SC"  PERFORM B100-SCHEDULE
020100         WHEN OTHER MOVE 9999 TO LINK-RC
020200     END-EVALUATE
020300     EXIT PROGRAM
020400     .
020500 A100-99.
020600     EXIT.
020700******************************************************************
020800* SC - Hauptablauf: Vorab-Deadlockaufloesung (S4), dann die
020900* simulierte Taktschleife (D100) bis Fensterende oder bis keine
021000* Aufgabe mehr offen ist
021100******************************************************************
021200 B100-SCHEDULE SECTION.
021300 B100-00.
021400     PERFORM C100-PRE-DEADLOCK
021500     MOVE LINK-SP-SCHEDULE-DATE TO C4-CLOCK-DATE
021600     COMPUTE C4-CLOCK-TIME = LINK-SP-START-TIME * 100
021700     MOVE ZERO TO C4-UNSCHED
021800     PERFORM C190-COUNT-LEFT
021900*            S3 Fensterabbruch: CURRENT-TIME < Fensterende; das
022000*            Datum bleibt innerhalb dieses Laufs der Planungstag,
022100*            C4-CLOCK-TIME wird dazu auf HHMM zurueckgerechnet
022200     COMPUTE C4-CMP-RESULT = (C4-CLOCK-TIME / 100)
022300     PERFORM D100-CLOCK-LOOP THRU D100-CLOCK-LOOP-EXIT
022400         UNTIL C4-LEFT = ZERO OR C4-CMP-RESULT >= LINK-SP-END-TIME
022500     .
022600 B100-99.
022700     EXIT.
022800 C190-COUNT-LEFT.
022900     MOVE ZERO TO C4-LEFT
023000     PERFORM C191-COUNT-ONE THRU C191-COUNT-ONE-EXIT
023100         VARYING LINK-TX FROM 1 BY 1 UNTIL LINK-TX > LINK-TASK-COUNT
023200     .
023300 C191-COUNT-ONE.
023400     IF  NOT LINK-T-IS-SCHED (LINK-TX)
023500         ADD 1 TO C4-LEFT
023600     END-IF
023700     .
023800 C191-COUNT-ONE-EXIT.
023900     EXIT.
024000******************************************************************
024100* D100 - ein Takt der simulierten Uhr: Kandidat waehlen; wenn
024200* keiner schedulierbar ist, Uhr um K-MIN-ADVANCE Minuten
024300* vorruecken (S2); sonst Kandidat einplanen, als erledigt
024400* melden und Uhr auf dessen Ende springen
024500******************************************************************
024600 D100-CLOCK-LOOP.
024700     PERFORM D250-PICK-ALGORITHM
024800     IF  CANDIDATE-FOUND
024900         PERFORM D150-ASSIGN-CANDIDATE
025000     ELSE
025100         PERFORM D160-ADVANCE-CLOCK
025200     END-IF
025300     COMPUTE C4-CMP-RESULT = (C4-CLOCK-TIME / 100)
025400     .
025500 D100-CLOCK-LOOP-EXIT.
025600     EXIT.
025700* Kandidat C4-BEST-IX bekommt Start = aktuelle Uhr, Ende = Start +
025800* Dauer (TSKDTM0E Funktion AM); wird bei TSKDEP0E als erledigt
025900* gemeldet, damit seine Abhaengigen schedulierbar werden.
026000 D150-ASSIGN-CANDIDATE.
026100     MOVE C4-CLOCK-DATE TO LINK-T-SCHED-START-DATE (C4-BEST-IX)
026200     MOVE C4-CLOCK-TIME TO LINK-T-SCHED-START-TIME (C4-BEST-IX)
026300     MOVE C4-CLOCK-DATE TO DT-DATE1
026400     MOVE C4-CLOCK-TIME TO DT-TIME1
026500     COMPUTE DT-MINUTES = LINK-T-DURATION (C4-BEST-IX)
026600     MOVE "AM" TO DT-FKT
026700     CALL "TSKDTM0E" USING DTM-LINK-REC
026800     MOVE DT-DATE2 TO LINK-T-SCHED-END-DATE (C4-BEST-IX)
026900     MOVE DT-TIME2 TO LINK-T-SCHED-END-TIME (C4-BEST-IX)
027000     SET LINK-T-IS-SCHED (C4-BEST-IX) TO TRUE
027100     SUBTRACT 1 FROM C4-LEFT
027200     MOVE LINK-T-ID (C4-BEST-IX) TO DL-TASK-ID
027300     MOVE "MC" TO DL-FKT
027400     CALL "TSKDEP0E" USING DEP-LINK-REC
027500     MOVE DT-DATE2 TO C4-CLOCK-DATE
027600     MOVE DT-TIME2 TO C4-CLOCK-TIME
027700     .
027800* S2 - exakt 15 Minuten vorruecken, ueber TSKDTM0E Funktion AM
027900* (damit ein Stundenwechsel korrekt behandelt wird)
028000 D160-ADVANCE-CLOCK.
028100     MOVE C4-CLOCK-DATE TO DT-DATE1
028200     MOVE C4-CLOCK-TIME TO DT-TIME1
028300     MOVE K-MIN-ADVANCE TO DT-MINUTES
028400     MOVE "AM" TO DT-FKT
028500     CALL "TSKDTM0E" USING DTM-LINK-REC
028600     MOVE DT-DATE2 TO C4-CLOCK-DATE
028700     MOVE DT-TIME2 TO C4-CLOCK-TIME
028800     .
028900******************************************************************
029000* D200 - S1 Schedulierbarkeitstest: Aufgabe LINK-TX ist
029100* schedulierbar, wenn sie noch nicht eingeplant ist, von
029200* TSKDEP0E als abhaengigkeitsfrei (erledigt-Semaphor) gemeldet
029300* wird, und - falls sie eine Deadline hat - Takt-Ende die
029400* Deadline nicht ueberschreitet
029500******************************************************************
029600 D200-SCHEDULABLE-TEST SECTION.
029700 D200-00.
029800     SET SW-SCHEDULABLE TO FALSE
029900     IF  LINK-T-IS-SCHED (C4-IX)
030000         GO TO D200-99
030100     END-IF
030200     MOVE LINK-T-ID (C4-IX) TO DL-TASK-ID
030300     MOVE "AQ" TO DL-FKT
030400     CALL "TSKDEP0E" USING DEP-LINK-REC
030500     IF  DL-GRANTED-FLAG = "N"
030600         GO TO D200-99
030700     END-IF
030800*            Quittung wieder freigeben - AQ diente hier nur als
030900*            Bereitschaftstest, nicht als tatsaechliche Belegung
031000     MOVE "RL" TO DL-FKT
031100     CALL "TSKDEP0E" USING DEP-LINK-REC
031200     SET SW-HAS-DEADLINE TO FALSE
031300     IF  LINK-T-DEADLINE-DATE (C4-IX) NOT = ZERO
031400         SET HAS-DEADLINE TO TRUE
031500         MOVE C4-CLOCK-DATE TO DT-DATE1
031600         MOVE C4-CLOCK-TIME TO DT-TIME1
031700         COMPUTE DT-MINUTES = LINK-T-DURATION (C4-IX)
031800         MOVE "AM" TO DT-FKT
031900         CALL "TSKDTM0E" USING DTM-LINK-REC
032000         MOVE DT-DATE2 TO DT-DATE1
032100         MOVE DT-TIME2 TO DT-TIME1
032200         MOVE LINK-T-DEADLINE-DATE (C4-IX) TO DT-DATE2
032300         MOVE LINK-T-DEADLINE-TIME (C4-IX) TO DT-TIME2
032400         MOVE "CM" TO DT-FKT
032500         CALL "TSKDTM0E" USING DTM-LINK-REC
032600         IF  DT-CMP-RESULT > ZERO
032700             GO TO D200-99
032800         END-IF
032900     END-IF
033000     SET IS-SCHEDULABLE TO TRUE
033100     .
033200 D200-99.
033300     EXIT.
033400******************************************************************
033500* D250 - Kandidat fuer den laufenden Takt auswaehlen, je nach
033600* Algorithmuscode (S5); unbekannter Code faellt auf ROUND-ROBIN
033700* zurueck
033800******************************************************************
033900 D250-PICK-ALGORITHM SECTION.
034000 D250-00.
034100     SET SW-CANDIDATE-FOUND TO FALSE
034200     MOVE ZERO TO C4-BEST-IX
034300     EVALUATE LINK-SP-ALGORITHM
034400         WHEN K-ALGO-FCFS   PERFORM D310-SELECT-FCFS
034500         WHEN K-ALGO-SJF    PERFORM D320-SELECT-SJF
034600         WHEN K-ALGO-LJF    PERFORM D330-SELECT-LJF
034700         WHEN K-ALGO-PRI    PERFORM D340-SELECT-PRI
034800         WHEN OTHER         PERFORM D300-SELECT-RR
034900     END-EVALUATE
035000     .
035100 D250-99.
035200     EXIT.
035300* ROUND-ROBIN (Default): Prioritaet absteigend, dann Deadline
035400* aufsteigend (ohne Deadline zuletzt); erste schedulierbare
035500 D300-SELECT-RR SECTION.
035600 D300-00.
035700     MOVE ZERO TO W-BEST-PRI
035800     MOVE 99999999 TO W-DEADLINE-SORTKEY
035900     PERFORM D301-TEST-ONE THRU D301-TEST-ONE-EXIT
036000         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > LINK-TASK-COUNT
036100     .
036200 D300-99.
036300     EXIT.
036400 D301-TEST-ONE.
036500     PERFORM D200-SCHEDULABLE-TEST
036600     IF  IS-SCHEDULABLE
036700         PERFORM C290-DEADLINE-SORTKEY
036800         IF  LINK-T-PRIORITY (C4-IX) > W-BEST-PRI
036900             OR (LINK-T-PRIORITY (C4-IX) = W-BEST-PRI
037000                 AND W-DEADLINE-SORTKEY-ALT < W-DEADLINE-SORTKEY)
037100             PERFORM C280-TAKE-CANDIDATE
037200         END-IF
037300     END-IF
037400     .
037500 D301-TEST-ONE-EXIT.
037600     EXIT.
037700* Deadline-Sortierschluessel fuer Aufgabe C4-IX in
037800* W-DEADLINE-SORTKEY-ALT ablegen; ohne Deadline = 99999999 (S5)
037900 C290-DEADLINE-SORTKEY.
038000     IF  LINK-T-DEADLINE-DATE (C4-IX) = ZERO
038100         MOVE 99999999 TO W-DEADLINE-SORTKEY-ALT
038200     ELSE
038300         MOVE LINK-T-DEADLINE-DATE (C4-IX) TO W-DEADLINE-SORTKEY-ALT
038400     END-IF
038500     .
038600 C280-TAKE-CANDIDATE.
038700     SET CANDIDATE-FOUND TO TRUE
038800     MOVE C4-IX TO C4-BEST-IX
038900     MOVE LINK-T-PRIORITY (C4-IX) TO W-BEST-PRI
039000     MOVE W-DEADLINE-SORTKEY-ALT TO W-DEADLINE-SORTKEY
039100     .
039200* FCFS: Erstellungszeitstempel aufsteigend, erste schedulierbare
039300 D310-SELECT-FCFS SECTION.
039400 D310-00.
039500     MOVE 99999999 TO W-BEST-CREATED-DATE
039600     MOVE 999999 TO W-BEST-CREATED-TIME
039700     PERFORM D311-TEST-ONE THRU D311-TEST-ONE-EXIT
039800         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > LINK-TASK-COUNT
039900     .
040000 D310-99.
040100     EXIT.
040200 D311-TEST-ONE.
040300     PERFORM D200-SCHEDULABLE-TEST
040400     IF  IS-SCHEDULABLE
040500         IF  LINK-T-CREATED-DATE (C4-IX) < W-BEST-CREATED-DATE
040600             OR (LINK-T-CREATED-DATE (C4-IX) = W-BEST-CREATED-DATE
040700                 AND LINK-T-CREATED-TIME (C4-IX) < W-BEST-CREATED-TIME)
040800             SET CANDIDATE-FOUND TO TRUE
040900             MOVE C4-IX TO C4-BEST-IX
041000             MOVE LINK-T-CREATED-DATE (C4-IX) TO W-BEST-CREATED-DATE
041100             MOVE LINK-T-CREATED-TIME (C4-IX) TO W-BEST-CREATED-TIME
041200         END-IF
041300     END-IF
041400     .
041500 D311-TEST-ONE-EXIT.
041600     EXIT.
041700* SJF: unter allen schedulierbaren die kleinste Dauer
041800 D320-SELECT-SJF SECTION.
041900 D320-00.
042000     MOVE 9999 TO W-BEST-DUR
042100     PERFORM D321-TEST-ONE THRU D321-TEST-ONE-EXIT
042200         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > LINK-TASK-COUNT
042300     .
042400 D320-99.
042500     EXIT.
042600 D321-TEST-ONE.
042700     PERFORM D200-SCHEDULABLE-TEST
042800     IF  IS-SCHEDULABLE
042900         IF  LINK-T-DURATION (C4-IX) < W-BEST-DUR
043000             SET CANDIDATE-FOUND TO TRUE
043100             MOVE C4-IX TO C4-BEST-IX
043200             MOVE LINK-T-DURATION (C4-IX) TO W-BEST-DUR
043300         END-IF
043400     END-IF
043500     .
043600 D321-TEST-ONE-EXIT.
043700     EXIT.
043800* LJF: unter allen schedulierbaren die groesste Dauer
043900 D330-SELECT-LJF SECTION.
044000 D330-00.
044100     MOVE ZERO TO W-BEST-DUR
044200     PERFORM D331-TEST-ONE THRU D331-TEST-ONE-EXIT
044300         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > LINK-TASK-COUNT
044400     .
044500 D330-99.
044600     EXIT.
044700 D331-TEST-ONE.
044800     PERFORM D200-SCHEDULABLE-TEST
044900     IF  IS-SCHEDULABLE
045000         IF  LINK-T-DURATION (C4-IX) > W-BEST-DUR
045100             SET CANDIDATE-FOUND TO TRUE
045200             MOVE C4-IX TO C4-BEST-IX
045300             MOVE LINK-T-DURATION (C4-IX) TO W-BEST-DUR
045400         END-IF
045500     END-IF
045600     .
045700 D331-TEST-ONE-EXIT.
045800     EXIT.
045900* PRIORITY: nur Prioritaet absteigend, erste schedulierbare
046000 D340-SELECT-PRI SECTION.
046100 D340-00.
046200     MOVE ZERO TO W-BEST-PRI
046300     PERFORM D341-TEST-ONE THRU D341-TEST-ONE-EXIT
046400         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > LINK-TASK-COUNT
046500     .
046600 D340-99.
046700     EXIT.
046800 D341-TEST-ONE.
046900     PERFORM D200-SCHEDULABLE-TEST
047000     IF  IS-SCHEDULABLE
047100         IF  LINK-T-PRIORITY (C4-IX) > W-BEST-PRI
047200             SET CANDIDATE-FOUND TO TRUE
047300             MOVE C4-IX TO C4-BEST-IX
047400             MOVE LINK-T-PRIORITY (C4-IX) TO W-BEST-PRI
047500         END-IF
047600     END-IF
047700     .
047800 D341-TEST-ONE-EXIT.
047900     EXIT.
048000******************************************************************
048100* C100 - S4 Vorab-Deadlockaufloesung: jeden von TSKDEP0E
048200* gemeldeten Zyklus ueber Funktion DR aufbrechen, erneut
048300* suchen, bis keiner mehr gefunden wird
048400******************************************************************
048500 C100-PRE-DEADLOCK SECTION.
048600 C100-00.
048700     MOVE "DF" TO DL-FKT
048800     CALL "TSKDEP0E" USING DEP-LINK-REC
048900     PERFORM C110-RESOLVE-LOOP THRU C110-RESOLVE-LOOP-EXIT
049000         UNTIL DL-CYCLE-COUNT = ZERO
049100     .
049200 C100-99.
049300     EXIT.
049400* DL-TASK-ID wurde bereits von der vorigen DF-Abfrage mit der
049500* ersten Aufgabe des gefundenen Zyklus gefuellt
049600 C110-RESOLVE-LOOP.
049700     MOVE "DR" TO DL-FKT
049800     CALL "TSKDEP0E" USING DEP-LINK-REC
049900     MOVE "DF" TO DL-FKT
050000     CALL "TSKDEP0E" USING DEP-LINK-REC
050100     .
050200 C110-RESOLVE-LOOP-EXIT.
050300     EXIT.
