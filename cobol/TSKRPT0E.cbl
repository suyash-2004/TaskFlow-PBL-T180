?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TSKRPT0E.
000300 AUTHOR. K.LENZ.
000400 INSTALLATION. FACHBEREICH AUFGABENPLANUNG.
000500 DATE-WRITTEN. 1991-03-04.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800******************************************************************
000900* Letzte Aenderung :: 2026-02-18
001000* Letzte Version   :: D.00.05
001100* Kurzbeschreibung :: Tagesbericht Produktivitaet - baut je
001200* Kurzbeschreibung :: Aufgabe die Zusammenfassung, errechnet die
001300* Kurzbeschreibung :: Kennzahlen und druckt den Bericht
001400*
001500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001700*----------------------------------------------------------------*
001800* Vers.   | Datum      | von  | Kommentar                        *
001900*---------|------------|------|----------------------------------*
002000*D.00.00  |1991-03-04  | kl   | Neuerstellung                    *
002100*D.00.01  |1994-07-19  | hb   | Spalte Prioritaet im Detailblock  *
002200*D.00.02  |1998-11-30  | kl   | Jahrhundertfeld Zeitstempel (Y2K) *
002300*D.00.03  |2005-02-14  | rw   | Zeiteffizienz auf 2 Dezimalen     *
002400*D.00.04  |2016-09-08  | kl   | Produktivitaetsindex (R6) dazu    *
002500*D.00.05  |2026-02-18  | hb   | Verspaetungstext je Aufgabe (R8)  *
002600*----------------------------------------------------------------*
002700*
002800* Programmbeschreibung
002900* --------------------
003000* Erhaelt vom Aufrufer (TSKDRV0E) die Aufgabentabelle des
003100* Tages und das Berichtsdatum. Fuer jede Aufgabe wird, falls
003200* noch keine Planzeit vorliegt, eine Ersatzplanung mit Fenster-
003300* beginn 09:00 angenommen; ist Ist-Start UND Ist-Ende bekannt,
003400* werden Ist-Dauer und Verspaetung ueber TSKDTM0E (Funktion DM,
003500* Minutendifferenz mit Abwaertsrundung) ermittelt. Danach werden
003600* die Kennzahlen Erledigungsquote, Puenktlichkeitsquote, mittlere
003700* Verspaetung, Zeiteffizienz und Produktivitaetsindex gebildet
003800* und ein Fliesstext (INSIGHTS) nach festen Regeln erzeugt. Der
003900* fertige Bericht wird als 132-stellige Druckdatei REPORT-OUT
004000* ausgegeben.
004100*
004200* Funktionscode (LINK-FKT):
004300*   RP = REPORT     LINK-T-EINTRAG liefert die Aufgaben des
004400*                    Tages, LINK-REPORT-DATE das Berichtsdatum;
004500*                    bei Rueckgabe stehen die Kennzahlen in
004600*                    LINK-PM-xxx und der Bericht ist geschrieben.
004700*
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200    SWITCH-15 IS ANZEIGE-VERSION
005300        ON STATUS IS SHOW-VERSION.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600    SELECT REPORT-OUT-FILE  ASSIGN TO REPORT-OUT
005700        ORGANIZATION IS LINE SEQUENTIAL
005800        FILE STATUS IS FILE-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  REPORT-OUT-FILE.
006200 01  REPORT-PRINT-LINE        PIC X(132).
006400 WORKING-STORAGE SECTION.
006500*--------------------------------------------------------------------*
006600* Comp-Felder: Praefix Cn
006700*--------------------------------------------------------------------*
006800 01          COMP-FELDER.
006900    05      C4-IX                PIC S9(04) COMP.
007000    05      C4-TOTAL             PIC S9(04) COMP.
007100    05      C4-COMPLETED         PIC S9(04) COMP.
007200    05      C4-ONTIME-CNT        PIC S9(04) COMP.
007300    05      C4-DELAY-CNT         PIC S9(04) COMP.
007400    05      C6-SCHED-SUM         PIC S9(08) COMP.
007500    05      C6-ACTUAL-SUM        PIC S9(08) COMP.
007600    05      C9-DELAY-SUM         PIC S9(09) COMP.
007700    05      C4-LINENO            PIC S9(04) COMP.
007800    05      FILLER               PIC X(04).
007900*--------------------------------------------------------------------*
008000* Konstante Felder: Praefix K
008100*--------------------------------------------------------------------*
008200 01          KONSTANTE-FELDER.
008300    05      K-MODUL              PIC X(08) VALUE "TSKRPT0E".
008400    05      K-MAXTASK            PIC S9(04) COMP VALUE 200.
008500    05      K-DEF-START-TIME     PIC 9(06) VALUE 090000.
008600    05      K-DEF-DURATION       PIC S9(04) COMP VALUE 60.
008700    05      K-SCORE-WT-COMPL     PIC V9(02) VALUE .50.
008800    05      K-SCORE-WT-ONTIME    PIC V9(02) VALUE .30.
008900    05      K-SCORE-WT-EFF       PIC V9(02) VALUE .20.
009000    05      FILLER               PIC X(08).
009100*----------------------------------------------------------------*
009200* Schalter/Conditional-Felder
009300*----------------------------------------------------------------*
009400 01          SCHALTER.
009500    05      PRG-STATUS           PIC 9      VALUE ZERO.
009600        88  PRG-OK                          VALUE ZERO.
009700        88  PRG-ABBRUCH                     VALUE 2.
009800    05      FILE-STATUS          PIC X(02)  VALUE "00".
009900        88  FILE-OK                         VALUE "00".
010000        88  FILE-NOK                        VALUE "01" THRU "99".
010100    05      SW-HAS-ACTUALS       PIC X      VALUE "N".
010200        88  HAS-ACTUALS                     VALUE "Y".
010300    05      SW-HAS-SCHED-TIME    PIC X      VALUE "N".
010400        88  HAS-SCHED-TIME                  VALUE "Y".
010500    05      SW-DELAY-PRESENT     PIC X      VALUE "N".
010600        88  DELAY-PRESENT                   VALUE "Y".
010700    05      FILLER               PIC X(03).
010800*--------------------------------------------------------------------*
010900* Arbeitsfelder
011000*--------------------------------------------------------------------*
011100 01          WORK-FELDER.
011200    05      W-TASK-ID            PIC X(24).
011300    05      W-TASK-ID-KURZ REDEFINES W-TASK-ID.
011400        10  W-TID-K1             PIC X(08).
011500        10  W-TID-K2             PIC X(16).
011600    05      W-ACT-DUR            PIC S9(05).
011700    05      W-DELAY              PIC S9(05).
011710    05      W-DELAY-ABS          PIC 9(05).
011720    05      W-AVG-DELAY-ED       PIC -(05)9.9.
011730    05      W-COMPLETED-DISP     PIC Z(03)9.
011740    05      W-TOTAL-DISP         PIC Z(03)9.
011800    05      W-RAW-COMPLETION-RATE PIC S9(05)V9(04) COMP.
011900    05      W-RAW-ONTIME-RATE     PIC S9(05)V9(04) COMP.
012000    05      W-RAW-AVG-DELAY       PIC S9(05)V9(04) COMP.
012100    05      W-RAW-EFFICIENCY      PIC S9(05)V9(04) COMP.
012200    05      W-RAW-EFF-CAPPED      PIC S9(05)V9(04) COMP.
012300    05      W-RAW-SCORE           PIC S9(05)V9(04) COMP.
012400    05      W-NARRATIVE           PIC X(120).
012500    05      W-DELAY-TEXT          PIC X(24).
012600    05      W-REPORT-DATE         PIC 9(08).
012700    05      W-RD-TEILE REDEFINES W-REPORT-DATE.
012800        10  W-RD-JJJJ            PIC 9(04).
012900        10  W-RD-MM              PIC 9(02).
013000        10  W-RD-TT              PIC 9(02).
013100    05      W-TIME-HHMM           PIC 9(06).
013200    05      W-TIME-TEILE REDEFINES W-TIME-HHMM.
013300        10  W-TH-HH              PIC 9(02).
013400        10  W-TH-MI              PIC 9(02).
013500        10  W-TH-SS              PIC 9(02).
013510    05      W-SCHED-START-HHMM    PIC X(05).
013520    05      W-SCHED-END-HHMM      PIC X(05).
013530    05      W-ACT-START-HHMM      PIC X(05).
013540    05      W-ACT-END-HHMM        PIC X(05).
013550    05      W-ACT-TEXT            PIC X(13).
013600    05      W-TITLE-LINE          PIC X(40).
013700    05      FILLER                PIC X(08).
013800*--------------------------------------------------------------------*
013900* Aufruf-Schnittstelle zu TSKDTM0E
014000*--------------------------------------------------------------------*
014100 01          DTM-LINK-REC.
014200    05      DT-HDR.
014300        10  DT-FKT               PIC X(02).
014400        10  DT-RC                PIC S9(04) COMP.
014500    05      DT-DATA.
014600        10  DT-DATE1             PIC 9(08).
014700        10  DT-TIME1             PIC 9(06).
014800        10  DT-DATE2             PIC 9(08).
014900        10  DT-TIME2             PIC 9(06).
015000        10  DT-MINUTES           PIC S9(07).
015100        10  DT-CMP-RESULT        PIC S9(01).
015200        10  FILLER               PIC X(08).
015300 EXTENDED-STORAGE SECTION.
015400 LINKAGE SECTION.
015500*-->    Uebergabe aus Aufrufermodul (TSKDRV0E)
015600 01     LINK-REC.
015700    05  LINK-HDR.
015800        10 LINK-FKT              PIC X(02).
015900        10 LINK-RC               PIC S9(04) COMP.
016000    05  LINK-DATA.
016100        10 LINK-REPORT-DATE      PIC 9(08).
016200        10 LINK-TASK-COUNT       PIC 9(03).
016300        10 LINK-PM-COMPLETION-RATE  PIC 9(03)V9.
016400        10 LINK-PM-ON-TIME-RATE     PIC 9(03)V9.
016500        10 LINK-PM-AVG-DELAY        PIC S9(05)V9.
016600        10 LINK-PM-PROD-SCORE       PIC 9(03)V9.
016700        10 LINK-PM-TOTAL-SCHED-TIME PIC 9(06).
016800        10 LINK-PM-TOTAL-ACTUAL-TIME PIC 9(06).
016900        10 LINK-PM-TIME-EFFICIENCY  PIC 9(03)V99.
017000        10 LINK-T-EINTRAG OCCURS 200 TIMES
017100                     INDEXED BY LINK-TX.
017200            15 LINK-T-ID              PIC X(24).
017300            15 LINK-T-NAME            PIC X(40).
017400            15 LINK-T-PRIORITY        PIC 9(01).
017500            15 LINK-T-STATUS          PIC X(12).
017600            15 LINK-T-SCHED-DURATION  PIC 9(04).
017700            15 LINK-T-SCHED-START-DATE PIC 9(08).
017800            15 LINK-T-SCHED-START-TIME PIC 9(06).
017900            15 LINK-T-SCHED-END-DATE   PIC 9(08).
018000            15 LINK-T-SCHED-END-TIME   PIC 9(06).
018100            15 LINK-T-ACT-START-DATE   PIC 9(08).
018200            15 LINK-T-ACT-START-TIME   PIC 9(06).
018300            15 LINK-T-ACT-END-DATE     PIC 9(08).
018400            15 LINK-T-ACT-END-TIME     PIC 9(06).
018500            15 LINK-T-ACTUAL-DUR       PIC S9(04).
018600            15 LINK-T-ACTUAL-FLAG      PIC X.
018700                88 LINK-T-HAS-ACTUAL          VALUE "Y".
018800            15 LINK-T-DELAY            PIC S9(05).
018900            15 LINK-T-DELAY-FLAG       PIC X.
019000                88 LINK-T-HAS-DELAY           VALUE "Y".
019100 PROCEDURE DIVISION USING LINK-REC.
019200******************************************************************
019300* Steuerungs-Section
019400******************************************************************
019500 A100-STEUERUNG SECTION.
019600 A100-00.
019700    IF  SHOW-VERSION
019800        DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
019900        EXIT PROGRAM
020000    END-IF
020100    MOVE ZERO TO LINK-RC
020200    SET PRG-OK TO TRUE
020300    EVALUATE LINK-FKT
020400        WHEN "RP"  PERFORM B000-VORLAUF
020500                   IF  PRG-OK
020600                       PERFORM B100-VERARBEITUNG
020700                       PERFORM B090-ENDE
020800                   END-IF
020900        WHEN OTHER MOVE 9999 TO LINK-RC
021000    END-EVALUATE
021100    EXIT PROGRAM
021200    .
021300 A100-99.
021400    EXIT.
021500******************************************************************
021600* Vorlauf: Druckdatei eroeffnen
021700******************************************************************
021800 B000-VORLAUF SECTION.
021900 B000-00.
022000    OPEN OUTPUT REPORT-OUT-FILE
022100    IF  FILE-NOK
022200        MOVE 9001 TO LINK-RC
022300        SET PRG-ABBRUCH TO TRUE
022400    END-IF
022500    .
022600 B000-99.
022700    EXIT.
022800******************************************************************
022900* Nachlauf: Druckdatei schliessen
023000******************************************************************
023100 B090-ENDE SECTION.
023200 B090-00.
023300    CLOSE REPORT-OUT-FILE
023400    .
023500 B090-99.
023600    EXIT.
023700******************************************************************
023800* Verarbeitung: Zusammenfassungen, Kennzahlen, Fliesstext, Druck
023900******************************************************************
024000 B100-VERARBEITUNG SECTION.
024100 B100-00.
024200    MOVE LINK-REPORT-DATE TO W-REPORT-DATE
024300    PERFORM S110-BUILD-SUMMARY THRU S110-BUILD-SUMMARY-EXIT
024400        VARYING LINK-TX FROM 1 BY 1
024500        UNTIL LINK-TX > LINK-TASK-COUNT
024600    PERFORM S120-COMPLETION-RATE
024700    PERFORM S130-ONTIME-RATE
024800    PERFORM S140-AVG-DELAY
024900    PERFORM S150-TOTALS-EFF
025000    PERFORM S160-PROD-SCORE
025100    PERFORM S170-NARRATIVE
025200    PERFORM S200-PRINT-TITLE
025300    PERFORM S210-PRINT-METRICS
025400    PERFORM S220-PRINT-DETAIL THRU S220-PRINT-DETAIL-EXIT
025500        VARYING LINK-TX FROM 1 BY 1
025600        UNTIL LINK-TX > LINK-TASK-COUNT
025700    PERFORM S230-PRINT-INSIGHTS
025800    .
025900 B100-99.
026000    EXIT.
026100******************************************************************
026200* S110: Zusammenfassung pro Aufgabe - Ersatzplanzeiten, Ist-Dauer
026300* und Verspaetung (ueber TSKDTM0E, Funktion DM)
026400******************************************************************
026500 S110-BUILD-SUMMARY.
026600    MOVE "N" TO SW-HAS-SCHED-TIME
026700    IF  LINK-T-SCHED-START-DATE (LINK-TX) > ZERO
026800    AND LINK-T-SCHED-START-TIME (LINK-TX) > ZERO
026900        MOVE "Y" TO SW-HAS-SCHED-TIME
027000    END-IF
027100    IF  NOT HAS-SCHED-TIME
027200        MOVE W-REPORT-DATE         TO LINK-T-SCHED-START-DATE (LINK-TX)
027300        MOVE K-DEF-START-TIME      TO LINK-T-SCHED-START-TIME (LINK-TX)
027400        IF  LINK-T-SCHED-DURATION (LINK-TX) = ZERO
027500            MOVE K-DEF-DURATION    TO LINK-T-SCHED-DURATION (LINK-TX)
027600        END-IF
027700        MOVE "AM"                  TO DT-FKT
027800        MOVE LINK-T-SCHED-START-DATE (LINK-TX) TO DT-DATE1
027900        MOVE LINK-T-SCHED-START-TIME (LINK-TX) TO DT-TIME1
028000        MOVE LINK-T-SCHED-DURATION (LINK-TX)   TO DT-MINUTES
028100        CALL "TSKDTM0E" USING DTM-LINK-REC
028200        MOVE DT-DATE2 TO LINK-T-SCHED-END-DATE (LINK-TX)
028300        MOVE DT-TIME2 TO LINK-T-SCHED-END-TIME (LINK-TX)
028400    END-IF
028500    MOVE "N" TO LINK-T-ACTUAL-FLAG (LINK-TX)
028600    MOVE "N" TO LINK-T-DELAY-FLAG (LINK-TX)
028700    MOVE ZERO TO LINK-T-ACTUAL-DUR (LINK-TX)
028800    MOVE ZERO TO LINK-T-DELAY (LINK-TX)
028900    MOVE "N" TO SW-HAS-ACTUALS
029000    IF  LINK-T-ACT-START-DATE (LINK-TX) > ZERO
029100    AND LINK-T-ACT-START-TIME (LINK-TX) > ZERO
029200    AND LINK-T-ACT-END-DATE   (LINK-TX) > ZERO
029300    AND LINK-T-ACT-END-TIME   (LINK-TX) > ZERO
029400        MOVE "Y" TO SW-HAS-ACTUALS
029500    END-IF
029600    IF  HAS-ACTUALS
029700        MOVE "DM"                              TO DT-FKT
029800        MOVE LINK-T-ACT-START-DATE (LINK-TX)   TO DT-DATE1
029900        MOVE LINK-T-ACT-START-TIME (LINK-TX)   TO DT-TIME1
030000        MOVE LINK-T-ACT-END-DATE   (LINK-TX)   TO DT-DATE2
030100        MOVE LINK-T-ACT-END-TIME   (LINK-TX)   TO DT-TIME2
030200        CALL "TSKDTM0E" USING DTM-LINK-REC
030300        MOVE DT-MINUTES TO LINK-T-ACTUAL-DUR (LINK-TX)
030400        MOVE "Y"        TO LINK-T-ACTUAL-FLAG (LINK-TX)
030500        MOVE "DM"                              TO DT-FKT
030600        MOVE LINK-T-SCHED-START-DATE (LINK-TX) TO DT-DATE1
030700        MOVE LINK-T-SCHED-START-TIME (LINK-TX) TO DT-TIME1
030800        MOVE LINK-T-ACT-START-DATE   (LINK-TX) TO DT-DATE2
030900        MOVE LINK-T-ACT-START-TIME   (LINK-TX) TO DT-TIME2
031000        CALL "TSKDTM0E" USING DTM-LINK-REC
031100        MOVE DT-MINUTES TO LINK-T-DELAY (LINK-TX)
031200        MOVE "Y"        TO LINK-T-DELAY-FLAG (LINK-TX)
031300    END-IF
031400    .
031500 S110-BUILD-SUMMARY-EXIT.
031600    EXIT.
031700******************************************************************
031800* R1: Erledigungsquote = erledigt / gesamt * 100, 0 ohne Aufgaben
031900******************************************************************
032000 S120-COMPLETION-RATE SECTION.
032100 S120-00.
032200    MOVE ZERO TO C4-TOTAL
032300    MOVE ZERO TO C4-COMPLETED
032400    PERFORM S121-COUNT-TASK THRU S121-COUNT-TASK-EXIT
032500        VARYING LINK-TX FROM 1 BY 1
032600        UNTIL LINK-TX > LINK-TASK-COUNT
032700    MOVE C4-TOTAL TO LINK-TASK-COUNT
032800    IF  C4-TOTAL = ZERO
032900        MOVE ZERO TO W-RAW-COMPLETION-RATE
033000    ELSE
033100        COMPUTE W-RAW-COMPLETION-RATE =
033200            (C4-COMPLETED / C4-TOTAL) * 100
033300    END-IF
033400    COMPUTE LINK-PM-COMPLETION-RATE ROUNDED = W-RAW-COMPLETION-RATE
033500    .
033600 S120-99.
033700    EXIT.
033800 S121-COUNT-TASK.
033900    ADD 1 TO C4-TOTAL
034000    IF  LINK-T-STATUS (LINK-TX) = "COMPLETED"
034100        ADD 1 TO C4-COMPLETED
034200    END-IF
034300    .
034400 S121-COUNT-TASK-EXIT.
034500    EXIT.
034600******************************************************************
034700* R2: Puenktlichkeitsquote = erledigt mit Verspaetung <= 0 /
034800* erledigt * 100, 0 ohne erledigte Aufgaben
034900******************************************************************
035000 S130-ONTIME-RATE SECTION.
035100 S130-00.
035200    MOVE ZERO TO C4-ONTIME-CNT
035300    PERFORM S131-COUNT-ONTIME THRU S131-COUNT-ONTIME-EXIT
035400        VARYING LINK-TX FROM 1 BY 1
035500        UNTIL LINK-TX > LINK-TASK-COUNT
035600    IF  C4-COMPLETED = ZERO
035700        MOVE ZERO TO W-RAW-ONTIME-RATE
035800    ELSE
035900        COMPUTE W-RAW-ONTIME-RATE =
036000            (C4-ONTIME-CNT / C4-COMPLETED) * 100
036100    END-IF
036200    COMPUTE LINK-PM-ON-TIME-RATE ROUNDED = W-RAW-ONTIME-RATE
036300    .
036400 S130-99.
036500    EXIT.
036600 S131-COUNT-ONTIME.
036700    IF  LINK-T-STATUS (LINK-TX) = "COMPLETED"
036800    AND LINK-T-HAS-DELAY (LINK-TX)
036900    AND LINK-T-DELAY (LINK-TX) NOT > ZERO
037000        ADD 1 TO C4-ONTIME-CNT
037100    END-IF
037200    .
037300 S131-COUNT-ONTIME-EXIT.
037400    EXIT.
037500******************************************************************
037600* R3: mittlere Verspaetung ueber erledigte Aufgaben mit bekannter
037700* Verspaetung, 0 wenn keine vorhanden
037800******************************************************************
037900 S140-AVG-DELAY SECTION.
038000 S140-00.
038100    MOVE ZERO TO C4-DELAY-CNT
038200    MOVE ZERO TO C9-DELAY-SUM
038300    PERFORM S141-SUM-DELAY THRU S141-SUM-DELAY-EXIT
038400        VARYING LINK-TX FROM 1 BY 1
038500        UNTIL LINK-TX > LINK-TASK-COUNT
038600    IF  C4-DELAY-CNT = ZERO
038700        MOVE ZERO TO W-RAW-AVG-DELAY
038800    ELSE
038900        COMPUTE W-RAW-AVG-DELAY = C9-DELAY-SUM / C4-DELAY-CNT
039000    END-IF
039100    COMPUTE LINK-PM-AVG-DELAY ROUNDED = W-RAW-AVG-DELAY
039200    .
039300 S140-99.
039400    EXIT.
039500 S141-SUM-DELAY.
039600    IF  LINK-T-STATUS (LINK-TX) = "COMPLETED"
039700    AND LINK-T-HAS-DELAY (LINK-TX)
039800        ADD 1 TO C4-DELAY-CNT
039900        ADD LINK-T-DELAY (LINK-TX) TO C9-DELAY-SUM
040000    END-IF
040100    .
040200 S141-SUM-DELAY-EXIT.
040300    EXIT.
040400******************************************************************
040500* R4/R5: Gesamtplanzeit (alle Aufgaben), Gesamtistzeit (erledigte
040600* Aufgaben mit Ist-Dauer), Zeiteffizienz = Plan / Ist, 0 wenn
040700* Ist-Gesamtzeit Null
040800******************************************************************
040900 S150-TOTALS-EFF SECTION.
041000 S150-00.
041100    MOVE ZERO TO C6-SCHED-SUM
041200    MOVE ZERO TO C6-ACTUAL-SUM
041300    PERFORM S151-SUM-TOTALS THRU S151-SUM-TOTALS-EXIT
041400        VARYING LINK-TX FROM 1 BY 1
041500        UNTIL LINK-TX > LINK-TASK-COUNT
041600    MOVE C6-SCHED-SUM  TO LINK-PM-TOTAL-SCHED-TIME
041700    MOVE C6-ACTUAL-SUM TO LINK-PM-TOTAL-ACTUAL-TIME
041800    IF  C6-ACTUAL-SUM = ZERO
041900        MOVE ZERO TO W-RAW-EFFICIENCY
042000    ELSE
042100        COMPUTE W-RAW-EFFICIENCY = C6-SCHED-SUM / C6-ACTUAL-SUM
042200    END-IF
042300    COMPUTE LINK-PM-TIME-EFFICIENCY ROUNDED = W-RAW-EFFICIENCY
042400    .
042500 S150-99.
042600    EXIT.
042700 S151-SUM-TOTALS.
042800    ADD LINK-T-SCHED-DURATION (LINK-TX) TO C6-SCHED-SUM
042900    IF  LINK-T-STATUS (LINK-TX) = "COMPLETED"
043000    AND LINK-T-HAS-ACTUAL (LINK-TX)
043100        ADD LINK-T-ACTUAL-DUR (LINK-TX) TO C6-ACTUAL-SUM
043200    END-IF
043300    .
043400 S151-SUM-TOTALS-EXIT.
043500    EXIT.
043600******************************************************************
043700* R6: Produktivitaetsindex = Erledigungsquote * 0,5 +
043800* Puenktlichkeitsquote * 0,3 + min(Effizienz,1) * 100 * 0,2,
043900* ungerundete Teilwerte, Ergebnis 0-100 auf eine Dezimale gerundet
044000******************************************************************
044100 S160-PROD-SCORE SECTION.
044200 S160-00.
044300    IF  W-RAW-EFFICIENCY > 1
044400        MOVE 1 TO W-RAW-EFF-CAPPED
044500    ELSE
044600        MOVE W-RAW-EFFICIENCY TO W-RAW-EFF-CAPPED
044700    END-IF
044800    COMPUTE W-RAW-SCORE ROUNDED =
044900        (W-RAW-COMPLETION-RATE * K-SCORE-WT-COMPL)
045000      + (W-RAW-ONTIME-RATE    * K-SCORE-WT-ONTIME)
045100      + (W-RAW-EFF-CAPPED * 100 * K-SCORE-WT-EFF)
045200    COMPUTE LINK-PM-PROD-SCORE ROUNDED = W-RAW-SCORE
045300    .
045400 S160-99.
045500    EXIT.
045600******************************************************************
045700* R7: Fliesstext - Erledigungssatz und wertende Einordnung, bei
045800* positiver mittlerer Verspaetung ein zusaetzlicher Satz
045900******************************************************************
046000 S170-NARRATIVE SECTION.
046100 S170-00.
046200    MOVE SPACES TO W-NARRATIVE
046210    MOVE C4-COMPLETED TO W-COMPLETED-DISP
046220    MOVE C4-TOTAL     TO W-TOTAL-DISP
046300    STRING "You completed "           DELIMITED BY SIZE
046400            W-COMPLETED-DISP           DELIMITED BY SIZE
046500            " out of "                 DELIMITED BY SIZE
046600            W-TOTAL-DISP               DELIMITED BY SIZE
046700            " tasks ("                 DELIMITED BY SIZE
046800            LINK-PM-COMPLETION-RATE    DELIMITED BY SIZE
046900            "%). "                     DELIMITED BY SIZE
047000        INTO W-NARRATIVE
047100    EVALUATE TRUE
047200        WHEN LINK-PM-PROD-SCORE > 80
047300            STRING W-NARRATIVE         DELIMITED BY SPACE
047400                "Great job! Your productivity was excellent "
047500                                       DELIMITED BY SIZE
047600                "today."               DELIMITED BY SIZE
047700                INTO W-NARRATIVE
047800        WHEN LINK-PM-PROD-SCORE > 60
047900            STRING W-NARRATIVE         DELIMITED BY SPACE
048000                "Good work today. You maintained decent "
048100                                       DELIMITED BY SIZE
048200                "productivity."        DELIMITED BY SIZE
048300                INTO W-NARRATIVE
048400        WHEN OTHER
048500            STRING W-NARRATIVE         DELIMITED BY SPACE
048600                "There's room for improvement in your task "
048700                                       DELIMITED BY SIZE
048800                "completion and time management."
048900                                       DELIMITED BY SIZE
049000                INTO W-NARRATIVE
049100    END-EVALUATE
049200    IF  LINK-PM-AVG-DELAY > ZERO
049210        MOVE LINK-PM-AVG-DELAY TO W-AVG-DELAY-ED
049300        STRING W-NARRATIVE             DELIMITED BY SPACE
049400            " On average, you started tasks "
049500                                       DELIMITED BY SIZE
049600            W-AVG-DELAY-ED             DELIMITED BY SIZE
049700            " minutes late."           DELIMITED BY SIZE
049800            INTO W-NARRATIVE
049900    END-IF
050000    .
050100 S170-99.
050200    EXIT.
050300******************************************************************
050400* R8: Verspaetungstext fuer Detailzeile
050500******************************************************************
050600 S180-DELAY-WORDING SECTION.
050700 S180-00.
050800    MOVE SPACES TO W-DELAY-TEXT
050900    IF  NOT LINK-T-HAS-DELAY (LINK-TX)
051000        MOVE "N/A"             TO W-DELAY-TEXT
051100    ELSE
051200        MOVE LINK-T-DELAY (LINK-TX) TO W-DELAY
051300        EVALUATE TRUE
051400            WHEN W-DELAY > ZERO
051410                MOVE W-DELAY TO W-DELAY-ABS
051500                STRING W-DELAY-ABS DELIMITED BY SIZE
051600                       " min late" DELIMITED BY SIZE
051700                       INTO W-DELAY-TEXT
051800            WHEN W-DELAY < ZERO
051900                COMPUTE W-DELAY-ABS = W-DELAY * -1
052000                STRING W-DELAY-ABS DELIMITED BY SIZE
052100                       " min early" DELIMITED BY SIZE
052200                       INTO W-DELAY-TEXT
052300            WHEN OTHER
052400                MOVE "on time" TO W-DELAY-TEXT
052500        END-EVALUATE
052600    END-IF
052700    .
052800 S180-99.
052900    EXIT.
053000******************************************************************
053100* Drucklayout: Titelzeile
053200******************************************************************
053300 S200-PRINT-TITLE SECTION.
053400 S200-00.
053500    MOVE SPACES TO W-TITLE-LINE
053600    STRING "DAILY PRODUCTIVITY REPORT - "  DELIMITED BY SIZE
053700            W-RD-JJJJ                      DELIMITED BY SIZE
053800            "-"                             DELIMITED BY SIZE
053900            W-RD-MM                         DELIMITED BY SIZE
054000            "-"                             DELIMITED BY SIZE
054100            W-RD-TT                         DELIMITED BY SIZE
054200        INTO W-TITLE-LINE
054300    MOVE SPACES TO REPORT-PRINT-LINE
054400    MOVE W-TITLE-LINE TO REPORT-PRINT-LINE
054500    WRITE REPORT-PRINT-LINE
054600    MOVE SPACES TO REPORT-PRINT-LINE
054700    WRITE REPORT-PRINT-LINE
054800    .
054900 S200-99.
055000    EXIT.
055100******************************************************************
055200* Drucklayout: Kennzahlenblock
055300******************************************************************
055400 S210-PRINT-METRICS SECTION.
055500 S210-00.
055600    MOVE SPACES TO REPORT-PRINT-LINE
055700    MOVE "PRODUCTIVITY METRICS" TO REPORT-PRINT-LINE
055800    WRITE REPORT-PRINT-LINE
055900    MOVE SPACES TO REPORT-PRINT-LINE
056000    STRING "  Completion Rate        "  DELIMITED BY SIZE
056100           LINK-PM-COMPLETION-RATE      DELIMITED BY SIZE
056200           "%"                           DELIMITED BY SIZE
056300        INTO REPORT-PRINT-LINE
056400    WRITE REPORT-PRINT-LINE
056500    MOVE SPACES TO REPORT-PRINT-LINE
056600    STRING "  On-Time Rate           "  DELIMITED BY SIZE
056700           LINK-PM-ON-TIME-RATE         DELIMITED BY SIZE
056800           "%"                           DELIMITED BY SIZE
056900        INTO REPORT-PRINT-LINE
057000    WRITE REPORT-PRINT-LINE
057100    MOVE SPACES TO REPORT-PRINT-LINE
057200    MOVE LINK-PM-AVG-DELAY TO W-AVG-DELAY-ED
057210    STRING "  Average Delay          "  DELIMITED BY SIZE
057300           W-AVG-DELAY-ED               DELIMITED BY SIZE
057400           " minutes"                    DELIMITED BY SIZE
057500        INTO REPORT-PRINT-LINE
057600    WRITE REPORT-PRINT-LINE
057700    MOVE SPACES TO REPORT-PRINT-LINE
057800    STRING "  Productivity Score     "  DELIMITED BY SIZE
057900           LINK-PM-PROD-SCORE           DELIMITED BY SIZE
058000           "/100"                        DELIMITED BY SIZE
058100        INTO REPORT-PRINT-LINE
058200    WRITE REPORT-PRINT-LINE
058300    MOVE SPACES TO REPORT-PRINT-LINE
058400    STRING "  Time Efficiency        "  DELIMITED BY SIZE
058500           LINK-PM-TIME-EFFICIENCY      DELIMITED BY SIZE
058600        INTO REPORT-PRINT-LINE
058700    WRITE REPORT-PRINT-LINE
058800    MOVE SPACES TO REPORT-PRINT-LINE
058900    WRITE REPORT-PRINT-LINE
059000    .
059100 S210-99.
059200    EXIT.
059300******************************************************************
059400* Drucklayout: Detailzeile je Aufgabe
059500******************************************************************
059600 S220-PRINT-DETAIL.
059700    IF  LINK-TX = 1
059800        MOVE SPACES TO REPORT-PRINT-LINE
059900        MOVE "TASK SUMMARY" TO REPORT-PRINT-LINE
060000        WRITE REPORT-PRINT-LINE
060100    END-IF
060200    PERFORM S180-DELAY-WORDING
060210    MOVE LINK-T-SCHED-START-TIME (LINK-TX) TO W-TIME-HHMM
060220    STRING W-TH-HH  ":"  W-TH-MI   DELIMITED BY SIZE
060230        INTO W-SCHED-START-HHMM
060240    MOVE LINK-T-SCHED-END-TIME (LINK-TX) TO W-TIME-HHMM
060250    STRING W-TH-HH  ":"  W-TH-MI   DELIMITED BY SIZE
060260        INTO W-SCHED-END-HHMM
060270    IF  LINK-T-HAS-ACTUAL (LINK-TX)
060280        MOVE LINK-T-ACT-START-TIME (LINK-TX) TO W-TIME-HHMM
060290        STRING W-TH-HH  ":"  W-TH-MI   DELIMITED BY SIZE
060300            INTO W-ACT-START-HHMM
060310        MOVE LINK-T-ACT-END-TIME (LINK-TX) TO W-TIME-HHMM
060320        STRING W-TH-HH  ":"  W-TH-MI   DELIMITED BY SIZE
060330            INTO W-ACT-END-HHMM
060340        STRING W-ACT-START-HHMM        DELIMITED BY SIZE
060350               " - "                   DELIMITED BY SIZE
060360               W-ACT-END-HHMM          DELIMITED BY SIZE
060370            INTO W-ACT-TEXT
060380    ELSE
060390        MOVE "N/A"             TO W-ACT-TEXT
060400    END-IF
060410    MOVE SPACES TO REPORT-PRINT-LINE
060500    STRING LINK-T-NAME (LINK-TX)           DELIMITED BY SIZE
060600           " "                             DELIMITED BY SIZE
060700           LINK-T-PRIORITY (LINK-TX)        DELIMITED BY SIZE
060800           " "                             DELIMITED BY SIZE
060900           LINK-T-STATUS (LINK-TX)          DELIMITED BY SIZE
061000           " Scheduled "                   DELIMITED BY SIZE
061100           W-SCHED-START-HHMM              DELIMITED BY SIZE
061200           " - "                           DELIMITED BY SIZE
061300           W-SCHED-END-HHMM                DELIMITED BY SIZE
061310           ", Actual "                     DELIMITED BY SIZE
061320           W-ACT-TEXT                      DELIMITED BY SIZE
061330           " "                             DELIMITED BY SIZE
061340           W-DELAY-TEXT                    DELIMITED BY SIZE
061400        INTO REPORT-PRINT-LINE
062800    WRITE REPORT-PRINT-LINE
062900    .
063000 S220-PRINT-DETAIL-EXIT.
063100    EXIT.
063200******************************************************************
063300* Drucklayout: Fliesstextblock
063400******************************************************************
063500 S230-PRINT-INSIGHTS SECTION.
063600 S230-00.
063700    MOVE SPACES TO REPORT-PRINT-LINE
063800    WRITE REPORT-PRINT-LINE
063900    MOVE SPACES TO REPORT-PRINT-LINE
064000    MOVE "INSIGHTS" TO REPORT-PRINT-LINE
064100    WRITE REPORT-PRINT-LINE
064200    MOVE SPACES TO REPORT-PRINT-LINE
064300    MOVE W-NARRATIVE TO REPORT-PRINT-LINE
064400    WRITE REPORT-PRINT-LINE
064500    .
064600 S230-99.
064700    EXIT.
