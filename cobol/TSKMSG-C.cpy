000100******************************************************************
000200* Copybook      :: TSKMSG-C
000300* Letzte Aenderung :: 2026-02-09
000400* Letzte Version   :: A.00.02
000500* Kurzbeschreibung :: Gemeinsame Status- und Schalterfelder fuer
000600* Kurzbeschreibung :: alle TSK-Module (FILE-STATUS, PRG-STATUS,
000700* Kurzbeschreibung :: LINK-HDR Kommando-/Returncode-Block)
000800*
000900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001100*----------------------------------------------------------------*
001200* Vers.   | Datum      | von  | Kommentar                        *
001300*---------|------------|------|----------------------------------*
001400* A.00.00 | 2025-11-03 | kl   | Neuerstellung fuer TSK-Batch      *
001500* A.00.01 | 2025-12-18 | rw   | RC-Tabelle um M1-M5 ergaenzt      *
001600* A.00.02 | 2026-02-09 | kl   | Y2K-Pruefung TAL-JHJJ auf 4 Stellen*
001700*----------------------------------------------------------------*
001800*
001900* Wird von JEDEM TSK-Modul als COPY TSKMSG-C OF "=TSKLIB"
002000* eingebunden - nicht einzeln aendern, sondern hier zentral!
002100*
002200******************************************************************
002300 01          TSK-SCHALTER.
002400     05      TSK-FILE-STATUS      PIC X(02).
002500    88  TSK-FILE-OK                        VALUE "00".
002600    88  TSK-FILE-NOK                       VALUE "01" THRU "99".
002700    88  TSK-FILE-EOF                       VALUE "10".
002800     05      TSK-REC-STAT REDEFINES TSK-FILE-STATUS.
002900    10  TSK-FSTAT1           PIC X.
003000        88 TSK-FILE-EOF1                    VALUE "1".
003100        88 TSK-FILE-INVALID                 VALUE "2".
003200        88 TSK-FILE-PERMERR                 VALUE "3".
003300    10                       PIC X.
003400     05      TSK-PRG-STATUS       PIC 9          VALUE ZERO.
003500    88  TSK-PRG-OK                          VALUE ZERO.
003600    88  TSK-PRG-NOK                         VALUE 1 THRU 9.
003700    88  TSK-PRG-ABBRUCH                     VALUE 2.
003800     05      TSK-MSG-STATUS       PIC 9          VALUE ZERO.
003900    88  TSK-MSG-OK                          VALUE ZERO.
004000    88  TSK-MSG-EOF                         VALUE 1.
004100 01          TSK-RC-FELDER.
004200     05      TSK-RC               PIC S9(04) COMP VALUE ZERO.
004300    88  TSK-RC-OK                           VALUE 0.
004400    88  TSK-RC-NOTFOUND                     VALUE 10.
004500    88  TSK-RC-SELFDEP                      VALUE 11.
004600    88  TSK-RC-CYCLE                        VALUE 12.
004700    88  TSK-RC-BADPRI                       VALUE 13.
004800    88  TSK-RC-BADSTAT                      VALUE 14.
004900    88  TSK-RC-NOSEM                        VALUE 15.
005000    88  TSK-RC-ABEND                        VALUE 9999.
005100 01          TSK-K-FELDER.
005200     05      TSK-K-PENDING        PIC X(12)      VALUE "PENDING".
005300     05      TSK-K-INPROGRESS     PIC X(12)      VALUE "IN-PROGRESS".
005400     05      TSK-K-COMPLETED      PIC X(12)      VALUE "COMPLETED".
005500     05      TSK-K-CANCELLED      PIC X(12)      VALUE "CANCELLED".
005600     05      FILLER               PIC X(04).
