000100******************************************************************
000200* Copybook      :: TSKREC-C
000300* Letzte Aenderung :: 2025-11-10
000400* Letzte Version   :: A.00.03
000500* Kurzbeschreibung :: Satzbild TASK-RECORD - Aufgaben-Stammsatz
000600* Kurzbeschreibung :: (TASK-MASTER, SCHEDULE-OUT)
000700*
000800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001000*----------------------------------------------------------------*
001100* Vers.   | Datum      | von  | Kommentar                        *
001200*---------|------------|------|----------------------------------*
001300* A.00.00 | 2025-09-02 | kl   | Neuerstellung                     *
001400* A.00.01 | 2025-09-22 | kl   | TASK-DEP-ID auf OCCURS 10 erhoeht  *
001500* A.00.02 | 2025-10-30 | rw   | TASK-ACT-START/END ergaenzt        *
001600* A.00.03 | 2025-11-10 | kl   | TASK-STATUS auf X(12) (CANCELLED) *
001700*----------------------------------------------------------------*
001800*
001900* Satzlaenge: siehe TASK-REC-LEN am Ende (fest, keine variable
002000* Satzlaenge). Schluessel TASK-ID ist 24-stellig hexadezimal -
002100* so vom vorgelagerten Erfassungssystem vergeben und unveraendert
002200* durchgereicht. 24 Stellen ist die kanonische Schluesselbreite.
002300*
002400******************************************************************
002500 01          TASK-RECORD.
002600     05      TASK-ID              PIC X(24).
002700     05      TASK-USER-ID         PIC X(24).
002800     05      TASK-NAME            PIC X(40).
002900     05      TASK-DESC            PIC X(80).
003000     05      TASK-DURATION        PIC 9(04).
003100     05      TASK-PRIORITY        PIC 9(01).
003200     05      TASK-DEADLINE-DATE   PIC 9(08).
003300     05      TASK-DEADLINE-TIME   PIC 9(06).
003400     05      TASK-DEP-COUNT       PIC 9(02).
003500     05      TASK-DEP-TABLE.
003600         10  TASK-DEP-ID          PIC X(24)  OCCURS 10 TIMES.
003700     05      TASK-CREATED-DATE    PIC 9(08).
003800     05      TASK-CREATED-TIME    PIC 9(06).
003900     05      TASK-SCHED-START-DATE PIC 9(08).
004000     05      TASK-SCHED-START-TIME PIC 9(06).
004100     05      TASK-SCHED-END-DATE  PIC 9(08).
004200     05      TASK-SCHED-END-TIME  PIC 9(06).
004300     05      TASK-ACT-START-DATE  PIC 9(08).
004400     05      TASK-ACT-START-TIME  PIC 9(06).
004500     05      TASK-ACT-END-DATE    PIC 9(08).
004600     05      TASK-ACT-END-TIME    PIC 9(06).
004700     05      TASK-STATUS          PIC X(12).
004800     05      FILLER               PIC X(09).
