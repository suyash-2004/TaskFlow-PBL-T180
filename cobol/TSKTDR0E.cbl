?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. TSKTDR0E.
000800 AUTHOR. R.WEBER.
000900 INSTALLATION. FACHBEREICH AUFGABENPLANUNG.
001000 DATE-WRITTEN. 1994-06-13.
001100 DATE-COMPILED.
001200 SECURITY. UNCLASSIFIED.
001300****************************************************************
001400* Letzte Aenderung :: 2026-08-10
001500* Letzte Version   :: T.00.05
001600* Kurzbeschreibung :: Testdriver fuer die Planungskette TSKDEP0E/
001700* Kurzbeschreibung :: TSKMNT0E/TSKSCH0E/TSKRPT0E (ohne Dateien,
001800* Kurzbeschreibung :: mit festen Testsaetzen im Speicher)
001900*
002000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers.   | Datum      | von  | Kommentar                        *
002400*---------|------------|------|----------------------------------*
002500*T.00.00  |1994-06-13  | rw   | Neuerstellung (Graph+Pflege)      *
002600*T.00.01  |1997-02-04  | hb   | Test Zyklenerkennung ergaenzt     *
002700*T.00.02  |1998-11-30  | kl   | Jahrhundertfeld Zeitstempel (Y2K) *
002800*T.00.03  |2009-07-22  | rw   | Testfall Planung (TSKSCH0E) dazu  *
002900*T.00.04  |2026-03-11  | hb   | Testfall Bericht (TSKRPT0E) dazu  *
002950*T.00.05  |2026-08-10  | kl   | Testfaelle Status(ST)/Loeschung   *
002970*         |            |      | (DL/RM) M3-M5 ergaenzt            *
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400* Baut vier feste Testaufgaben (T1..T4, T1->T2->T3 Abhaengig-
003500* keitskette) und eine fuenfte Testaufgabe (T5) auf, prueft
003600* Neuanlage, Prioritaetsfehler und Zyklenselbstheilung in
003700* TSKMNT0E, Statusuebergang und Loeschkaskade (eigene Testpaare),
003800* plant die vier Aufgaben ueber TSKSCH0E ein und laesst
003900* zuletzt TSKRPT0E den Tagesbericht darueber erstellen - alles
004000* ohne Dateizugriff, reine Modulpruefung auf der Konsole.
004100****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     SWITCH-15 IS ANZEIGE-VERSION
004600         ON STATUS IS SHOW-VERSION.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*--------------------------------------------------------------------*
005000* Comp-Felder: Praefix Cn
005100*--------------------------------------------------------------------*
005200 01          COMP-FELDER.
005300     05      C4-IX                PIC S9(04) COMP.
005400     05      C4-TX                PIC S9(04) COMP.
005500     05      C4-OK-CNT            PIC S9(04) COMP.
005600     05      C4-FEHL-CNT          PIC S9(04) COMP.
005700     05      FILLER               PIC X(02).
005800*--------------------------------------------------------------------*
005900* Konstante Felder: Praefix K
006000*--------------------------------------------------------------------*
006100 01          KONSTANTE-FELDER.
006200     05      K-MODUL              PIC X(08) VALUE "TSKTDR0E".
006300     05      K-TEST-DATE           PIC 9(08) VALUE 20260311.
006400     05      FILLER               PIC X(06).
006500*----------------------------------------------------------------*
006600* Schalter/Conditional-Felder
006700*----------------------------------------------------------------*
006800 01          SCHALTER.
006900     05      PRG-STATUS           PIC 9      VALUE ZERO.
007000         88  PRG-OK                          VALUE ZERO.
007100         88  PRG-ABBRUCH                     VALUE 2.
007200     05      FILLER               PIC X(03).
007300*--------------------------------------------------------------------*
007400* Gemeinsame Status-/Returncode-Felder (alle TSK-Module)
007500*--------------------------------------------------------------------*
007600     COPY    TSKMSG-C OF "=TSKLIB".
007700*--------------------------------------------------------------------*
007800* Feste Testaufgaben T1..T5 (TASK-ID/PRIORITY/DEP-COUNT/DEP-ID/
007900* USER-ID/STATUS) - T1->T2->T3 ist eine gueltige Kette, T4 ist
008000* eigenstaendig, T5 wird erst in C200-TEST-CREATE-OK angelegt.
008100*--------------------------------------------------------------------*
008200 01          TEST-TASK-TABELLE.
008300     05      TT-ANZ               PIC S9(04) COMP VALUE 4.
008400     05      TT-EINTRAG OCCURS 10 TIMES
008500                      INDEXED BY TT-TX.
008600         10  TT-TASK-ID           PIC X(24).
008700         10  TT-PRIORITY          PIC 9(01).
008800         10  TT-DURATION          PIC 9(04).
008900         10  TT-DEADLINE-DATE     PIC 9(08).
009000         10  TT-DEADLINE-TIME     PIC 9(06).
009100         10  TT-CREATED-DATE      PIC 9(08).
009200         10  TT-CREATED-TIME      PIC 9(06).
009300         10  TT-DEP-COUNT         PIC 9(02).
009400         10  TT-DEP-TABLE.
009500             15 TT-DEP-ID OCCURS 3 TIMES
009600                                 PIC X(24).
009700         10  TT-STATUS            PIC X(12).
009800     05      FILLER               PIC X(06).
009900*--------------------------------------------------------------------*
010000* Lokaler Spiegel des LINK-REC von TSKDEP0E.
010100*--------------------------------------------------------------------*
010200 01          DEP-LINK-REC.
010300     05      DL-HDR.
010400         10  DL-FKT               PIC X(02).
010500         10  DL-RC                PIC S9(04) COMP.
010600     05      DL-DATA.
010700         10  DL-TASK-ID           PIC X(24).
010800         10  DL-STATUS            PIC X(12).
010900         10  DL-DEP-COUNT         PIC 9(02).
011000         10  DL-DEP-TABLE.
011100             15 DL-DEP-ID OCCURS 10 TIMES
011200                                 PIC X(24).
011250         10  DL-DEP-TABLE-FLACH REDEFINES DL-DEP-TABLE
011260                              PIC X(240).
011300         10  DL-RELEASED-ID       PIC X(24).
011400         10  DL-GRANTED-FLAG      PIC X.
011500         10  DL-WOULD-CYCLE-FLAG  PIC X.
011600         10  DL-CYCLE-COUNT       PIC 9(02).
011700         10  DL-MOD-TASK-ID       PIC X(24).
011800         10  DL-TOTAL-CNT         PIC 9(04).
011900         10  DL-COMPLETED-CNT     PIC 9(04).
012000         10  DL-WAITING-CNT       PIC 9(04).
012100         10  FILLER               PIC X(08).
012200*--------------------------------------------------------------------*
012300* Lokaler Spiegel des LINK-REC von TSKMNT0E.
012400*--------------------------------------------------------------------*
012500 01          MNT-LINK-REC.
012600     05      ML-HDR.
012700         10  ML-FKT               PIC X(02).
012800         10  ML-RC                PIC S9(04) COMP.
012900     05      ML-DATA.
013000         10  ML-TASK-ID           PIC X(24).
013100         10  ML-PRIORITY          PIC 9(01).
013200         10  ML-DEP-COUNT         PIC 9(02).
013300         10  ML-DEP-TABLE.
013400             15 ML-DEP-ID OCCURS 10 TIMES
013500                                 PIC X(24).
013600         10  ML-CUR-STATUS        PIC X(12).
013700         10  ML-OLD-ACT-START-DATE
013800                                 PIC 9(08).
013900         10  ML-OLD-ACT-START-TIME
014000                                 PIC 9(06).
014100         10  ML-OLD-ACT-END-DATE  PIC 9(08).
014200         10  ML-OLD-ACT-END-TIME  PIC 9(06).
014300         10  ML-CUR-DATE          PIC 9(08).
014400         10  ML-CUR-TIME          PIC 9(06).
014500         10  ML-NEW-ACT-START-DATE
014600                                 PIC 9(08).
014700         10  ML-NEW-ACT-START-TIME
014800                                 PIC 9(06).
014900         10  ML-NEW-ACT-END-DATE  PIC 9(08).
015000         10  ML-NEW-ACT-END-TIME  PIC 9(06).
015100         10  ML-TRIGGER-MC-FLAG   PIC X.
015200         10  ML-WOULD-CYCLE-FLAG  PIC X.
015300         10  FILLER               PIC X(10).
015400*--------------------------------------------------------------------*
015500* Lokaler Spiegel des LINK-REC von TSKSCH0E.
015600*--------------------------------------------------------------------*
015700 01          SCH-LINK-REC.
015800     05      SL-HDR.
015900         10  SL-FKT               PIC X(02).
016000         10  SL-RC                PIC S9(04) COMP.
016100     05      SL-DATA.
016200         10  SL-SP-SCHEDULE-DATE  PIC 9(08).
016300         10  SL-SP-START-TIME     PIC 9(04).
016400         10  SL-SP-END-TIME       PIC 9(04).
016500         10  SL-SP-ALGORITHM      PIC X(12).
016600         10  SL-TASK-COUNT        PIC 9(03).
016700         10  SL-UNSCHED-CNT       PIC 9(03).
016800         10  SL-T-EINTRAG OCCURS 10 TIMES
016900                      INDEXED BY SL-TX.
017000             15 SL-T-ID              PIC X(24).
017100             15 SL-T-PRIORITY        PIC 9(01).
017200             15 SL-T-DURATION        PIC 9(04).
017300             15 SL-T-DEADLINE-DATE   PIC 9(08).
017400             15 SL-T-DEADLINE-TIME   PIC 9(06).
017500             15 SL-T-CREATED-DATE    PIC 9(08).
017600             15 SL-T-CREATED-TIME    PIC 9(06).
017700             15 SL-T-SCHED-FLAG      PIC X.
017800                 88 SL-T-IS-SCHED            VALUE "Y".
017900             15 SL-T-SCHED-START-DATE PIC 9(08).
018000             15 SL-T-SCHED-START-TIME PIC 9(06).
018100             15 SL-T-SCHED-END-DATE   PIC 9(08).
018200             15 SL-T-SCHED-END-TIME   PIC 9(06).
018300*--------------------------------------------------------------------*
018400* Lokaler Spiegel des LINK-REC von TSKRPT0E.
018500*--------------------------------------------------------------------*
018600 01          RPT-LINK-REC.
018700     05      RL-HDR.
018800         10  RL-FKT               PIC X(02).
018900         10  RL-RC                PIC S9(04) COMP.
019000     05      RL-DATA.
019100         10  RL-REPORT-DATE       PIC 9(08).
019200         10  RL-TASK-COUNT        PIC 9(03).
019300         10  RL-PM-COMPLETION-RATE  PIC 9(03)V9.
019400         10  RL-PM-ON-TIME-RATE     PIC 9(03)V9.
019500         10  RL-PM-AVG-DELAY        PIC S9(05)V9.
019600         10  RL-PM-PROD-SCORE       PIC 9(03)V9.
019700         10  RL-PM-TOTAL-SCHED-TIME PIC 9(06).
019800         10  RL-PM-TOTAL-ACTUAL-TIME PIC 9(06).
019900         10  RL-PM-TIME-EFFICIENCY  PIC 9(03)V99.
020000         10  RL-T-EINTRAG OCCURS 10 TIMES
020100                      INDEXED BY RL-TX.
020200             15 RL-T-ID              PIC X(24).
020300             15 RL-T-NAME            PIC X(40).
020400             15 RL-T-PRIORITY        PIC 9(01).
020500             15 RL-T-STATUS          PIC X(12).
020600             15 RL-T-SCHED-DURATION  PIC 9(04).
020700             15 RL-T-SCHED-START-DATE PIC 9(08).
020800             15 RL-T-SCHED-START-TIME PIC 9(06).
020900             15 RL-T-SCHED-END-DATE   PIC 9(08).
021000             15 RL-T-SCHED-END-TIME   PIC 9(06).
021100             15 RL-T-ACT-START-DATE   PIC 9(08).
021200             15 RL-T-ACT-START-TIME   PIC 9(06).
021300             15 RL-T-ACT-END-DATE     PIC 9(08).
021400             15 RL-T-ACT-END-TIME     PIC 9(06).
021500             15 RL-T-ACTUAL-DUR       PIC S9(04).
021600             15 RL-T-ACTUAL-FLAG      PIC X.
021700             15 RL-T-DELAY            PIC S9(05).
021800             15 RL-T-DELAY-FLAG       PIC X.
021900*--------------------------------------------------------------------*
022000* weitere Arbeitsfelder
022100*--------------------------------------------------------------------*
022200 01          WORK-FELDER.
022300     05      W-TASK-ID            PIC X(24).
022400     05      W-TASK-ID-KURZ REDEFINES W-TASK-ID.
022500         10  W-TASK-ID-K1         PIC X(08).
022600         10  W-TASK-ID-K2         PIC X(16).
022700     05      W-TEST-DATE          PIC 9(08).
022800     05      W-TD-TEILE REDEFINES W-TEST-DATE.
022900         10  W-TD-JJJJ            PIC 9(04).
023000         10  W-TD-MM              PIC 9(02).
023100         10  W-TD-TT              PIC 9(02).
023200     05      W-RC                 PIC S9(04) COMP.
023250     05      W-WAIT-VORHER        PIC 9(04) COMP.
023300     05      FILLER               PIC X(08).
023400 PROCEDURE DIVISION.
023500******************************************************************
023600* Steuerungs-Section
023700******************************************************************
023800 A100-STEUERUNG SECTION.
023900 A100-00.
024000     IF  SHOW-VERSION
024100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
024200         STOP RUN
024300     END-IF
024400     PERFORM B000-VORLAUF
024500     PERFORM B100-VERARBEITUNG
024600     PERFORM B090-ENDE
024700     STOP RUN
024800     .
024900 A100-99.
025000     EXIT.
025100******************************************************************
025200* Vorlauf: Testdaten aufbauen.
025300******************************************************************
025400 B000-VORLAUF SECTION.
025500 B000-00.
025600     SET PRG-OK TO TRUE
025700     MOVE ZERO TO C4-OK-CNT
025800     MOVE ZERO TO C4-FEHL-CNT
025900     PERFORM C000-INIT-TESTDATEN
026000     .
026100 B000-99.
026200     EXIT.
026300******************************************************************
026400* T1->T2->T3 gueltige Kette, T4 eigenstaendig.
026500******************************************************************
026600 C000-INIT-TESTDATEN SECTION.
026700 C000-00.
026800     MOVE "TEST-TASK-0000000000001" TO TT-TASK-ID (1)
026900     MOVE 3                         TO TT-PRIORITY (1)
027000     MOVE 0060                      TO TT-DURATION (1)
027100     MOVE K-TEST-DATE               TO TT-DEADLINE-DATE (1)
027200     MOVE 170000                    TO TT-DEADLINE-TIME (1)
027300     MOVE K-TEST-DATE               TO TT-CREATED-DATE (1)
027400     MOVE 080000                    TO TT-CREATED-TIME (1)
027500     MOVE ZERO                      TO TT-DEP-COUNT (1)
027600     MOVE TSK-K-PENDING             TO TT-STATUS (1)
027700     MOVE "TEST-TASK-0000000000002" TO TT-TASK-ID (2)
027800     MOVE 2                         TO TT-PRIORITY (2)
027900     MOVE 0030                      TO TT-DURATION (2)
028000     MOVE K-TEST-DATE               TO TT-DEADLINE-DATE (2)
028100     MOVE 170000                    TO TT-DEADLINE-TIME (2)
028200     MOVE K-TEST-DATE               TO TT-CREATED-DATE (2)
028300     MOVE 080100                    TO TT-CREATED-TIME (2)
028400     MOVE 1                         TO TT-DEP-COUNT (2)
028500     MOVE "TEST-TASK-0000000000001" TO TT-DEP-ID (2 1)
028600     MOVE TSK-K-PENDING             TO TT-STATUS (2)
028700     MOVE "TEST-TASK-0000000000003" TO TT-TASK-ID (3)
028800     MOVE 1                         TO TT-PRIORITY (3)
028900     MOVE 0045                      TO TT-DURATION (3)
029000     MOVE K-TEST-DATE               TO TT-DEADLINE-DATE (3)
029100     MOVE 170000                    TO TT-DEADLINE-TIME (3)
029200     MOVE K-TEST-DATE               TO TT-CREATED-DATE (3)
029300     MOVE 080200                    TO TT-CREATED-TIME (3)
029400     MOVE 1                         TO TT-DEP-COUNT (3)
029500     MOVE "TEST-TASK-0000000000002" TO TT-DEP-ID (3 1)
029600     MOVE TSK-K-PENDING             TO TT-STATUS (3)
029700     MOVE "TEST-TASK-0000000000004" TO TT-TASK-ID (4)
029800     MOVE 4                         TO TT-PRIORITY (4)
029900     MOVE 0020                      TO TT-DURATION (4)
030000     MOVE K-TEST-DATE               TO TT-DEADLINE-DATE (4)
030100     MOVE 170000                    TO TT-DEADLINE-TIME (4)
030200     MOVE K-TEST-DATE               TO TT-CREATED-DATE (4)
030300     MOVE 080300                    TO TT-CREATED-TIME (4)
030400     MOVE ZERO                      TO TT-DEP-COUNT (4)
030500     MOVE TSK-K-PENDING             TO TT-STATUS (4)
030600     .
030700 C000-99.
030800     EXIT.
030900******************************************************************
031000* Verarbeitung: Graph+Pflege registrieren, Pflegeregeln pruefen,
031100* Planung aufrufen, Bericht aufrufen.
031200******************************************************************
031300 B100-VERARBEITUNG SECTION.
031400 B100-00.
031500     PERFORM C100-REGISTER-ALL
031600        VARYING TT-TX FROM 1 BY 1 UNTIL TT-TX > TT-ANZ
031700     PERFORM C200-TEST-CREATE-OK
031800     PERFORM C210-TEST-CREATE-BADPRI
031900     PERFORM C220-TEST-UPDATE-CYCLE
032000     PERFORM C300-TEST-SCHEDULE
032100     PERFORM C400-TEST-REPORT
032150     PERFORM C500-TEST-STATUS-TRANSITION
032170     PERFORM C510-TEST-STATUS-BADVALUE
032190     PERFORM C520-TEST-DELETE-CASCADE
032200     .
032300 B100-99.
032400     EXIT.
032500******************************************************************
032600* T1..T4 in TSKDEP0E (Graph) und TSKMNT0E (ID-Spiegel) laden.
032700******************************************************************
032800 C100-REGISTER-ALL.
032900     MOVE "LD"                    TO DL-FKT
033000     MOVE TT-TASK-ID (TT-TX)      TO DL-TASK-ID
033100     MOVE TT-STATUS (TT-TX)       TO DL-STATUS
033200     MOVE TT-DEP-COUNT (TT-TX)    TO DL-DEP-COUNT
033300     MOVE TT-DEP-TABLE (TT-TX)    TO DL-DEP-TABLE
033400     CALL "TSKDEP0E" USING DEP-LINK-REC
033500     MOVE "LD"                    TO ML-FKT
033600     MOVE TT-TASK-ID (TT-TX)      TO ML-TASK-ID
033700     CALL "TSKMNT0E" USING MNT-LINK-REC
033800     .
033900******************************************************************
034000* Neuanlage T5 ohne Abhaengigkeiten, gueltige Prioritaet - muss
034100* mit TSK-RC-OK durchgehen.
034200******************************************************************
034300 C200-TEST-CREATE-OK SECTION.
034400 C200-00.
034500     MOVE "CR"                    TO ML-FKT
034600     MOVE "TEST-TASK-0000000000005" TO ML-TASK-ID
034700     MOVE 3                       TO ML-PRIORITY
034800     MOVE ZERO                    TO ML-DEP-COUNT
034900     CALL "TSKMNT0E" USING MNT-LINK-REC
034950     MOVE ML-RC TO TSK-RC
035000     IF  TSK-RC-OK
035100         DISPLAY K-MODUL " C200 Neuanlage T5: OK"
035200         ADD 1 TO C4-OK-CNT
035300     ELSE
035400         MOVE ML-RC TO W-RC
035500         DISPLAY K-MODUL " C200 Neuanlage T5: FEHLER RC=" W-RC
035600         ADD 1 TO C4-FEHL-CNT
035700     END-IF
035800     .
035900 C200-99.
036000     EXIT.
036100******************************************************************
036200* Neuanlage mit unzulaessiger Prioritaet (9) - muss mit
036300* TSK-RC-BADPRI abgelehnt werden.
036400******************************************************************
036500 C210-TEST-CREATE-BADPRI SECTION.
036600 C210-00.
036700     MOVE "CR"                    TO ML-FKT
036800     MOVE "TEST-TASK-0000000000006" TO ML-TASK-ID
036900     MOVE 9                       TO ML-PRIORITY
037000     MOVE ZERO                    TO ML-DEP-COUNT
037100     CALL "TSKMNT0E" USING MNT-LINK-REC
037150     MOVE ML-RC TO TSK-RC
037200     IF  TSK-RC-BADPRI
037300         DISPLAY K-MODUL " C210 Prioritaetsfehler erkannt: OK"
037400         ADD 1 TO C4-OK-CNT
037500     ELSE
037600         MOVE ML-RC TO W-RC
037700         DISPLAY K-MODUL " C210 Prioritaetsfehler NICHT erkannt RC="
037800                         W-RC
037900         ADD 1 TO C4-FEHL-CNT
038000     END-IF
038100     .
038200 C210-99.
038300     EXIT.
038400******************************************************************
038500* Zwei eigene Testaufgaben (T11/T12, ohne Bezug zu T1..T4) im
038600* Graphen gegenseitig voneinander abhaengig machen - ein echter
038700* Zyklus. Eine davon unabhaengige Pflegeaenderung (UP auf T1)
038750* muss trotzdem mit TSK-RC-OK durchgehen, und C240-DEADLOCK-
038800* SELFHEAL muss den Zyklus als Nebeneffekt erkennen und per
038850* TSKDEP0E Funktion DF/DR aufloesen (D3+D4).
038900******************************************************************
039000 C220-TEST-UPDATE-CYCLE SECTION.
039100 C220-00.
039150     MOVE "LD"                      TO DL-FKT
039160     MOVE "TEST-TASK-0000000000011" TO DL-TASK-ID
039170     MOVE TSK-K-PENDING             TO DL-STATUS
039180     MOVE 1                         TO DL-DEP-COUNT
039190     MOVE "TEST-TASK-0000000000012" TO DL-DEP-ID (1)
039195     CALL "TSKDEP0E" USING DEP-LINK-REC
039196     MOVE "LD"                      TO DL-FKT
039197     MOVE "TEST-TASK-0000000000012" TO DL-TASK-ID
039198     MOVE TSK-K-PENDING             TO DL-STATUS
039199     MOVE 1                         TO DL-DEP-COUNT
039200     MOVE "TEST-TASK-0000000000011" TO DL-DEP-ID (1)
039300     CALL "TSKDEP0E" USING DEP-LINK-REC
039400     MOVE "UP"                    TO ML-FKT
039500     MOVE "TEST-TASK-0000000000001" TO ML-TASK-ID
039600     MOVE 3                       TO ML-PRIORITY
039700     MOVE ZERO                    TO ML-DEP-COUNT
039800     CALL "TSKMNT0E" USING MNT-LINK-REC
039900     MOVE ML-RC TO TSK-RC
040000     IF  NOT TSK-RC-OK
040100         MOVE ML-RC TO W-RC
040200         DISPLAY K-MODUL " C220 Pflegeaenderung T1: FEHLER RC=" W-RC
040300         ADD 1 TO C4-FEHL-CNT
040400     ELSE
040500         MOVE "DF"                    TO DL-FKT
040550         CALL "TSKDEP0E" USING DEP-LINK-REC
040600         IF  DL-CYCLE-COUNT = ZERO
040700             DISPLAY K-MODUL " C220 Zyklus selbst aufgeloest: OK"
040800             ADD 1 TO C4-OK-CNT
040900         ELSE
041000             DISPLAY K-MODUL " C220 Zyklus NICHT aufgeloest, Rest="
041100                             DL-CYCLE-COUNT
041200             ADD 1 TO C4-FEHL-CNT
041300         END-IF
041400     END-IF
041500     .
041600 C220-99.
041700     EXIT.
041800******************************************************************
041900* T1..T4 fuer denselben Testanwender einplanen.
042000******************************************************************
042100 C300-TEST-SCHEDULE SECTION.
042200 C300-00.
042300     MOVE "SC"            TO SL-FKT
042400     MOVE K-TEST-DATE     TO SL-SP-SCHEDULE-DATE
042500     MOVE 0900             TO SL-SP-START-TIME
042600     MOVE 1700             TO SL-SP-END-TIME
042700     MOVE "PRIORITY"      TO SL-SP-ALGORITHM
042800     MOVE 4                TO SL-TASK-COUNT
042900     PERFORM C310-COPY-ONE-CANDIDATE
043000         VARYING TT-TX FROM 1 BY 1 UNTIL TT-TX > 4
043100     CALL "TSKSCH0E" USING SCH-LINK-REC
043200     IF  SL-RC = ZERO
043300         DISPLAY K-MODUL " C300 Planung: OK, verplant="
043400                         SL-TASK-COUNT
043500         ADD 1 TO C4-OK-CNT
043600     ELSE
043700         MOVE SL-RC TO W-RC
043800         DISPLAY K-MODUL " C300 Planung: FEHLER RC=" W-RC
043900         ADD 1 TO C4-FEHL-CNT
044000     END-IF
044100     .
044200 C300-99.
044300     EXIT.
044400 C310-COPY-ONE-CANDIDATE.
044500     SET SL-TX TO TT-TX
044600     MOVE TT-TASK-ID (TT-TX)        TO SL-T-ID (SL-TX)
044700     MOVE TT-PRIORITY (TT-TX)       TO SL-T-PRIORITY (SL-TX)
044800     MOVE TT-DURATION (TT-TX)       TO SL-T-DURATION (SL-TX)
044900     MOVE TT-DEADLINE-DATE (TT-TX)  TO SL-T-DEADLINE-DATE (SL-TX)
045000     MOVE TT-DEADLINE-TIME (TT-TX)  TO SL-T-DEADLINE-TIME (SL-TX)
045100     MOVE TT-CREATED-DATE (TT-TX)   TO SL-T-CREATED-DATE (SL-TX)
045200     MOVE TT-CREATED-TIME (TT-TX)   TO SL-T-CREATED-TIME (SL-TX)
045300     MOVE "N"                       TO SL-T-SCHED-FLAG (SL-TX)
045400     .
045500******************************************************************
045600* Bericht ueber T1..T4 erstellen.
045700******************************************************************
045800 C400-TEST-REPORT SECTION.
045900 C400-00.
046000     MOVE "RP"            TO RL-FKT
046100     MOVE K-TEST-DATE     TO RL-REPORT-DATE
046200     MOVE 4                TO RL-TASK-COUNT
046300     PERFORM C410-COPY-ONE-REPORT-TASK
046400         VARYING TT-TX FROM 1 BY 1 UNTIL TT-TX > 4
046500     CALL "TSKRPT0E" USING RPT-LINK-REC
046600     IF  RL-RC = ZERO
046700         DISPLAY K-MODUL " C400 Bericht: OK, Produktivitaet="
046800                         RL-PM-PROD-SCORE
046900         ADD 1 TO C4-OK-CNT
047000     ELSE
047100         MOVE RL-RC TO W-RC
047200         DISPLAY K-MODUL " C400 Bericht: FEHLER RC=" W-RC
047300         ADD 1 TO C4-FEHL-CNT
047400     END-IF
047500     .
047600 C400-99.
047700     EXIT.
047800 C410-COPY-ONE-REPORT-TASK.
047900     SET RL-TX TO TT-TX
048000     MOVE TT-TASK-ID (TT-TX)        TO RL-T-ID (RL-TX)
048100     MOVE TT-TASK-ID (TT-TX)        TO RL-T-NAME (RL-TX)
048200     MOVE TT-PRIORITY (TT-TX)       TO RL-T-PRIORITY (RL-TX)
048300     MOVE TT-STATUS (TT-TX)         TO RL-T-STATUS (RL-TX)
048400     MOVE TT-DURATION (TT-TX)       TO RL-T-SCHED-DURATION (RL-TX)
048500     .
048600******************************************************************
048700* ST - Statusuebergang T8: erst nach IN-PROGRESS (Istbeginn wird
048800* gestempelt), danach nach COMPLETED (Istende gestempelt und
048900* LINK-TRIGGER-MC-FLAG muss "Y" werden, M3+M4).
049000******************************************************************
049100 C500-TEST-STATUS-TRANSITION SECTION.
049200 C500-00.
049300     MOVE "ST"                    TO ML-FKT
049400     MOVE "TEST-TASK-0000000000008" TO ML-TASK-ID
049500     MOVE TSK-K-INPROGRESS        TO ML-CUR-STATUS
049600     MOVE ZERO                    TO ML-OLD-ACT-START-DATE
049700     MOVE ZERO                    TO ML-OLD-ACT-START-TIME
049800     MOVE ZERO                    TO ML-OLD-ACT-END-DATE
049900     MOVE ZERO                    TO ML-OLD-ACT-END-TIME
050000     MOVE K-TEST-DATE             TO ML-CUR-DATE
050100     MOVE 090500                  TO ML-CUR-TIME
050200     CALL "TSKMNT0E" USING MNT-LINK-REC
050300     MOVE ML-RC TO TSK-RC
050400     IF  NOT TSK-RC-OK OR ML-NEW-ACT-START-DATE NOT = K-TEST-DATE
050500         DISPLAY K-MODUL " C500 Uebergang IN-PROGRESS: FEHLER"
050600         ADD 1 TO C4-FEHL-CNT
050700     ELSE
050800         MOVE ML-NEW-ACT-START-DATE TO ML-OLD-ACT-START-DATE
050900         MOVE ML-NEW-ACT-START-TIME TO ML-OLD-ACT-START-TIME
051000         MOVE ZERO                  TO ML-OLD-ACT-END-DATE
051100         MOVE ZERO                  TO ML-OLD-ACT-END-TIME
051200         MOVE TSK-K-COMPLETED       TO ML-CUR-STATUS
051300         MOVE 094500                TO ML-CUR-TIME
051400         CALL "TSKMNT0E" USING MNT-LINK-REC
051500         MOVE ML-RC TO TSK-RC
051600         IF  TSK-RC-OK AND ML-TRIGGER-MC-FLAG = "Y"
051700             DISPLAY K-MODUL " C500 Uebergang COMPLETED: OK"
051800             ADD 1 TO C4-OK-CNT
051900         ELSE
052000             DISPLAY K-MODUL " C500 Uebergang COMPLETED: FEHLER"
052100             ADD 1 TO C4-FEHL-CNT
052200         END-IF
052300     END-IF
052400     .
052500 C500-99.
052600     EXIT.
052700******************************************************************
052800* ST - unzulaessiger Statuswert - muss mit TSK-RC-BADSTAT
052900* abgelehnt werden (M3).
053000******************************************************************
053100 C510-TEST-STATUS-BADVALUE SECTION.
053200 C510-00.
053300     MOVE "ST"                    TO ML-FKT
053400     MOVE "TEST-TASK-0000000000008" TO ML-TASK-ID
053500     MOVE "UNBEKANNT    "         TO ML-CUR-STATUS
053600     MOVE ZERO                    TO ML-OLD-ACT-START-DATE
053700     MOVE ZERO                    TO ML-OLD-ACT-START-TIME
053800     MOVE ZERO                    TO ML-OLD-ACT-END-DATE
053900     MOVE ZERO                    TO ML-OLD-ACT-END-TIME
054000     MOVE K-TEST-DATE             TO ML-CUR-DATE
054100     MOVE 100000                  TO ML-CUR-TIME
054200     CALL "TSKMNT0E" USING MNT-LINK-REC
054300     MOVE ML-RC TO TSK-RC
054400     IF  TSK-RC-BADSTAT
054500         DISPLAY K-MODUL " C510 Statusfehler erkannt: OK"
054600         ADD 1 TO C4-OK-CNT
054700     ELSE
054800         MOVE ML-RC TO W-RC
054900         DISPLAY K-MODUL " C510 Statusfehler NICHT erkannt RC=" W-RC
055000         ADD 1 TO C4-FEHL-CNT
055100     END-IF
055200     .
055300 C510-99.
055400     EXIT.
055500******************************************************************
055600* DL/RM - Aufgabe T9 loeschen, auf deren T10 wartete (M5): die
055700* Wartendenzahl (TSKDEP0E Funktion WR) muss dadurch um 1 sinken.
055800******************************************************************
055900 C520-TEST-DELETE-CASCADE SECTION.
056000 C520-00.
056100     MOVE "LD"                      TO DL-FKT
056200     MOVE "TEST-TASK-0000000000009" TO DL-TASK-ID
056300     MOVE TSK-K-PENDING             TO DL-STATUS
056400     MOVE ZERO                      TO DL-DEP-COUNT
056500     CALL "TSKDEP0E" USING DEP-LINK-REC
056600     MOVE "LD"                      TO DL-FKT
056700     MOVE "TEST-TASK-0000000000010" TO DL-TASK-ID
056800     MOVE TSK-K-PENDING             TO DL-STATUS
056900     MOVE 1                         TO DL-DEP-COUNT
057000     MOVE "TEST-TASK-0000000000009" TO DL-DEP-ID (1)
057100     CALL "TSKDEP0E" USING DEP-LINK-REC
057200     MOVE "WR"                      TO DL-FKT
057300     CALL "TSKDEP0E" USING DEP-LINK-REC
057400     MOVE DL-WAITING-CNT            TO W-WAIT-VORHER
057500     MOVE "DL"                      TO ML-FKT
057600     MOVE "TEST-TASK-0000000000009" TO ML-TASK-ID
057700     CALL "TSKMNT0E" USING MNT-LINK-REC
057800     MOVE "RM"                      TO DL-FKT
057900     MOVE "TEST-TASK-0000000000009" TO DL-TASK-ID
058000     CALL "TSKDEP0E" USING DEP-LINK-REC
058100     MOVE "WR"                      TO DL-FKT
058200     CALL "TSKDEP0E" USING DEP-LINK-REC
058300     IF  DL-WAITING-CNT = W-WAIT-VORHER - 1
058400         DISPLAY K-MODUL " C520 Loeschkaskade T9/T10: OK"
058500         ADD 1 TO C4-OK-CNT
058600     ELSE
058700         DISPLAY K-MODUL " C520 Loeschkaskade T9/T10: FEHLER, Warten="
058800                         DL-WAITING-CNT
058900         ADD 1 TO C4-FEHL-CNT
059000     END-IF
059100     .
059200 C520-99.
059300     EXIT.
059400******************************************************************
059500* Nachlauf: Testergebnis vermerken.
059600******************************************************************
059700 B090-ENDE SECTION.
059800 B090-00.
059900     DISPLAY K-MODUL " Testlauf beendet - OK=" C4-OK-CNT
060000                     " FEHLER=" C4-FEHL-CNT
060100     .
060200 B090-99.
060300     EXIT.
