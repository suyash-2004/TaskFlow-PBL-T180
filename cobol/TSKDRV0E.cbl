?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. TSKDRV0E.
000800 AUTHOR. K.LENZ.
000900 INSTALLATION. FACHBEREICH AUFGABENPLANUNG.
001000 DATE-WRITTEN. 1989-02-27.
001100 DATE-COMPILED.
001200 SECURITY. UNCLASSIFIED.
001300****************************************************************
001400* Letzte Aenderung :: 2026-03-09
001500* Letzte Version   :: E.00.05
001600* Kurzbeschreibung :: Treiber fuer den taeglichen Planungs- und
001700* Kurzbeschreibung :: Produktivitaetslauf (TASK-MASTER/SCHED-
001800* Kurzbeschreibung :: PARAMS/SCHEDULE-OUT/REPORT-OUT)
001900*
002000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers.   | Datum      | von  | Kommentar                        *
002400*---------|------------|------|----------------------------------*
002500*E.00.00  |1989-02-27  | kl   | Neuerstellung                     *
002600*E.00.01  |1991-08-19  | hb   | Funktion RM bei Loeschung verd.   *
002700*E.00.02  |1998-11-30  | rw   | Jahrhundertfeld Zeitstempel (Y2K) *
002800*E.00.03  |2006-05-03  | kl   | SCHEDULE-OUT nur Neuplanungen     *
002900*E.00.04  |2015-10-21  | hb   | SP-START/END-TIME Defaults 0900/  *
003000*         |            |      | 1700 wenn im Steuersatz leer      *
003100*E.00.05  |2026-03-09  | kl   | Aufruf TSKRPT0E am Laufende (RP)  *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Liest den Steuersatz SCHED-PARAMS (ein Satz je Lauf: Datum,
003700* Planungsfenster, Anwender, Algorithmus), laedt den gesamten
003800* Aufgabenbestand TASK-MASTER in die Tabelle TASK-TABELLE, baut
003900* daraus den Abhaengigkeitsgraphen in TSKDEP0E auf (Funktion LD,
004000* auch fuer den ID-Spiegel in TSKMNT0E), ruft TSKSCH0E (Funktion
004100* SC) fuer die noch nicht verplanten Aufgaben des Anwenders auf,
004200* schreibt den Bestand mit den neuen Planzeiten fort, schreibt
004300* die in diesem Lauf neu verplanten Aufgaben nach SCHEDULE-OUT
004400* und ruft zuletzt TSKRPT0E (Funktion RP) fuer den Tagesbericht
004500* (REPORT-OUT) ueber alle Aufgaben des Anwenders fuer das Laufdatum.
004600*
004700****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100    SWITCH-15 IS ANZEIGE-VERSION
005200        ON STATUS IS SHOW-VERSION.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500    SELECT SCHED-PARAMS ASSIGN TO SCHEDPRM
005600        ORGANIZATION IS LINE SEQUENTIAL
005700        FILE STATUS IS FS-SCHEDPRM.
005800    SELECT TASK-MASTER  ASSIGN TO TASKMSTR
005900        ORGANIZATION IS SEQUENTIAL
006000        FILE STATUS IS FS-TASKMSTR.
006100    SELECT SCHEDULE-OUT ASSIGN TO SCHEDOUT
006200        ORGANIZATION IS SEQUENTIAL
006300        FILE STATUS IS FS-SCHEDOUT.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SCHED-PARAMS.
006800    COPY    TSKPRM-C OF "=TSKLIB".
006900 FD  TASK-MASTER.
007100    COPY    TSKREC-C OF "=TSKLIB".
007200 FD  SCHEDULE-OUT.
007400    COPY    TSKREC-C OF "=TSKLIB"
007500            REPLACING ==TASK-RECORD== BY ==SCHEDOUT-RECORD==.
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100    05      C4-IX                PIC S9(04) COMP.
008200    05      C4-FOUND             PIC S9(04) COMP.
008300    05      C4-SCHED-CNT         PIC S9(04) COMP.
008400    05      C4-OUT-CNT           PIC S9(04) COMP.
008500    05      C4-RPT-CNT           PIC S9(04) COMP.
008600    05      FILLER               PIC X(02).
008700*--------------------------------------------------------------------*
008800* Konstante Felder: Praefix K
008900*--------------------------------------------------------------------*
009000 01          KONSTANTE-FELDER.
009100    05      K-MODUL              PIC X(08) VALUE "TSKDRV0E".
009200    05      K-MAXTASK            PIC S9(04) COMP VALUE 200.
009300    05      K-DEF-START-TIME     PIC 9(04)       VALUE 0900.
009400    05      K-DEF-END-TIME       PIC 9(04)       VALUE 1700.
009500    05      FILLER               PIC X(06).
009600*----------------------------------------------------------------*
009700* Schalter/Conditional-Felder
009800*----------------------------------------------------------------*
009900 01          SCHALTER.
010000    05      PRG-STATUS           PIC 9      VALUE ZERO.
010100        88  PRG-OK                          VALUE ZERO.
010200        88  PRG-ABBRUCH                     VALUE 2.
010300    05      FS-SCHEDPRM          PIC X(02).
010400        88  FS-SCHEDPRM-OK                  VALUE "00".
010500        88  FS-SCHEDPRM-EOF                 VALUE "10".
010600    05      FS-TASKMSTR          PIC X(02).
010700        88  FS-TASKMSTR-OK                  VALUE "00".
010800        88  FS-TASKMSTR-EOF                 VALUE "10".
010900    05      FS-SCHEDOUT          PIC X(02).
011000        88  FS-SCHEDOUT-OK                  VALUE "00".
011100    05      SW-NEEDS-SCHED       PIC X      VALUE "N".
011200        88  NEEDS-SCHED                     VALUE "Y".
011300    05      FILLER               PIC X(03).
011400*--------------------------------------------------------------------*
011500* Gemeinsame Status-/Returncode-Felder (alle TSK-Module)
011600*--------------------------------------------------------------------*
011700    COPY    TSKMSG-C OF "=TSKLIB".
011800*--------------------------------------------------------------------*
011900* Gesamter Aufgabenbestand im Speicher - Satzbild entspricht
012000* TASK-RECORD, hier als eigene Arbeitskopie je Modulkonvention
012100* (nicht per COPY, damit Planzeiten/Iststatus waehrend des Laufs
012200* frei veraendert werden koennen, bevor der Bestand fortgeschrieben
012300* wird).
012400*--------------------------------------------------------------------*
012500 01          TASK-TABELLE.
012600    05      T-ANZ                PIC S9(04) COMP VALUE ZERO.
012700    05      T-EINTRAG OCCURS 200 TIMES
012800                     INDEXED BY T-EX.
012900        10  T-TASK-ID            PIC X(24).
013000        10  T-USER-ID            PIC X(24).
013100        10  T-NAME               PIC X(40).
013200        10  T-DESC               PIC X(80).
013300        10  T-DURATION           PIC 9(04).
013400        10  T-PRIORITY           PIC 9(01).
013500        10  T-DEADLINE-DATE      PIC 9(08).
013600        10  T-DEADLINE-TIME      PIC 9(06).
013700        10  T-DEP-COUNT          PIC 9(02).
013750        10  T-DEP-TABLE.
013800            15 T-DEP-ID OCCURS 10 TIMES
013900                     INDEXED BY T-DX         PIC X(24).
014000        10  T-CREATED-DATE       PIC 9(08).
014100        10  T-CREATED-TIME       PIC 9(06).
014200        10  T-SCHED-START-DATE   PIC 9(08).
014300        10  T-SCHED-START-TIME   PIC 9(06).
014400        10  T-SCHED-END-DATE     PIC 9(08).
014500        10  T-SCHED-END-TIME     PIC 9(06).
014600        10  T-ACT-START-DATE     PIC 9(08).
014700        10  T-ACT-START-TIME     PIC 9(06).
014800        10  T-ACT-END-DATE       PIC 9(08).
014900        10  T-ACT-END-TIME       PIC 9(06).
015000        10  T-STATUS             PIC X(12).
015100        10  T-NEW-SCHED-FLAG     PIC X      VALUE "N".
015200            88 T-IS-NEW-SCHED               VALUE "Y".
015300        10  FILLER               PIC X(08).
015400*--------------------------------------------------------------------*
015500* Lokaler Spiegel des LINK-REC von TSKDEP0E (Funktion LD/MC).
015600*--------------------------------------------------------------------*
015700 01          DEP-LINK-REC.
015800    05      DL-HDR.
015900        10  DL-FKT               PIC X(02).
016000        10  DL-RC                PIC S9(04) COMP.
016100    05      DL-DATA.
016200        10  DL-TASK-ID           PIC X(24).
016300        10  DL-STATUS            PIC X(12).
016400        10  DL-DEP-COUNT         PIC 9(02).
016450        10  DL-DEP-TABLE.
016500            15 DL-DEP-ID OCCURS 10 TIMES
016600                                 PIC X(24).
016700        10  DL-RELEASED-ID       PIC X(24).
016800        10  DL-GRANTED-FLAG      PIC X.
016900        10  DL-WOULD-CYCLE-FLAG  PIC X.
017000        10  DL-CYCLE-COUNT       PIC 9(02).
017100        10  DL-MOD-TASK-ID       PIC X(24).
017200        10  DL-TOTAL-CNT         PIC 9(04).
017300        10  DL-COMPLETED-CNT     PIC 9(04).
017400        10  DL-WAITING-CNT       PIC 9(04).
017500        10  FILLER               PIC X(08).
017600*--------------------------------------------------------------------*
017700* Lokaler Spiegel des LINK-REC von TSKMNT0E (hier nur Funktion LD,
017800* ID-Spiegel fuellen).
017900*--------------------------------------------------------------------*
018000 01          MNT-LINK-REC.
018100    05      ML-HDR.
018200        10  ML-FKT               PIC X(02).
018300        10  ML-RC                PIC S9(04) COMP.
018400    05      ML-DATA.
018500        10  ML-TASK-ID           PIC X(24).
018600        10  ML-PRIORITY          PIC 9(01).
018700        10  ML-DEP-COUNT         PIC 9(02).
018800        10  ML-DEP-ID OCCURS 10 TIMES
018900                                 PIC X(24).
019000        10  ML-CUR-STATUS        PIC X(12).
019100        10  ML-OLD-ACT-START-DATE
019200                                 PIC 9(08).
019300        10  ML-OLD-ACT-START-TIME
019400                                 PIC 9(06).
019500        10  ML-OLD-ACT-END-DATE  PIC 9(08).
019600        10  ML-OLD-ACT-END-TIME  PIC 9(06).
019700        10  ML-CUR-DATE          PIC 9(08).
019800        10  ML-CUR-TIME          PIC 9(06).
019900        10  ML-NEW-ACT-START-DATE
020000                                 PIC 9(08).
020100        10  ML-NEW-ACT-START-TIME
020200                                 PIC 9(06).
020300        10  ML-NEW-ACT-END-DATE  PIC 9(08).
020400        10  ML-NEW-ACT-END-TIME  PIC 9(06).
020500        10  ML-TRIGGER-MC-FLAG   PIC X.
020600        10  ML-WOULD-CYCLE-FLAG  PIC X.
020700        10  FILLER               PIC X(10).
020800*--------------------------------------------------------------------*
020900* Lokaler Spiegel des LINK-REC von TSKSCH0E (Funktion SC).
021000*--------------------------------------------------------------------*
021100 01          SCH-LINK-REC.
021200    05      SL-HDR.
021300        10  SL-FKT               PIC X(02).
021400        10  SL-RC                PIC S9(04) COMP.
021500    05      SL-DATA.
021600        10  SL-SP-SCHEDULE-DATE  PIC 9(08).
021700        10  SL-SP-START-TIME     PIC 9(04).
021800        10  SL-SP-END-TIME       PIC 9(04).
021900        10  SL-SP-ALGORITHM      PIC X(12).
022000        10  SL-TASK-COUNT        PIC 9(03).
022100        10  SL-UNSCHED-CNT       PIC 9(03).
022200        10  SL-T-EINTRAG OCCURS 200 TIMES
022300                     INDEXED BY SL-TX.
022400            15 SL-T-ID              PIC X(24).
022500            15 SL-T-PRIORITY        PIC 9(01).
022600            15 SL-T-DURATION        PIC 9(04).
022700            15 SL-T-DEADLINE-DATE   PIC 9(08).
022800            15 SL-T-DEADLINE-TIME   PIC 9(06).
022900            15 SL-T-CREATED-DATE    PIC 9(08).
023000            15 SL-T-CREATED-TIME    PIC 9(06).
023100            15 SL-T-SCHED-FLAG      PIC X.
023200                88 SL-T-IS-SCHED            VALUE "Y".
023300            15 SL-T-SCHED-START-DATE PIC 9(08).
023400            15 SL-T-SCHED-START-TIME PIC 9(06).
023500            15 SL-T-SCHED-END-DATE   PIC 9(08).
023600            15 SL-T-SCHED-END-TIME   PIC 9(06).
023700*--------------------------------------------------------------------*
023800* Lokaler Spiegel des LINK-REC von TSKRPT0E (Funktion RP).
023900*--------------------------------------------------------------------*
024000 01          RPT-LINK-REC.
024100    05      RL-HDR.
024200        10  RL-FKT               PIC X(02).
024300        10  RL-RC                PIC S9(04) COMP.
024400    05      RL-DATA.
024500        10  RL-REPORT-DATE       PIC 9(08).
024600        10  RL-TASK-COUNT        PIC 9(03).
024700        10  RL-PM-COMPLETION-RATE  PIC 9(03)V9.
024800        10  RL-PM-ON-TIME-RATE     PIC 9(03)V9.
024900        10  RL-PM-AVG-DELAY        PIC S9(05)V9.
025000        10  RL-PM-PROD-SCORE       PIC 9(03)V9.
025100        10  RL-PM-TOTAL-SCHED-TIME PIC 9(06).
025200        10  RL-PM-TOTAL-ACTUAL-TIME PIC 9(06).
025300        10  RL-PM-TIME-EFFICIENCY  PIC 9(03)V99.
025400        10  RL-T-EINTRAG OCCURS 200 TIMES
025500                     INDEXED BY RL-TX.
025600            15 RL-T-ID              PIC X(24).
025700            15 RL-T-NAME            PIC X(40).
025800            15 RL-T-PRIORITY        PIC 9(01).
025900            15 RL-T-STATUS          PIC X(12).
026000            15 RL-T-SCHED-DURATION  PIC 9(04).
026100            15 RL-T-SCHED-START-DATE PIC 9(08).
026200            15 RL-T-SCHED-START-TIME PIC 9(06).
026300            15 RL-T-SCHED-END-DATE   PIC 9(08).
026400            15 RL-T-SCHED-END-TIME   PIC 9(06).
026500            15 RL-T-ACT-START-DATE   PIC 9(08).
026600            15 RL-T-ACT-START-TIME   PIC 9(06).
026700            15 RL-T-ACT-END-DATE     PIC 9(08).
026800            15 RL-T-ACT-END-TIME     PIC 9(06).
026900            15 RL-T-ACTUAL-DUR       PIC S9(04).
027000            15 RL-T-ACTUAL-FLAG      PIC X.
027100            15 RL-T-DELAY            PIC S9(05).
027200            15 RL-T-DELAY-FLAG       PIC X.
027300*--------------------------------------------------------------------*
027400* weitere Arbeitsfelder
027500*--------------------------------------------------------------------*
027600 01          WORK-FELDER.
027700    05      W-TASK-ID            PIC X(24).
027800    05      W-TASK-ID-KURZ REDEFINES W-TASK-ID.
027900        10  W-TASK-ID-K1         PIC X(08).
028000        10  W-TASK-ID-K2         PIC X(16).
028100    05      W-SCHEDULE-DATE      PIC 9(08).
028200    05      W-SD-TEILE REDEFINES W-SCHEDULE-DATE.
028300        10  W-SD-JJJJ            PIC 9(04).
028400        10  W-SD-MM              PIC 9(02).
028500        10  W-SD-TT              PIC 9(02).
028600    05      W-USER-ID            PIC X(24).
028700    05      W-WINDOW-TEILE.
028800        10  W-START-TIME         PIC 9(04).
028900        10  W-END-TIME           PIC 9(04).
029000    05      W-WINDOW-NUM REDEFINES W-WINDOW-TEILE
029100                                 PIC 9(08).
029200    05      FILLER               PIC X(08).
029300 PROCEDURE DIVISION.
029400******************************************************************
029500* Steuerungs-Section
029600******************************************************************
029700 A100-STEUERUNG SECTION.
029800 A100-00.
029900    IF  SHOW-VERSION
030000        DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
030100        STOP RUN
030200    END-IF
030300    PERFORM B000-VORLAUF
030400    IF  PRG-ABBRUCH
030500        STOP RUN
030600    END-IF
030700    PERFORM B100-VERARBEITUNG
030800    PERFORM B090-ENDE
030900    STOP RUN
031000    .
031100 A100-99.
031200    EXIT.
031300******************************************************************
031400* Vorlauf: Steuersatz lesen, Bestand in die Tabelle laden.
031500******************************************************************
031600 B000-VORLAUF SECTION.
031700 B000-00.
031800    SET PRG-OK TO TRUE
031900    MOVE ZERO TO T-ANZ
032000    PERFORM C100-READ-SCHEDPARM
032100    IF  PRG-ABBRUCH
032200        EXIT SECTION
032300    END-IF
032400    PERFORM C200-LOAD-TASKMSTR
032500    .
032600 B000-99.
032700    EXIT.
032800******************************************************************
032900* Steuersatz SCHED-PARAMS oeffnen und den einen Satz lesen; fehlen
033000* SP-START-TIME/SP-END-TIME, gelten die Defaults K-DEF-START-TIME/
033100* K-DEF-END-TIME (siehe TSKPRM-C).
033200******************************************************************
033300 C100-READ-SCHEDPARM SECTION.
033400 C100-00.
033500    OPEN INPUT SCHED-PARAMS
033600    IF  NOT FS-SCHEDPRM-OK
033700        SET PRG-ABBRUCH TO TRUE
033800        EXIT SECTION
033900    END-IF
034000    READ SCHED-PARAMS
034100        AT END SET PRG-ABBRUCH TO TRUE
034200    END-READ
034300    CLOSE SCHED-PARAMS
034400    IF  PRG-ABBRUCH
034500        EXIT SECTION
034600    END-IF
034700    MOVE SP-SCHEDULE-DATE TO W-SCHEDULE-DATE
034800    MOVE SP-USER-ID       TO W-USER-ID
034900    MOVE SP-START-TIME    TO W-START-TIME
035000    IF  SP-START-TIME = ZERO
035100        MOVE K-DEF-START-TIME TO W-START-TIME
035200    END-IF
035300    MOVE SP-END-TIME      TO W-END-TIME
035400    IF  SP-END-TIME = ZERO
035500        MOVE K-DEF-END-TIME TO W-END-TIME
035600    END-IF
035700    .
035800 C100-99.
035900    EXIT.
036000******************************************************************
036100* TASK-MASTER vollstaendig in TASK-TABELLE einlesen und je
036200* Aufgabe den Abhaengigkeitsgraphen (TSKDEP0E LD) sowie den
036300* ID-Spiegel der Pflegeregeln (TSKMNT0E LD) fuellen.
036400******************************************************************
036500 C200-LOAD-TASKMSTR SECTION.
036600 C200-00.
036700    OPEN INPUT TASK-MASTER
036800    IF  NOT FS-TASKMSTR-OK
036900        SET PRG-ABBRUCH TO TRUE
037000        EXIT SECTION
037100    END-IF
037200    READ TASK-MASTER
037300        AT END SET FS-TASKMSTR-EOF TO TRUE
037400    END-READ
037500    PERFORM C210-LOAD-ONE-TASK THRU C210-LOAD-ONE-TASK-EXIT
037600        UNTIL FS-TASKMSTR-EOF OR T-ANZ >= K-MAXTASK
037700    CLOSE TASK-MASTER
037800    .
037900 C200-99.
038000    EXIT.
038100 C210-LOAD-ONE-TASK.
038200    ADD 1 TO T-ANZ
038300    SET T-EX TO T-ANZ
038400    PERFORM C215-MOVE-REC-TO-TABLE
038500    PERFORM C220-REGISTER-GRAPH
038600    PERFORM C225-REGISTER-ID-SPIEGEL
038700    READ TASK-MASTER
038800        AT END SET FS-TASKMSTR-EOF TO TRUE
038900    END-READ
039000    .
039100 C210-LOAD-ONE-TASK-EXIT.
039200    EXIT.
039300 C215-MOVE-REC-TO-TABLE.
039400    MOVE TASK-ID              TO T-TASK-ID (T-EX)
039500    MOVE TASK-USER-ID         TO T-USER-ID (T-EX)
039600    MOVE TASK-NAME            TO T-NAME (T-EX)
039700    MOVE TASK-DESC            TO T-DESC (T-EX)
039800    MOVE TASK-DURATION        TO T-DURATION (T-EX)
039900    MOVE TASK-PRIORITY        TO T-PRIORITY (T-EX)
040000    MOVE TASK-DEADLINE-DATE   TO T-DEADLINE-DATE (T-EX)
040100    MOVE TASK-DEADLINE-TIME   TO T-DEADLINE-TIME (T-EX)
040200    MOVE TASK-DEP-COUNT       TO T-DEP-COUNT (T-EX)
040300    MOVE TASK-DEP-TABLE       TO T-DEP-TABLE (T-EX)
040400    MOVE TASK-CREATED-DATE    TO T-CREATED-DATE (T-EX)
040500    MOVE TASK-CREATED-TIME    TO T-CREATED-TIME (T-EX)
040600    MOVE TASK-SCHED-START-DATE TO T-SCHED-START-DATE (T-EX)
040700    MOVE TASK-SCHED-START-TIME TO T-SCHED-START-TIME (T-EX)
040800    MOVE TASK-SCHED-END-DATE  TO T-SCHED-END-DATE (T-EX)
040900    MOVE TASK-SCHED-END-TIME  TO T-SCHED-END-TIME (T-EX)
041000    MOVE TASK-ACT-START-DATE  TO T-ACT-START-DATE (T-EX)
041100    MOVE TASK-ACT-START-TIME  TO T-ACT-START-TIME (T-EX)
041200    MOVE TASK-ACT-END-DATE    TO T-ACT-END-DATE (T-EX)
041300    MOVE TASK-ACT-END-TIME    TO T-ACT-END-TIME (T-EX)
041400    MOVE TASK-STATUS          TO T-STATUS (T-EX)
041500    .
041600 C220-REGISTER-GRAPH.
041700    MOVE "LD"                 TO DL-FKT
041800    MOVE T-TASK-ID (T-EX)     TO DL-TASK-ID
041900    MOVE T-STATUS (T-EX)      TO DL-STATUS
042000    MOVE T-DEP-COUNT (T-EX)   TO DL-DEP-COUNT
042100    MOVE T-DEP-TABLE (T-EX)   TO DL-DEP-TABLE
042200    CALL "TSKDEP0E" USING DEP-LINK-REC
042300    .
042400 C225-REGISTER-ID-SPIEGEL.
042500    MOVE "LD"                 TO ML-FKT
042600    MOVE T-TASK-ID (T-EX)     TO ML-TASK-ID
042700    CALL "TSKMNT0E" USING MNT-LINK-REC
042800    .
042900******************************************************************
043000* Verarbeitung: Planung fuer noch offene Aufgaben des Anwenders,
043100* Bestand fortschreiben, Neuplanungen melden, Tagesbericht.
043200******************************************************************
043300 B100-VERARBEITUNG SECTION.
043400 B100-00.
043500    PERFORM C300-BUILD-SCHED-REQUEST
043600    IF  NEEDS-SCHED
043700        CALL "TSKSCH0E" USING SCH-LINK-REC
043800        PERFORM C350-APPLY-SCHED-RESULT
043900    END-IF
044000    PERFORM C400-REWRITE-TASKMSTR
044100    PERFORM C450-WRITE-SCHEDOUT
044200    PERFORM C500-BUILD-REPORT-REQUEST
044300    CALL "TSKRPT0E" USING RPT-LINK-REC
044400    .
044500 B100-99.
044600    EXIT.
044700******************************************************************
044800* Aufgaben des Anwenders ohne Planzeit (Status PENDING/IN-
044900* PROGRESS) in den Aufruf fuer TSKSCH0E uebernehmen.
045000******************************************************************
045100 C300-BUILD-SCHED-REQUEST SECTION.
045200 C300-00.
045300    MOVE "SC"            TO SL-FKT
045400    MOVE W-SCHEDULE-DATE TO SL-SP-SCHEDULE-DATE
045500    MOVE W-START-TIME    TO SL-SP-START-TIME
045600    MOVE W-END-TIME      TO SL-SP-END-TIME
045700    MOVE SP-ALGORITHM    TO SL-SP-ALGORITHM
045800    MOVE ZERO            TO SL-TASK-COUNT
045900    MOVE "N"             TO SW-NEEDS-SCHED
046000    PERFORM C310-ADD-SCHED-CANDIDATE THRU C310-ADD-SCHED-CANDIDATE-EXIT
046100        VARYING T-EX FROM 1 BY 1 UNTIL T-EX > T-ANZ
046200    IF  SL-TASK-COUNT > ZERO
046300        MOVE "Y" TO SW-NEEDS-SCHED
046400    END-IF
046500    .
046600 C300-99.
046700    EXIT.
046800 C310-ADD-SCHED-CANDIDATE.
046900    IF  T-USER-ID (T-EX) NOT = W-USER-ID
047000        GO TO C310-ADD-SCHED-CANDIDATE-EXIT
047100    END-IF
047200    IF  T-STATUS (T-EX) NOT = TSK-K-PENDING
047300        AND T-STATUS (T-EX) NOT = TSK-K-INPROGRESS
047400        GO TO C310-ADD-SCHED-CANDIDATE-EXIT
047500    END-IF
047600    IF  T-SCHED-START-DATE (T-EX) NOT = ZERO
047700        GO TO C310-ADD-SCHED-CANDIDATE-EXIT
047800    END-IF
047900    ADD 1 TO SL-TASK-COUNT
048000    SET SL-TX TO SL-TASK-COUNT
048100    MOVE T-TASK-ID (T-EX)        TO SL-T-ID (SL-TX)
048200    MOVE T-PRIORITY (T-EX)       TO SL-T-PRIORITY (SL-TX)
048300    MOVE T-DURATION (T-EX)       TO SL-T-DURATION (SL-TX)
048400    MOVE T-DEADLINE-DATE (T-EX)  TO SL-T-DEADLINE-DATE (SL-TX)
048500    MOVE T-DEADLINE-TIME (T-EX)  TO SL-T-DEADLINE-TIME (SL-TX)
048600    MOVE T-CREATED-DATE (T-EX)   TO SL-T-CREATED-DATE (SL-TX)
048700    MOVE T-CREATED-TIME (T-EX)   TO SL-T-CREATED-TIME (SL-TX)
048800    MOVE "N"                     TO SL-T-SCHED-FLAG (SL-TX)
048900    .
049000 C310-ADD-SCHED-CANDIDATE-EXIT.
049100    EXIT.
049200******************************************************************
049300* Die von TSKSCH0E verplanten Aufgaben in TASK-TABELLE uebernehmen
049400* (Zuordnung ueber die TASK-ID, die Reihenfolge kann abweichen).
049500******************************************************************
049600 C350-APPLY-SCHED-RESULT SECTION.
049700 C350-00.
049800    PERFORM C360-APPLY-ONE THRU C360-APPLY-ONE-EXIT
049900        VARYING SL-TX FROM 1 BY 1 UNTIL SL-TX > SL-TASK-COUNT
050000    .
050100 C350-99.
050200    EXIT.
050300 C360-APPLY-ONE.
050400    IF  NOT SL-T-IS-SCHED (SL-TX)
050500        GO TO C360-APPLY-ONE-EXIT
050600    END-IF
050700    MOVE SL-T-ID (SL-TX) TO W-TASK-ID
050800    PERFORM C370-FIND-TASK-IX
050900    IF  C4-FOUND = ZERO
051000        GO TO C360-APPLY-ONE-EXIT
051100    END-IF
051200    MOVE SL-T-SCHED-START-DATE (SL-TX) TO T-SCHED-START-DATE (T-EX)
051300    MOVE SL-T-SCHED-START-TIME (SL-TX) TO T-SCHED-START-TIME (T-EX)
051400    MOVE SL-T-SCHED-END-DATE (SL-TX)   TO T-SCHED-END-DATE (T-EX)
051500    MOVE SL-T-SCHED-END-TIME (SL-TX)   TO T-SCHED-END-TIME (T-EX)
051600    SET T-IS-NEW-SCHED (T-EX) TO TRUE
051700    .
051800 C360-APPLY-ONE-EXIT.
051900    EXIT.
052000 C370-FIND-TASK-IX SECTION.
052100 C370-00.
052200    MOVE ZERO TO C4-FOUND
052300    PERFORM C375-LINEAR-SCAN THRU C375-LINEAR-SCAN-EXIT
052400        VARYING T-EX FROM 1 BY 1
052500        UNTIL T-EX > T-ANZ OR C4-FOUND > ZERO
052600    .
052700 C370-99.
052800    EXIT.
052900 C375-LINEAR-SCAN.
053000    IF  T-TASK-ID (T-EX) = W-TASK-ID
053100        SET C4-FOUND TO T-EX
053200    END-IF
053300    .
053400 C375-LINEAR-SCAN-EXIT.
053500    EXIT.
053600******************************************************************
053700* Gesamten Bestand mit den (ggf. neuen) Planzeiten fortschreiben.
053800******************************************************************
053900 C400-REWRITE-TASKMSTR SECTION.
054000 C400-00.
054100    OPEN OUTPUT TASK-MASTER
054200    IF  NOT FS-TASKMSTR-OK
054300        EXIT SECTION
054400    END-IF
054500    PERFORM C410-WRITE-ONE-TASK
054600        VARYING T-EX FROM 1 BY 1 UNTIL T-EX > T-ANZ
054700    CLOSE TASK-MASTER
054800    .
054900 C400-99.
055000    EXIT.
055100 C410-WRITE-ONE-TASK.
055200    MOVE T-TASK-ID (T-EX)            TO TASK-ID
055300    MOVE T-USER-ID (T-EX)            TO TASK-USER-ID
055400    MOVE T-NAME (T-EX)               TO TASK-NAME
055500    MOVE T-DESC (T-EX)               TO TASK-DESC
055600    MOVE T-DURATION (T-EX)           TO TASK-DURATION
055700    MOVE T-PRIORITY (T-EX)           TO TASK-PRIORITY
055800    MOVE T-DEADLINE-DATE (T-EX)      TO TASK-DEADLINE-DATE
055900    MOVE T-DEADLINE-TIME (T-EX)      TO TASK-DEADLINE-TIME
056000    MOVE T-DEP-COUNT (T-EX)          TO TASK-DEP-COUNT
056100    MOVE T-DEP-TABLE (T-EX)          TO TASK-DEP-TABLE
056200    MOVE T-CREATED-DATE (T-EX)       TO TASK-CREATED-DATE
056300    MOVE T-CREATED-TIME (T-EX)       TO TASK-CREATED-TIME
056400    MOVE T-SCHED-START-DATE (T-EX)   TO TASK-SCHED-START-DATE
056500    MOVE T-SCHED-START-TIME (T-EX)   TO TASK-SCHED-START-TIME
056600    MOVE T-SCHED-END-DATE (T-EX)     TO TASK-SCHED-END-DATE
056700    MOVE T-SCHED-END-TIME (T-EX)     TO TASK-SCHED-END-TIME
056800    MOVE T-ACT-START-DATE (T-EX)     TO TASK-ACT-START-DATE
056900    MOVE T-ACT-START-TIME (T-EX)     TO TASK-ACT-START-TIME
057000    MOVE T-ACT-END-DATE (T-EX)       TO TASK-ACT-END-DATE
057100    MOVE T-ACT-END-TIME (T-EX)       TO TASK-ACT-END-TIME
057200    MOVE T-STATUS (T-EX)             TO TASK-STATUS
057300    WRITE TASK-RECORD
057400    .
057500******************************************************************
057600* Nur die in diesem Lauf neu verplanten Aufgaben nach SCHEDULE-OUT.
057700******************************************************************
057800 C450-WRITE-SCHEDOUT SECTION.
057900 C450-00.
058000    MOVE ZERO TO C4-OUT-CNT
058100    OPEN OUTPUT SCHEDULE-OUT
058200    IF  NOT FS-SCHEDOUT-OK
058300        EXIT SECTION
058400    END-IF
058500    PERFORM C460-WRITE-ONE-IF-NEW
058600        VARYING T-EX FROM 1 BY 1 UNTIL T-EX > T-ANZ
058700    CLOSE SCHEDULE-OUT
058800    .
058900 C450-99.
059000    EXIT.
059100 C460-WRITE-ONE-IF-NEW.
059200    IF  T-IS-NEW-SCHED (T-EX)
059300        MOVE T-TASK-ID (T-EX)          TO SCHEDOUT-TASK-ID
059400        MOVE T-USER-ID (T-EX)          TO SCHEDOUT-TASK-USER-ID
059500        MOVE T-NAME (T-EX)             TO SCHEDOUT-TASK-NAME
059600        MOVE T-DESC (T-EX)             TO SCHEDOUT-TASK-DESC
059700        MOVE T-DURATION (T-EX)         TO SCHEDOUT-TASK-DURATION
059800        MOVE T-PRIORITY (T-EX)         TO SCHEDOUT-TASK-PRIORITY
059900        MOVE T-DEADLINE-DATE (T-EX)    TO SCHEDOUT-TASK-DEADLINE-DATE
060000        MOVE T-DEADLINE-TIME (T-EX)    TO SCHEDOUT-TASK-DEADLINE-TIME
060100        MOVE T-DEP-COUNT (T-EX)        TO SCHEDOUT-TASK-DEP-COUNT
060200        MOVE T-DEP-TABLE (T-EX)        TO SCHEDOUT-TASK-DEP-TABLE
060300        MOVE T-CREATED-DATE (T-EX)     TO SCHEDOUT-TASK-CREATED-DATE
060400        MOVE T-CREATED-TIME (T-EX)     TO SCHEDOUT-TASK-CREATED-TIME
060500        MOVE T-SCHED-START-DATE (T-EX) TO SCHEDOUT-TASK-SCHED-START-DATE
060600        MOVE T-SCHED-START-TIME (T-EX) TO SCHEDOUT-TASK-SCHED-START-TIME
060700        MOVE T-SCHED-END-DATE (T-EX)   TO SCHEDOUT-TASK-SCHED-END-DATE
060800        MOVE T-SCHED-END-TIME (T-EX)   TO SCHEDOUT-TASK-SCHED-END-TIME
060900        MOVE T-ACT-START-DATE (T-EX)   TO SCHEDOUT-TASK-ACT-START-DATE
061000        MOVE T-ACT-START-TIME (T-EX)   TO SCHEDOUT-TASK-ACT-START-TIME
061100        MOVE T-ACT-END-DATE (T-EX)     TO SCHEDOUT-TASK-ACT-END-DATE
061200        MOVE T-ACT-END-TIME (T-EX)     TO SCHEDOUT-TASK-ACT-END-TIME
061300        MOVE T-STATUS (T-EX)           TO SCHEDOUT-TASK-STATUS
061400        WRITE SCHEDOUT-RECORD
061500        ADD 1 TO C4-OUT-CNT
061600    END-IF
061700    .
061800******************************************************************
061900* Alle Aufgaben des Anwenders fuer das Laufdatum in den Aufruf
062000* fuer TSKRPT0E uebernehmen (Tagesbericht).
062100******************************************************************
062200 C500-BUILD-REPORT-REQUEST SECTION.
062300 C500-00.
062400    MOVE "RP"            TO RL-FKT
062500    MOVE W-SCHEDULE-DATE TO RL-REPORT-DATE
062600    MOVE ZERO            TO RL-TASK-COUNT
062700    PERFORM C510-ADD-REPORT-TASK THRU C510-ADD-REPORT-TASK-EXIT
062800        VARYING T-EX FROM 1 BY 1 UNTIL T-EX > T-ANZ
062900    .
063000 C500-99.
063100    EXIT.
063200 C510-ADD-REPORT-TASK.
063300    IF  T-USER-ID (T-EX) NOT = W-USER-ID
063400        GO TO C510-ADD-REPORT-TASK-EXIT
063500    END-IF
063600    ADD 1 TO RL-TASK-COUNT
063700    SET RL-TX TO RL-TASK-COUNT
063800    MOVE T-TASK-ID (T-EX)             TO RL-T-ID (RL-TX)
063900    MOVE T-NAME (T-EX)                TO RL-T-NAME (RL-TX)
064000    MOVE T-PRIORITY (T-EX)            TO RL-T-PRIORITY (RL-TX)
064100    MOVE T-STATUS (T-EX)              TO RL-T-STATUS (RL-TX)
064200    MOVE T-DURATION (T-EX)            TO RL-T-SCHED-DURATION (RL-TX)
064300    MOVE T-SCHED-START-DATE (T-EX)    TO RL-T-SCHED-START-DATE (RL-TX)
064400    MOVE T-SCHED-START-TIME (T-EX)    TO RL-T-SCHED-START-TIME (RL-TX)
064500    MOVE T-SCHED-END-DATE (T-EX)      TO RL-T-SCHED-END-DATE (RL-TX)
064600    MOVE T-SCHED-END-TIME (T-EX)      TO RL-T-SCHED-END-TIME (RL-TX)
064700    MOVE T-ACT-START-DATE (T-EX)      TO RL-T-ACT-START-DATE (RL-TX)
064800    MOVE T-ACT-START-TIME (T-EX)      TO RL-T-ACT-START-TIME (RL-TX)
064900    MOVE T-ACT-END-DATE (T-EX)        TO RL-T-ACT-END-DATE (RL-TX)
065000    MOVE T-ACT-END-TIME (T-EX)        TO RL-T-ACT-END-TIME (RL-TX)
065100    .
065200 C510-ADD-REPORT-TASK-EXIT.
065300    EXIT.
065400******************************************************************
065500* Nachlauf: Laufkennzahlen auf der Konsole vermerken.
065600******************************************************************
065700 B090-ENDE SECTION.
065800 B090-00.
065900    DISPLAY K-MODUL " Lauf beendet fuer Anwender " W-USER-ID
066000    DISPLAY K-MODUL " neu verplante Aufgaben: " C4-OUT-CNT
066100    .
066200 B090-99.
066300    EXIT.
