?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. TSKMNT0E.
000800 AUTHOR. H.BAUER.
000900 INSTALLATION. FACHBEREICH AUFGABENPLANUNG.
001000 DATE-WRITTEN. 1993-09-14.
001100 DATE-COMPILED.
001200 SECURITY. UNCLASSIFIED.
001300****************************************************************
001400* Letzte Aenderung :: 2026-08-10
001500* Letzte Version   :: C.00.05
001600* Kurzbeschreibung :: Pflegeregeln (Anlegen/Aendern/Status/
001700* Kurzbeschreibung :: Loeschen) fuer den Aufgabenbestand
001800*
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von  | Kommentar                        *
002300*---------|------------|------|----------------------------------*
002400*C.00.00  |1993-09-14  | hb   | Neuerstellung (Funkt. CR/UP)      *
002500*C.00.01  |1995-12-01  | kl   | Funktion ST - Statusuebergaenge   *
002600*C.00.02  |1998-11-30  | rw   | Jahrhundertfeld Zeitstempel (Y2K) *
002700*C.00.03  |2012-04-08  | hb   | Funktion DL - Loeschkaskade (M5)  *
002800*C.00.04  |2026-03-02  | kl   | Funktion LD - ID-Spiegel fuellen  *
002850*C.00.05  |2026-08-10  | hb   | UP: Zyklen danach aufloesen statt *
002870*         |            |      | vorab ablehnen (DF/DR statt CC)  *
002900*----------------------------------------------------------------*
003000*
003100* Programmbeschreibung
003200* --------------------
003300* Prueft die Pflegeregeln M1-M5 fuer Transaktionen gegen den
003400* Aufgabenbestand, BEVOR der Treiber TSKDRV0E den Bestandssatz
003500* tatsaechlich schreibt bzw. TSKDEP0E (Graph) umbaut. Dieses
003600* Modul haelt dazu einen eigenen Spiegel der bekannten TASK-ID
003700* (ID-TABELLE, Funktion LD), unabhaengig vom Graphen in TSKDEP0E -
003800* nur so kann M2 ("Abhaengigkeit muss existierende Aufgabe sein")
003900* ohne Rueckfrage bei TSKDEP0E geprueft werden. Bei CR wird die
004000* Zyklusfreiheit selbst vorab per CALL TSKDEP0E Funktion CC
004050* abgefragt und bei Zyklus abgelehnt; bei UP dagegen wird NICHT
004070* abgelehnt, sondern nach der Aenderung per Funktion DF/DR selbst
004090* aufgeloest (C240-DEADLOCK-SELFHEAL).
004100*
004300* Funktionscodes (LINK-FKT):
004400*   LD = LADEN       TASK-ID in den ID-Spiegel eintragen (beim
004500*                    Erstladen des Bestands durch TSKDRV0E)
004600*   CR = CREATE      Neuanlage pruefen (M1, M2), ID-Spiegel
004700*                    ergaenzen
004800*   UP = UPDATE      Aenderung an Prioritaet/Abhaengigkeiten
004850*                    pruefen (M1, M2 Teil 1 - Existenz/Selbst-
004900*                    abhaengigkeit); Zyklen werden NACH der
004950*                    Aenderung per C240-DEADLOCK-SELFHEAL (DF/DR)
004970*                    aufgeloest statt vorab abgelehnt wie bei CR
005000*   ST = STATUS      Statusuebergang pruefen (M3), Istzeiten
005100*                    stempeln (M4)
005200*   DL = DELETE      Loeschung pruefen, ID aus Spiegel entfernen
005300*                    (M5 - Kaskade selbst macht TSKDEP0E Funkt.RM)
005400*
005500****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900    SWITCH-15 IS ANZEIGE-VERSION
006000        ON STATUS IS SHOW-VERSION.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 WORKING-STORAGE SECTION.
006600*--------------------------------------------------------------------*
006700* Comp-Felder: Praefix Cn
006800*--------------------------------------------------------------------*
006900 01          COMP-FELDER.
007000    05      C4-IX                PIC S9(04) COMP.
007100    05      C4-DEP-IX            PIC S9(04) COMP.
007200    05      C4-FOUND             PIC S9(04) COMP.
007300    05      C4-DUP-FOUND         PIC S9(04) COMP.
007400    05      FILLER               PIC X(02).
007500*--------------------------------------------------------------------*
007600* Konstante Felder: Praefix K
007700*--------------------------------------------------------------------*
007800 01          KONSTANTE-FELDER.
007900    05      K-MODUL              PIC X(08) VALUE "TSKMNT0E".
008000    05      K-MAXTASK            PIC S9(04) COMP VALUE 200.
008100    05      K-MAXDEP             PIC S9(04) COMP VALUE 10.
008200    05      K-MINPRI             PIC 9(01)       VALUE 1.
008300    05      K-MAXPRI             PIC 9(01)       VALUE 5.
008400    05      FILLER               PIC X(06).
008500*----------------------------------------------------------------*
008600* Schalter/Conditional-Felder
008700*----------------------------------------------------------------*
008800 01          SCHALTER.
008900    05      PRG-STATUS           PIC 9      VALUE ZERO.
009000        88  PRG-OK                          VALUE ZERO.
009100        88  PRG-ABBRUCH                     VALUE 2.
009200    05      SW-FIRST-START       PIC X      VALUE "N".
009300        88  IS-FIRST-START                  VALUE "Y".
009400    05      SW-FIRST-END         PIC X      VALUE "N".
009500        88  IS-FIRST-END                    VALUE "Y".
009600    05      FILLER               PIC X(03).
009700*--------------------------------------------------------------------*
009800* Gemeinsame Status-/Returncode-Felder (alle TSK-Module)
009900*--------------------------------------------------------------------*
010000    COPY    TSKMSG-C OF "=TSKLIB".
010100*--------------------------------------------------------------------*
010200* ID-Spiegel: die diesem Modul bisher per Funktion LD/CR bekannt
010300* gemachten TASK-ID, fuer den Existenztest einer Abhaengigkeit
010400* (M2), unabhaengig vom Graphen in TSKDEP0E.
010500*--------------------------------------------------------------------*
010600 01          ID-TABELLE.
010700    05      T-ANZ                PIC S9(04) COMP VALUE ZERO.
010800    05      T-EINTRAG OCCURS 200 TIMES
010900                     INDEXED BY T-EX.
011000        10  T-TASK-ID            PIC X(24).
011100        10  FILLER               PIC X(04).
011200*--------------------------------------------------------------------*
011300* Lokaler Spiegel des LINK-REC von TSKDEP0E, fuer den Aufruf der
011400* Funktion CC (Vorab-Zyklustest). Muss feldgenau zum LINK-REC in
011500* TSKDEP0E passen - CALL uebergibt per Referenz.
011600*--------------------------------------------------------------------*
011700 01          DEP-LINK-REC.
011800    05      DL-HDR.
011900        10  DL-FKT               PIC X(02).
012000        10  DL-RC                PIC S9(04) COMP.
012100    05      DL-DATA.
012200        10  DL-TASK-ID           PIC X(24).
012300        10  DL-STATUS            PIC X(12).
012400        10  DL-DEP-COUNT         PIC 9(02).
012500        10  DL-DEP-ID OCCURS 10 TIMES
012600                                 PIC X(24).
012700        10  DL-RELEASED-ID       PIC X(24).
012800        10  DL-GRANTED-FLAG      PIC X.
012900        10  DL-WOULD-CYCLE-FLAG  PIC X.
013000        10  DL-CYCLE-COUNT       PIC 9(02).
013100        10  DL-MOD-TASK-ID       PIC X(24).
013200        10  DL-TOTAL-CNT         PIC 9(04).
013300        10  DL-COMPLETED-CNT     PIC 9(04).
013400        10  DL-WAITING-CNT       PIC 9(04).
013500        10  FILLER               PIC X(08).
013600*--------------------------------------------------------------------*
013700* weitere Arbeitsfelder
013800*--------------------------------------------------------------------*
013900 01          WORK-FELDER.
014000    05      W-TASK-ID            PIC X(24).
014100    05      W-TASK-ID-KURZ REDEFINES W-TASK-ID.
014200        10  W-TASK-ID-K1         PIC X(08).
014300        10  W-TASK-ID-K2         PIC X(16).
014400    05      W-DEP-ID             PIC X(24).
014500    05      W-DEP-ID-KURZ REDEFINES W-DEP-ID.
014600        10  W-DEP-ID-K1          PIC X(08).
014700        10  W-DEP-ID-K2          PIC X(16).
014800    05      W-CUR-DATE           PIC 9(08).
014900    05      W-CUR-DATE-TEILE REDEFINES W-CUR-DATE.
015000        10  W-CD-JJJJ            PIC 9(04).
015100        10  W-CD-MM              PIC 9(02).
015200        10  W-CD-TT              PIC 9(02).
015300    05      FILLER               PIC X(08).
015400 EXTENDED-STORAGE SECTION.
015500 LINKAGE SECTION.
015600*-->    Uebergabe aus Aufrufermodul (TSKDRV0E bzw. TSKMNT0E selbst
015700*       beim Erstladen)
015800 01     LINK-REC.
015900    05  LINK-HDR.
016000        10 LINK-FKT              PIC X(02).
016100        10 LINK-RC               PIC S9(04) COMP.
016200    05  LINK-DATA.
016300        10 LINK-TASK-ID          PIC X(24).
016400        10 LINK-PRIORITY         PIC 9(01).
016500        10 LINK-DEP-COUNT        PIC 9(02).
016600        10 LINK-DEP-ID OCCURS 10 TIMES
016700                                 PIC X(24).
016800        10 LINK-CUR-STATUS       PIC X(12).
016900        10 LINK-OLD-ACT-START-DATE
017000                                 PIC 9(08).
017100        10 LINK-OLD-ACT-START-TIME
017200                                 PIC 9(06).
017300        10 LINK-OLD-ACT-END-DATE PIC 9(08).
017400        10 LINK-OLD-ACT-END-TIME PIC 9(06).
017500        10 LINK-CUR-DATE         PIC 9(08).
017600        10 LINK-CUR-TIME         PIC 9(06).
017700        10 LINK-NEW-ACT-START-DATE
017800                                 PIC 9(08).
017900        10 LINK-NEW-ACT-START-TIME
018000                                 PIC 9(06).
018100        10 LINK-NEW-ACT-END-DATE PIC 9(08).
018200        10 LINK-NEW-ACT-END-TIME PIC 9(06).
018300        10 LINK-TRIGGER-MC-FLAG  PIC X.
018400        10 LINK-WOULD-CYCLE-FLAG PIC X.
018500        10 FILLER                PIC X(10).
018600 PROCEDURE DIVISION USING LINK-REC.
018700******************************************************************
018800* Steuerungs-Section
018900******************************************************************
019000 A100-STEUERUNG SECTION.
019100 A100-00.
019200    IF  SHOW-VERSION
019300        DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
019400        EXIT PROGRAM
019500    END-IF
019600    MOVE ZERO TO LINK-RC
019700    SET PRG-OK TO TRUE
019800    SET TSK-RC-OK TO TRUE
019900    EVALUATE LINK-FKT
020000        WHEN "LD"  PERFORM B100-LADEN
020100        WHEN "CR"  PERFORM B200-CREATE
020200        WHEN "UP"  PERFORM B300-UPDATE
020300        WHEN "ST"  PERFORM B400-STATUS
020400        WHEN "DL"  PERFORM B500-DELETE
020500        WHEN OTHER MOVE 9999 TO LINK-RC
020600    END-EVALUATE
020700    EXIT PROGRAM
020800    .
020900 A100-99.
021000    EXIT.
021100******************************************************************
021200* LD - TASK-ID in den ID-Spiegel eintragen (Erstladen durch
021300* TSKDRV0E, eine Aufgabe je Aufruf).
021400******************************************************************
021500 B100-LADEN SECTION.
021600 B100-00.
021700    IF  T-ANZ >= K-MAXTASK
021800        MOVE 9999 TO LINK-RC
021900        GOBACK
022000    END-IF
022100    MOVE LINK-TASK-ID TO W-TASK-ID
022200    PERFORM C100-FIND-TASK-IX
022300    IF  C4-FOUND = ZERO
022400        PERFORM C900-REGISTER
022500    END-IF
022600    .
022700 B100-99.
022800    EXIT.
022900******************************************************************
023000* CR - Neuanlage pruefen: M1 Prioritaet 1-5, M2 jede Abhaengigkeit
023100* muss im ID-Spiegel stehen, keine Selbstabhaengigkeit, und der
023200* resultierende Graph muss zyklenfrei bleiben (CALL TSKDEP0E CC).
023300* Bei Erfolg wird die neue TASK-ID selbst in den Spiegel
023400* aufgenommen (weitere Neuanlagen duerfen von ihr abhaengen).
023500******************************************************************
023600 B200-CREATE SECTION.
023700 B200-00.
023800    PERFORM C200-CHECK-PRIORITY
023900    IF  NOT TSK-RC-OK
024000        GOBACK
024100    END-IF
024200    PERFORM C210-CHECK-DEPENDENCIES
024300    IF  NOT TSK-RC-OK
024400        GOBACK
024500    END-IF
024600    PERFORM C220-CHECK-CYCLE-FREE
024700    IF  NOT TSK-RC-OK
024800        GOBACK
024900    END-IF
025000    MOVE LINK-TASK-ID TO W-TASK-ID
025100    PERFORM C100-FIND-TASK-IX
025200    IF  C4-FOUND = ZERO
025300        PERFORM C900-REGISTER
025400    END-IF
025500    .
025600 B200-99.
025700    EXIT.
025800******************************************************************
025870* UP - Aenderung an Prioritaet/Abhaengigkeitsliste pruefen: M1 und
025940* M2 Teil 1 wie bei CR (Existenz, Selbstabhaengigkeit). Anders als
026010* bei CR wird ein dadurch entstehender Zyklus hier NICHT vor dem
026080* Schreiben abgelehnt - C240-DEADLOCK-SELFHEAL erkennt und loest
026150* ihn erst NACH der Aenderung per TSKDEP0E Funktion DF/DR auf.
026200******************************************************************
026300 B300-UPDATE SECTION.
026400 B300-00.
026500    PERFORM C200-CHECK-PRIORITY
026600    IF  NOT TSK-RC-OK
026700        GOBACK
026800    END-IF
026900    PERFORM C210-CHECK-DEPENDENCIES
027000    IF  NOT TSK-RC-OK
027100        GOBACK
027200    END-IF
027300    PERFORM C240-DEADLOCK-SELFHEAL
027400    .
027500 B300-99.
027600    EXIT.
027700******************************************************************
027800* ST - Statusuebergang pruefen (M3) und Istzeiten stempeln (M4).
027900* LINK-CUR-STATUS ist der GEWUENSCHTE neue Status; LINK-OLD-...
028000* liefert die bisherigen Istzeiten (ZERO = noch nicht gesetzt).
028100* Beim ERSTEN Uebergang nach IN-PROGRESS wird der Istbeginn
028200* gestempelt, beim ERSTEN Uebergang nach COMPLETED das Istende,
028300* und LINK-TRIGGER-MC-FLAG = "Y" gesetzt, damit der Treiber danach
028400* CALL TSKDEP0E Funktion MC fuer diese Aufgabe ausloest.
028500******************************************************************
028600 B400-STATUS SECTION.
028700 B400-00.
028800    PERFORM C230-CHECK-STATUS-VALUE
028900    IF  NOT TSK-RC-OK
029000        GOBACK
029100    END-IF
029200    MOVE "N" TO LINK-TRIGGER-MC-FLAG
029300    MOVE LINK-OLD-ACT-START-DATE TO LINK-NEW-ACT-START-DATE
029400    MOVE LINK-OLD-ACT-START-TIME TO LINK-NEW-ACT-START-TIME
029500    MOVE LINK-OLD-ACT-END-DATE   TO LINK-NEW-ACT-END-DATE
029600    MOVE LINK-OLD-ACT-END-TIME   TO LINK-NEW-ACT-END-TIME
029700    SET IS-FIRST-START TO FALSE
029800    IF  LINK-CUR-STATUS = TSK-K-INPROGRESS
029900        AND LINK-OLD-ACT-START-DATE = ZERO
030000        SET IS-FIRST-START TO TRUE
030100    END-IF
030200    IF  IS-FIRST-START
030300        MOVE LINK-CUR-DATE TO LINK-NEW-ACT-START-DATE
030400        MOVE LINK-CUR-TIME TO LINK-NEW-ACT-START-TIME
030500    END-IF
030600    SET IS-FIRST-END TO FALSE
030700    IF  LINK-CUR-STATUS = TSK-K-COMPLETED
030800        AND LINK-OLD-ACT-END-DATE = ZERO
030900        SET IS-FIRST-END TO TRUE
031000    END-IF
031100    IF  IS-FIRST-END
031200        MOVE LINK-CUR-DATE TO LINK-NEW-ACT-END-DATE
031300        MOVE LINK-CUR-TIME TO LINK-NEW-ACT-END-TIME
031400        MOVE "Y" TO LINK-TRIGGER-MC-FLAG
031500    END-IF
031600    .
031700 B400-99.
031800    EXIT.
031900******************************************************************
032000* DL - Loeschung pruefen: die TASK-ID wird aus dem ID-Spiegel
032100* entfernt (Tabelle verdichten), damit sie fuer kuenftige M2-
032200* Pruefungen nicht mehr als existierend gilt. Die eigentliche
032300* Kaskade auf die Abhaengigkeitslisten anderer Aufgaben (M5)
032400* erledigt der Treiber per CALL TSKDEP0E Funktion RM.
032500******************************************************************
032600 B500-DELETE SECTION.
032700 B500-00.
032800    MOVE LINK-TASK-ID TO W-TASK-ID
032900    PERFORM C100-FIND-TASK-IX
033000    IF  C4-FOUND = ZERO
033100        GOBACK
033200    END-IF
033300    SET T-EX TO C4-FOUND
033400    IF  T-EX < T-ANZ
033500        MOVE T-EINTRAG (T-ANZ) TO T-EINTRAG (T-EX)
033600    END-IF
033700    SUBTRACT 1 FROM T-ANZ
033800    .
033900 B500-99.
034000    EXIT.
034100******************************************************************
034200* M1 - Prioritaet muss zwischen K-MINPRI und K-MAXPRI liegen.
034300******************************************************************
034400 C200-CHECK-PRIORITY SECTION.
034500 C200-00.
034600    SET TSK-RC-OK TO TRUE
034700    IF  LINK-PRIORITY < K-MINPRI OR LINK-PRIORITY > K-MAXPRI
034800        SET TSK-RC-BADPRI TO TRUE
034900    END-IF
035000    MOVE TSK-RC TO LINK-RC
035100    .
035200 C200-99.
035300    EXIT.
035400******************************************************************
035500* M2 (Teil 1) - jede angegebene Abhaengigkeit muss eine bereits
035600* bekannte Aufgabe sein, und eine Aufgabe darf nicht von sich
035700* selbst abhaengen.
035800******************************************************************
035900 C210-CHECK-DEPENDENCIES SECTION.
036000 C210-00.
036100    SET TSK-RC-OK TO TRUE
036200    IF  LINK-DEP-COUNT > ZERO
036300        PERFORM C211-CHECK-ONE-DEP THRU C211-CHECK-ONE-DEP-EXIT
036400            VARYING C4-DEP-IX FROM 1 BY 1
036500            UNTIL C4-DEP-IX > LINK-DEP-COUNT
036600            OR NOT TSK-RC-OK
036700    END-IF
036800    MOVE TSK-RC TO LINK-RC
036900    .
037000 C210-99.
037100    EXIT.
037200 C211-CHECK-ONE-DEP.
037300    MOVE LINK-DEP-ID (C4-DEP-IX) TO W-DEP-ID
037400    IF  W-DEP-ID = LINK-TASK-ID
037500        SET TSK-RC-SELFDEP TO TRUE
037600        GO TO C211-CHECK-ONE-DEP-EXIT
037700    END-IF
037800    MOVE W-DEP-ID TO W-TASK-ID
037900    PERFORM C100-FIND-TASK-IX
038000    IF  C4-FOUND = ZERO
038100        SET TSK-RC-NOTFOUND TO TRUE
038200    END-IF
038300    .
038400 C211-CHECK-ONE-DEP-EXIT.
038500    EXIT.
038600******************************************************************
038700* M2 (Teil 2) - der resultierende Graph darf keinen Zyklus
038800* enthalten; Vorabtest per CALL TSKDEP0E Funktion CC.
038900******************************************************************
039000 C220-CHECK-CYCLE-FREE SECTION.
039100 C220-00.
039200    MOVE "CC" TO DL-FKT
039300    MOVE ZERO TO DL-RC
039400    MOVE LINK-TASK-ID   TO DL-TASK-ID
039500    MOVE LINK-DEP-COUNT TO DL-DEP-COUNT
039600    MOVE "N" TO DL-WOULD-CYCLE-FLAG
039700    IF  LINK-DEP-COUNT > ZERO
039800        PERFORM C221-COPY-ONE-DEP THRU C221-COPY-ONE-DEP-EXIT
039900            VARYING C4-DEP-IX FROM 1 BY 1
040000            UNTIL C4-DEP-IX > LINK-DEP-COUNT
040100    END-IF
040200    CALL "TSKDEP0E" USING DEP-LINK-REC
040300    SET TSK-RC-OK TO TRUE
040400    IF  DL-WOULD-CYCLE-FLAG = "Y"
040500        SET TSK-RC-CYCLE TO TRUE
040600    END-IF
040700    MOVE TSK-RC TO LINK-RC
040800    .
040900 C220-99.
041000    EXIT.
041100 C221-COPY-ONE-DEP.
041200    MOVE LINK-DEP-ID (C4-DEP-IX) TO DL-DEP-ID (C4-DEP-IX)
041300    .
041400 C221-COPY-ONE-DEP-EXIT.
041500    EXIT.
041600******************************************************************
041700* M2 (Teil 2, nur UP) - nach der Aenderung: Zyklensuche per CALL
041800* TSKDEP0E Funktion DF, jeden gefundenen Zyklus per Funktion DR
041900* aufbrechen, erneut suchen bis keiner mehr gefunden wird (D3+D4
042000* Selbstheilung NACH dem Commit - anders als bei CR wird hier
042100* NICHT vor dem Commit abgelehnt, siehe Programmbeschreibung).
042200******************************************************************
042300 C240-DEADLOCK-SELFHEAL SECTION.
042400 C240-00.
042500    MOVE "DF" TO DL-FKT
042600    CALL "TSKDEP0E" USING DEP-LINK-REC
042700    PERFORM C241-RESOLVE-LOOP THRU C241-RESOLVE-LOOP-EXIT
042800        UNTIL DL-CYCLE-COUNT = ZERO
042900    SET TSK-RC-OK TO TRUE
043000    MOVE TSK-RC TO LINK-RC
043100    .
043200 C240-99.
043300    EXIT.
043400* DL-TASK-ID wurde bereits von der vorigen DF-Abfrage mit der
043500* ersten Aufgabe des gefundenen Zyklus gefuellt
043600 C241-RESOLVE-LOOP.
043700    MOVE "DR" TO DL-FKT
043800    CALL "TSKDEP0E" USING DEP-LINK-REC
043900    MOVE "DF" TO DL-FKT
044000    CALL "TSKDEP0E" USING DEP-LINK-REC
044100    .
044200 C241-RESOLVE-LOOP-EXIT.
044300    EXIT.
044400******************************************************************
044500* M3 - nur PENDING/IN-PROGRESS/COMPLETED/CANCELLED sind gueltige
044600* Statuswerte.
044700******************************************************************
044800 C230-CHECK-STATUS-VALUE SECTION.
044900 C230-00.
045000    SET TSK-RC-OK TO TRUE
045100    IF  LINK-CUR-STATUS NOT = TSK-K-PENDING
045200        AND LINK-CUR-STATUS NOT = TSK-K-INPROGRESS
045300        AND LINK-CUR-STATUS NOT = TSK-K-COMPLETED
045400        AND LINK-CUR-STATUS NOT = TSK-K-CANCELLED
045500        SET TSK-RC-BADSTAT TO TRUE
045600    END-IF
045700    MOVE TSK-RC TO LINK-RC
045800    .
045900 C230-99.
046000    EXIT.
046100******************************************************************
046200* C100 - lineare Suche der TASK-ID W-TASK-ID im ID-Spiegel.
046300* C4-FOUND = Index bei Treffer, sonst ZERO.
046400******************************************************************
046500 C100-FIND-TASK-IX SECTION.
046600 C100-00.
046700    MOVE ZERO TO C4-FOUND
046800    PERFORM C106-LINEAR-SCAN THRU C106-LINEAR-SCAN-EXIT
046900        VARYING T-EX FROM 1 BY 1
047000        UNTIL T-EX > T-ANZ OR C4-FOUND > ZERO
047100    .
047200 C100-99.
047300    EXIT.
047400 C106-LINEAR-SCAN.
047500    IF  T-TASK-ID (T-EX) = W-TASK-ID
047600        SET C4-FOUND TO T-EX
047700    END-IF
047800    .
047900 C106-LINEAR-SCAN-EXIT.
048000    EXIT.
048100******************************************************************
048200* C900 - neue TASK-ID am Ende des ID-Spiegels anfuegen.
048300******************************************************************
048400 C900-REGISTER SECTION.
048500 C900-00.
048600    ADD 1 TO T-ANZ
048700    SET T-EX TO T-ANZ
048800    MOVE W-TASK-ID TO T-TASK-ID (T-EX)
048900    .
049000 C900-99.
049100    EXIT.
