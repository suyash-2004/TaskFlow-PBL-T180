?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. TSKDTM0E.
000800 AUTHOR. K.LENZ.
000900 INSTALLATION. FACHBEREICH AUFGABENPLANUNG.
001000 DATE-WRITTEN. 1986-02-11.
001100 DATE-COMPILED.
001200 SECURITY. UNCLASSIFIED.
001300*****************************************************************
001400* Letzte Aenderung :: 2026-02-09
001500* Letzte Version   :: A.00.04
001600* Kurzbeschreibung :: Datum/Zeit-Hilfsroutinen fuer den
001700* Kurzbeschreibung :: Aufgabenplanungslauf (Minutenrechnung)
001800*
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von  | Kommentar                        *
002300*---------|------------|------|----------------------------------*
002400*A.00.00  |1986-02-11  | kl   | Neuerstellung (ADDMIN, DIFMIN)     *
002500*A.00.01  |1989-07-04  | rw   | Funktion CMPTS (Zeitvergleich) dazu*
002600*A.00.02  |1993-11-29  | hb   | Schaltjahrpruefung Jahr MOD 400    *
002700*A.00.03  |1998-12-03  | kl   | Jahrhundertfeld auf 4 Stellen (Y2K)*
002800*A.00.04  |2026-02-09  | kl   | DIFMIN auf FLOOR-Division umgestellt*
002900*----------------------------------------------------------------*
003000*
003100* Programmbeschreibung
003200* --------------------
003300* Kapselt die gesamte Datum/Zeit-Arithmetik, die vom
003400* Planungsmodul TSKSCH0E (Uhr vorstellen, Ende = Start + Dauer)
003500* und vom Berichtsmodul TSKRPT0E (Ist-Dauer, Verspaetung) benutzt
003600* wird, an einer Stelle. Rechnung ueber absolute Tagesnummer
003700* (proleptischer gregorianischer Kalender) mal 86400 Sekunden,
003800* damit Monats-/Jahreswechsel korrekt behandelt werden.
003900*
004000* Funktionscodes (LINK-FKT):
004100*   AM = ADD-MINUTES     : LINK-DATE2/LINK-TIME2 =
004200*                          LINK-DATE1/LINK-TIME1 + LINK-MINUTES
004300*   DM = DIFF-MINUTES    : LINK-MINUTES =
004400*                          floor((LINK-DATE2/TIME2 -
004500*                                 LINK-DATE1/TIME1) in Minuten)
004600*   CM = COMPARE-TS      : LINK-CMP-RESULT = -1/0/+1
004700*
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 WORKING-STORAGE SECTION.
005900*--------------------------------------------------------------------*
006000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006100*--------------------------------------------------------------------*
006200 01          COMP-FELDER.
006300     05      C4-YY                PIC S9(04) COMP.
006400     05      C4-MM                PIC S9(04) COMP.
006500     05      C4-DD                PIC S9(04) COMP.
006600     05      C4-HH                PIC S9(04) COMP.
006700     05      C4-MI                PIC S9(04) COMP.
006800     05      C4-SS                PIC S9(04) COMP.
006900     05      C4-DOY               PIC S9(04) COMP.
007000     05      C4-IX                PIC S9(04) COMP.
007100     05      C8-DATE-WK           PIC S9(08) COMP.
007200     05      C8-TIME-WK           PIC S9(08) COMP.
007300     05      C9-ABSDAY1           PIC S9(09) COMP.
007400     05      C9-FDAY              PIC S9(09) COMP.
007500     05      C9-FDAY-NEXT         PIC S9(09) COMP.
007600     05      C18-SECS1            PIC S9(18) COMP.
007650     05      C18-SECS1-SAVE       PIC S9(18) COMP.
007700     05      C18-SECS2            PIC S9(18) COMP.
007800     05      C18-SECDIFF          PIC S9(18) COMP.
007900     05      C9-MINQUOT           PIC S9(09) COMP.
008000     05      C9-MINREM            PIC S9(09) COMP.
008100*--------------------------------------------------------------------*
008200* Felder mit konstantem Inhalt: Praefix K
008300*--------------------------------------------------------------------*
008400 01          KONSTANTE-FELDER.
008500     05      K-MODUL              PIC X(08) VALUE "TSKDTM0E".
008600*            kumulierte Tage vor Monatsanfang, Normaljahr
008700     05      K-TAGE-VOR-MONAT.
008800         10                       PIC 9(03) VALUE 000.
008900         10                       PIC 9(03) VALUE 031.
009000         10                       PIC 9(03) VALUE 059.
009100         10                       PIC 9(03) VALUE 090.
009200         10                       PIC 9(03) VALUE 120.
009300         10                       PIC 9(03) VALUE 151.
009400         10                       PIC 9(03) VALUE 181.
009500         10                       PIC 9(03) VALUE 212.
009600         10                       PIC 9(03) VALUE 243.
009700         10                       PIC 9(03) VALUE 273.
009800         10                       PIC 9(03) VALUE 304.
009900         10                       PIC 9(03) VALUE 334.
010000*            kumulierte Tage vor Monatsanfang, Schaltjahr
010100     05      K-TAGE-VOR-MONAT-S.
010200         10                       PIC 9(03) VALUE 000.
010300         10                       PIC 9(03) VALUE 031.
010400         10                       PIC 9(03) VALUE 060.
010500         10                       PIC 9(03) VALUE 091.
010600         10                       PIC 9(03) VALUE 121.
010700         10                       PIC 9(03) VALUE 152.
010800         10                       PIC 9(03) VALUE 182.
010900         10                       PIC 9(03) VALUE 213.
011000         10                       PIC 9(03) VALUE 244.
011100         10                       PIC 9(03) VALUE 274.
011200         10                       PIC 9(03) VALUE 305.
011300         10                       PIC 9(03) VALUE 335.
011400*----------------------------------------------------------------*
011500* Conditional-Felder
011600*----------------------------------------------------------------*
011700 01          SCHALTER.
011800     05      PRG-STATUS           PIC 9      VALUE ZERO.
011900         88  PRG-OK                          VALUE ZERO.
012000         88  PRG-ABBRUCH                     VALUE 2.
012100     05      SW-LEAP-YEAR         PIC X      VALUE "N".
012200         88  IS-LEAP-YEAR                    VALUE "Y".
012300*--------------------------------------------------------------------*
012400* weitere Arbeitsfelder
012500*--------------------------------------------------------------------*
012600 01          WORK-FELDER.
012700     05      W-DUMMY              PIC X(02).
012800*            aktive Monatstabelle (je nach Schaltjahr kopiert aus
012900*            K-TAGE-VOR-MONAT bzw. K-TAGE-VOR-MONAT-S)
013000     05      W-TVM-AKTIV.
013100         10                       PIC 9(03) OCCURS 12 TIMES.
013200     05      W-TVM REDEFINES W-TVM-AKTIV
013300                                  PIC 9(03) OCCURS 12 TIMES.
013310*            Anzeigeform JJJJMMTT fuer DISPLAY-Traces (?CHECK 3)
013320     05      W-DATUM-ANZEIGE      PIC 9(08).
013330     05      W-DATUM-TEILE REDEFINES W-DATUM-ANZEIGE.
013340         10  W-DA-JJJJ            PIC 9(04).
013350         10  W-DA-MM              PIC 9(02).
013360         10  W-DA-TT              PIC 9(02).
013370*            Anzeigeform HHMMSS fuer DISPLAY-Traces
013380     05      W-ZEIT-ANZEIGE       PIC 9(06).
013390     05      W-ZEIT-TEILE REDEFINES W-ZEIT-ANZEIGE.
013400         10  W-ZA-HH              PIC 9(02).
013410         10  W-ZA-MI              PIC 9(02).
013420         10  W-ZA-SS              PIC 9(02).
013430 EXTENDED-STORAGE SECTION.
013500 LINKAGE SECTION.
013600*-->    Uebergabe aus Aufrufermodul
013700 01     LINK-REC.
013800     05  LINK-HDR.
013900         10 LINK-FKT              PIC X(02).
014000         10 LINK-RC                PIC S9(04) COMP.
014100     05  LINK-DATA.
014200         10 LINK-DATE1             PIC 9(08).
014300         10 LINK-TIME1             PIC 9(06).
014400         10 LINK-DATE2             PIC 9(08).
014500         10 LINK-TIME2             PIC 9(06).
014600         10 LINK-MINUTES           PIC S9(07).
014700         10 LINK-CMP-RESULT        PIC S9(01).
014800         10 FILLER                 PIC X(08).
014900 PROCEDURE DIVISION USING LINK-REC.
015000******************************************************************
015100* Steuerungs-Section
015200******************************************************************
015300 A100-STEUERUNG SECTION.
015400 A100-00.
015500     IF  SHOW-VERSION
015600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015700         EXIT PROGRAM
015800     END-IF
015900     MOVE ZERO TO LINK-RC
016000     SET PRG-OK TO TRUE
016100     EVALUATE LINK-FKT
016200         WHEN "AM"  PERFORM B100-ADD-MINUTES
016300         WHEN "DM"  PERFORM B200-DIFF-MINUTES
016400         WHEN "CM"  PERFORM B300-COMPARE-TS
016500         WHEN OTHER MOVE 9999 TO LINK-RC
016600     END-EVALUATE
016700     EXIT PROGRAM
016800     .
016900 A100-99.
017000     EXIT.
017100******************************************************************
017200* ADD-MINUTES: LINK-DATE2/TIME2 = LINK-DATE1/TIME1 + LINK-MINUTES
017300******************************************************************
017400 B100-ADD-MINUTES SECTION.
017500 B100-00.
017600     MOVE LINK-DATE1 TO C8-DATE-WK
017700     PERFORM C100-DATE-TO-ABSDAY
017800     MOVE LINK-TIME1 TO C8-TIME-WK
017900     PERFORM C200-TIME-TO-SECONDS
018000     COMPUTE C18-SECS2 = (C9-ABSDAY1 * 86400) + C18-SECS1
018100                        + (LINK-MINUTES * 60)
018200     PERFORM C300-SECONDS-TO-DATE-TIME
018300     MOVE C8-DATE-WK TO LINK-DATE2
018400     MOVE C8-TIME-WK TO LINK-TIME2
018500     .
018600 B100-99.
018700     EXIT.
018800******************************************************************
018900* DIFF-MINUTES: LINK-MINUTES = floor((DATE2/TIME2-DATE1/TIME1)/60)
019000******************************************************************
019100 B200-DIFF-MINUTES SECTION.
019200 B200-00.
019300     MOVE LINK-DATE1 TO C8-DATE-WK
019400     PERFORM C100-DATE-TO-ABSDAY
019500     MOVE LINK-TIME1 TO C8-TIME-WK
019600     PERFORM C200-TIME-TO-SECONDS
019700     COMPUTE C18-SECS1 = (C9-ABSDAY1 * 86400) + C18-SECS1
019750     MOVE C18-SECS1 TO C18-SECS1-SAVE
019800     MOVE LINK-DATE2 TO C8-DATE-WK
019900     PERFORM C100-DATE-TO-ABSDAY
020000     MOVE LINK-TIME2 TO C8-TIME-WK
020100     PERFORM C200-TIME-TO-SECONDS
020200     COMPUTE C18-SECS2 = (C9-ABSDAY1 * 86400) + C18-SECS1
020300     COMPUTE C18-SECDIFF = C18-SECS2 - C18-SECS1-SAVE
020400     PERFORM C400-FLOOR-DIV-60
020500     MOVE C9-MINQUOT TO LINK-MINUTES
020600     .
020700 B200-99.
020800     EXIT.
020900******************************************************************
021000* COMPARE-TS: -1 wenn TS1<TS2, 0 wenn gleich, +1 wenn TS1>TS2
021100******************************************************************
021200 B300-COMPARE-TS SECTION.
021300 B300-00.
021400     MOVE LINK-DATE1 TO C8-DATE-WK
021500     PERFORM C100-DATE-TO-ABSDAY
021600     MOVE LINK-TIME1 TO C8-TIME-WK
021700     PERFORM C200-TIME-TO-SECONDS
021800     COMPUTE C18-SECS1 = (C9-ABSDAY1 * 86400) + C18-SECS1
021850     MOVE C18-SECS1 TO C18-SECS1-SAVE
021900     MOVE LINK-DATE2 TO C8-DATE-WK
022000     PERFORM C100-DATE-TO-ABSDAY
022100     MOVE LINK-TIME2 TO C8-TIME-WK
022200     PERFORM C200-TIME-TO-SECONDS
022300     COMPUTE C18-SECS2 = (C9-ABSDAY1 * 86400) + C18-SECS1
022400     EVALUATE TRUE
022500         WHEN C18-SECS1-SAVE < C18-SECS2  MOVE -1 TO LINK-CMP-RESULT
022600         WHEN C18-SECS1-SAVE > C18-SECS2  MOVE  1 TO LINK-CMP-RESULT
022700         WHEN OTHER                  MOVE  0 TO LINK-CMP-RESULT
022800     END-EVALUATE
022900     .
023000 B300-99.
023100     EXIT.
023200******************************************************************
023300* C8-DATE-WK (JJJJMMTT) -> absolute Tagesnummer C9-ABSDAY1
023400* (proleptisch gregorianisch; Basis siehe C120-YEAR-BASE)
023500******************************************************************
023600 C100-DATE-TO-ABSDAY SECTION.
023700 C100-00.
023800     DIVIDE C8-DATE-WK BY 10000 GIVING C4-YY REMAINDER C4-MM
023900     DIVIDE C4-MM BY 100 GIVING C4-MM REMAINDER C4-DD
024000     PERFORM C110-LEAP-TEST
024100     PERFORM C120-YEAR-BASE
024200     IF  IS-LEAP-YEAR
024300         MOVE K-TAGE-VOR-MONAT-S TO W-TVM-AKTIV
024400     ELSE
024500         MOVE K-TAGE-VOR-MONAT TO W-TVM-AKTIV
024600     END-IF
024700     COMPUTE C9-ABSDAY1 = C9-FDAY + W-TVM (C4-MM) + C4-DD
024800     .
024900 C100-99.
025000     EXIT.
025100******************************************************************
025200* Schaltjahrtest fuer C4-YY
025300******************************************************************
025400 C110-LEAP-TEST SECTION.
025500 C110-00.
025600     SET SW-LEAP-YEAR TO "N"
025700     IF  (FUNCTION MOD (C4-YY, 4) = 0 AND
025800          FUNCTION MOD (C4-YY, 100) NOT = 0)
025900      OR  FUNCTION MOD (C4-YY, 400) = 0
026000         SET IS-LEAP-YEAR TO TRUE
026100     END-IF
026200     .
026300 C110-99.
026400     EXIT.
026500******************************************************************
026600* C9-FDAY = kumulierte Tage bis Ende Vorjahr von C4-YY
026700* (= Tagesnummer des 31.12. des Vorjahres)
026800******************************************************************
026900 C120-YEAR-BASE SECTION.
027000 C120-00.
027100     COMPUTE C9-FDAY = ((C4-YY - 1) * 365)
027200                      + ((C4-YY - 1) / 4)
027300                      - ((C4-YY - 1) / 100)
027400                      + ((C4-YY - 1) / 400)
027500     .
027600 C120-99.
027700     EXIT.
027800******************************************************************
027900* Uhrzeit (C8-TIME-WK = HHMMSS) -> Sekunden seit Mitternacht
028000******************************************************************
028100 C200-TIME-TO-SECONDS SECTION.
028200 C200-00.
028300     DIVIDE C8-TIME-WK BY 10000 GIVING C4-HH REMAINDER C4-MI
028400     DIVIDE C4-MI BY 100 GIVING C4-MI REMAINDER C4-SS
028500     COMPUTE C18-SECS1 = (C4-HH * 3600) + (C4-MI * 60) + C4-SS
028600     .
028700 C200-99.
028800     EXIT.
028900******************************************************************
029000* Sekunden seit Tag 0 (C18-SECS2) -> C8-DATE-WK / C8-TIME-WK
029100******************************************************************
029200 C300-SECONDS-TO-DATE-TIME SECTION.
029300 C300-00.
029400     DIVIDE C18-SECS2 BY 86400 GIVING C9-ABSDAY1
029500                               REMAINDER C18-SECS1
029600     IF  C18-SECS1 < 0
029700         SUBTRACT 1 FROM C9-ABSDAY1
029800         ADD 86400 TO C18-SECS1
029900     END-IF
030000     PERFORM C310-ABSDAY-TO-DATE
030100     DIVIDE C18-SECS1 BY 3600 GIVING C4-HH REMAINDER C9-MINREM
030200     DIVIDE C9-MINREM BY 60 GIVING C4-MI REMAINDER C4-SS
030300     COMPUTE C8-TIME-WK = (C4-HH * 10000) + (C4-MI * 100) + C4-SS
030400     .
030500 C300-99.
030600     EXIT.
030700******************************************************************
030800* Absolute Tagesnummer (C9-ABSDAY1) -> C8-DATE-WK (JJJJMMTT)
030900* Jahr wird ab einem festen Ankerjahr 2000 vor- bzw.
031000* zurueckgesucht (C320/C321), der Monat per Tabellen-
031100* Rueckwaertssuche (C330) ermittelt.
031200******************************************************************
031300 C310-ABSDAY-TO-DATE SECTION.
031400 C310-00.
031500     MOVE 2000 TO C4-YY
031600     PERFORM C120-YEAR-BASE
031700     PERFORM C320-YEAR-BACK THRU C320-YEAR-BACK-EXIT
031800         UNTIL C9-FDAY <= C9-ABSDAY1
031900     PERFORM C110-LEAP-TEST
032000     PERFORM C121-YEAR-BASE-NEXT
032100     PERFORM C321-YEAR-FWD THRU C321-YEAR-FWD-EXIT
032200         UNTIL C9-FDAY-NEXT > C9-ABSDAY1
032300     COMPUTE C4-DOY = C9-ABSDAY1 - C9-FDAY
032400     PERFORM C110-LEAP-TEST
032500     IF  IS-LEAP-YEAR
032600         MOVE K-TAGE-VOR-MONAT-S TO W-TVM-AKTIV
032700     ELSE
032800         MOVE K-TAGE-VOR-MONAT TO W-TVM-AKTIV
032900     END-IF
033000     PERFORM C330-MONTH-BACK THRU C330-MONTH-BACK-EXIT
033100         VARYING C4-IX FROM 12 BY -1 UNTIL C4-IX < 1
033200            OR W-TVM (C4-IX) < C4-DOY
033300     COMPUTE C4-MM = C4-IX
033400     COMPUTE C4-DD = C4-DOY - W-TVM (C4-IX)
033500     COMPUTE C8-DATE-WK = (C4-YY * 10000) + (C4-MM * 100) + C4-DD
033600     .
033700 C310-99.
033800     EXIT.
033900 C320-YEAR-BACK.
034000     SUBTRACT 1 FROM C4-YY
034100     PERFORM C120-YEAR-BASE
034200     .
034300 C320-YEAR-BACK-EXIT.
034400     EXIT.
034500******************************************************************
034600* C9-FDAY-NEXT = kumulierte Tage bis Ende des laufenden Jahres
034700* C4-YY (= C9-FDAY + 365 bzw. 366 im Schaltjahr)
034800******************************************************************
034900 C121-YEAR-BASE-NEXT SECTION.
035000 C121-00.
035100     IF  IS-LEAP-YEAR
035200         COMPUTE C9-FDAY-NEXT = C9-FDAY + 366
035300     ELSE
035400         COMPUTE C9-FDAY-NEXT = C9-FDAY + 365
035500     END-IF
035600     .
035700 C121-99.
035800     EXIT.
035900 C321-YEAR-FWD.
036000     ADD 1 TO C4-YY
036100     MOVE C9-FDAY-NEXT TO C9-FDAY
036200     PERFORM C110-LEAP-TEST
036300     PERFORM C121-YEAR-BASE-NEXT
036400     .
036500 C321-YEAR-FWD-EXIT.
036600     EXIT.
036700 C330-MONTH-BACK.
036800     CONTINUE
036900     .
037000 C330-MONTH-BACK-EXIT.
037100     EXIT.
037200******************************************************************
037300* floor(C18-SECDIFF / 60) -> C9-MINQUOT (auch fuer negative Werte
037400* korrekt abgerundet, nicht zur Null hin abgeschnitten)
037500******************************************************************
037600 C400-FLOOR-DIV-60 SECTION.
037700 C400-00.
037800     DIVIDE C18-SECDIFF BY 60 GIVING C9-MINQUOT
037900                              REMAINDER C9-MINREM
038000     IF  C9-MINREM NOT = 0 AND
038100         ((C18-SECDIFF < 0 AND C9-MINREM > 0) OR
038200          (C18-SECDIFF > 0 AND C9-MINREM < 0))
038300         SUBTRACT 1 FROM C9-MINQUOT
038400     END-IF
038500     .
038600 C400-99.
038700     EXIT.
