?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. TSKDEP0E.
000800 AUTHOR. R.WEISS.
000900 INSTALLATION. FACHBEREICH AUFGABENPLANUNG.
001000 DATE-WRITTEN. 1987-05-19.
001100 DATE-COMPILED.
001200 SECURITY. UNCLASSIFIED.
001300*****************************************************************
001400* Letzte Aenderung :: 2026-02-09
001500* Letzte Version   :: B.00.05
001600* Kurzbeschreibung :: Abhaengigkeitsverwaltung (Graph, Semaphor,
001700* Kurzbeschreibung :: Deadlockerkennung) fuer die Aufgabenplanung
001800*
001900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum      | von  | Kommentar                        *
002300*---------|------------|------|----------------------------------*
002400*B.00.00  |1987-05-19  | rw   | Neuerstellung (nur LADEN/FERTIG)  *
002500*B.00.01  |1991-02-14  | kl   | Semaphor-Warteschlange FIFO dazu  *
002600*B.00.02  |1996-08-07  | hb   | Deadlocksuche per DFS (Funkt. DL) *
002700*B.00.03  |1998-11-30  | kl   | Jahrhundertfeld Zeitstempel (Y2K) *
002800*B.00.04  |2014-06-02  | rw   | Funktion CC fuer Vorab-Zyklustest *
002900*B.00.05  |2026-02-09  | kl   | Funktion RM (Loeschkaskade M5)    *
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400* Haelt den Abhaengigkeitsgraphen (Vorwaerts- und Rueckwaertsliste
003500* je Aufgabe), den Bereitschafts-Semaphor je Aufgabe und die Menge
003600* der erledigten Aufgaben im Working-Storage dieses Moduls. Wird
003700* von TSKDRV0E beim Laden des Aufgabenbestands einmal pro Lauf
003800* gefuellt und danach von TSKSCH0E (Planung) und TSKMNT0E (Pflege)
003900* per CALL abgefragt/veraendert. Tabellengroesse siehe K-MAXTASK;
004000* ein Lauf mit mehr als K-MAXTASK Aufgaben bricht mit LINK-RC =
004100* TSK-RC-ABEND ab (siehe TSKMSG-C).
004200*
004300* Funktionscodes (LINK-FKT):
004400*   LD = LADEN            Aufgabe + Abhaengigkeitsliste eintragen
004500*   MC = MARK-COMPLETED   Aufgabe als erledigt melden, Abhaengige
004600*                         pruefen/freigeben
004700*   AQ = SEM-ACQUIRE      Semaphor anfordern (D1)
004800*   RL = SEM-RELEASE      Semaphor freigeben (D2)
004900*   DF = DEADLOCK-FIND    Zyklensuche per DFS (D3)
005000*   DR = DEADLOCK-RESOLVE Zyklus aufbrechen (D4)
005100*   CC = CYCLE-CHECK      Vorab-Zyklustest fuer Neu-/Aenderung (D5)
005200*   WR = WAIT-REPORT      Liste wartender Aufgaben (D6)
005300*   SM = SUMMARY          Gesamtuebersicht (D7)
005400*   RM = REMOVE           Aufgabe + Kanten komplett entfernen (M5)
005500*
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 WORKING-STORAGE SECTION.
006700*--------------------------------------------------------------------*
006800* Comp-Felder: Praefix Cn
006900*--------------------------------------------------------------------*
007000 01          COMP-FELDER.
007100     05      C4-IX                PIC S9(04) COMP.
007200     05      C4-REV-IX            PIC S9(04) COMP.
007300     05      C4-WAIT-IX           PIC S9(04) COMP.
007400     05      C4-JX                PIC S9(04) COMP.
007500     05      C4-KX                PIC S9(04) COMP.
007600     05      C4-TASK-IX           PIC S9(04) COMP.
007700     05      C4-DEP-IX            PIC S9(04) COMP.
007800     05      C4-CYCLE-IX          PIC S9(04) COMP.
007900     05      C4-FOUND             PIC S9(04) COMP.
008000     05      C4-OUTSTANDING       PIC S9(04) COMP.
008050     05      FILLER               PIC X(02).
008100*--------------------------------------------------------------------*
008200* Konstante Felder: Praefix K
008300*--------------------------------------------------------------------*
008400 01          KONSTANTE-FELDER.
008500     05      K-MODUL              PIC X(08) VALUE "TSKDEP0E".
008600     05      K-MAXTASK            PIC S9(04) COMP VALUE 200.
008700     05      K-MAXDEP             PIC S9(04) COMP VALUE 10.
008800     05      K-MAXREV             PIC S9(04) COMP VALUE 25.
008900     05      K-MAXWAIT            PIC S9(04) COMP VALUE 10.
009000     05      K-MAXCYCLE           PIC S9(04) COMP VALUE 10.
009050     05      FILLER               PIC X(06).
009100*----------------------------------------------------------------*
009200* Schalter/Conditional-Felder
009300*----------------------------------------------------------------*
009400 01          SCHALTER.
009500     05      PRG-STATUS           PIC 9      VALUE ZERO.
009600         88  PRG-OK                          VALUE ZERO.
009700         88  PRG-ABBRUCH                     VALUE 2.
009800     05      SW-STACK-HIT         PIC X      VALUE "N".
009900         88  IS-STACK-HIT                    VALUE "Y".
010000     05      SW-ALL-DONE          PIC X      VALUE "N".
010100         88  IS-ALL-DONE                     VALUE "Y".
010150     05      FILLER               PIC X(03).
010200*--------------------------------------------------------------------*
010300* Der Abhaengigkeitsgraph - Parallel-Tabellen je Aufgabenindex.
010400* T-ANZ = Anzahl aktuell geladener Aufgaben (Index 1..T-ANZ).
010500*--------------------------------------------------------------------*
010600 01          GRAPH-TABELLE.
010700     05      T-ANZ                PIC S9(04) COMP VALUE ZERO.
010800     05      T-EINTRAG OCCURS 200 TIMES
010900                      INDEXED BY T-EX.
011000         10  T-TASK-ID            PIC X(24).
011100         10  T-COMPLETED-FLAG     PIC X      VALUE "N".
011200             88 T-IS-COMPLETED               VALUE "Y".
011300         10  T-SEM-COUNT          PIC S9(04) COMP VALUE ZERO.
011400         10  T-DEP-COUNT          PIC S9(02) VALUE ZERO.
011500         10  T-DEP-ID OCCURS 10 TIMES
011600                      INDEXED BY T-DX         PIC X(24).
011700         10  T-REV-COUNT          PIC S9(02) VALUE ZERO.
011800         10  T-REV-ID OCCURS 25 TIMES
011900                      INDEXED BY T-RX         PIC X(24).
012000         10  T-WAIT-COUNT         PIC S9(02) VALUE ZERO.
012100         10  T-WAIT-ID OCCURS 10 TIMES
012200                      INDEXED BY T-WX         PIC X(24).
012300         10  T-ON-STACK-FLAG      PIC X      VALUE "N".
012400             88 T-IS-ON-STACK                 VALUE "Y".
012500         10  T-VISITED-FLAG       PIC X      VALUE "N".
012600             88 T-IS-VISITED                  VALUE "Y".
012700         10  FILLER               PIC X(04).
012800*--------------------------------------------------------------------*
012900* Zyklenergebnis der letzten DEADLOCK-FIND (Funktion DF)
013000*--------------------------------------------------------------------*
013100 01          ZYKLEN-TABELLE.
013200     05      Z-ANZ                PIC S9(04) COMP VALUE ZERO.
013300     05      Z-EINTRAG OCCURS 10 TIMES.
013400         10  Z-FIRST-TASK-ID      PIC X(24).
013500         10  FILLER               PIC X(04).
013600*--------------------------------------------------------------------*
013700* weitere Arbeitsfelder
013800*--------------------------------------------------------------------*
013900 01          WORK-FELDER.
014000     05      W-TASK-ID            PIC X(24).
014010     05      W-TASK-ID-KURZ REDEFINES W-TASK-ID.
014020         10  W-TASK-ID-K1         PIC X(08).
014030         10  W-TASK-ID-K2         PIC X(16).
014100     05      W-DEP-ID             PIC X(24).
014110     05      W-DEP-ID-KURZ REDEFINES W-DEP-ID.
014120         10  W-DEP-ID-K1          PIC X(08).
014130         10  W-DEP-ID-K2          PIC X(16).
014200     05      W-RELEASED-ID        PIC X(24).
014210     05      W-RELEASED-ID-KURZ REDEFINES W-RELEASED-ID.
014220         10  W-RELEASED-ID-K1     PIC X(08).
014230         10  W-RELEASED-ID-K2     PIC X(16).
014240     05      W-ORIG-TASK-ID       PIC X(24).
014250     05      FILLER               PIC X(08).
014300 EXTENDED-STORAGE SECTION.
014400 LINKAGE SECTION.
014500*-->    Uebergabe aus Aufrufermodul
014600 01     LINK-REC.
014700     05  LINK-HDR.
014800         10 LINK-FKT              PIC X(02).
014900         10 LINK-RC               PIC S9(04) COMP.
015000     05  LINK-DATA.
015100         10 LINK-TASK-ID          PIC X(24).
015200         10 LINK-STATUS           PIC X(12).
015300         10 LINK-DEP-COUNT        PIC 9(02).
015400         10 LINK-DEP-ID OCCURS 10 TIMES
015500                                  PIC X(24).
015600         10 LINK-RELEASED-ID      PIC X(24).
015700         10 LINK-GRANTED-FLAG     PIC X.
015800         10 LINK-WOULD-CYCLE-FLAG PIC X.
015900         10 LINK-CYCLE-COUNT      PIC 9(02).
016000         10 LINK-MOD-TASK-ID      PIC X(24).
016100         10 LINK-TOTAL-CNT        PIC 9(04).
016200         10 LINK-COMPLETED-CNT    PIC 9(04).
016300         10 LINK-WAITING-CNT      PIC 9(04).
016350         10 FILLER                 PIC X(08).
016400 PROCEDURE DIVISION USING LINK-REC.
016500******************************************************************
016600* Steuerungs-Section
016700******************************************************************
016800 A100-STEUERUNG SECTION.
016900 A100-00.
017000     IF  SHOW-VERSION
017100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017200         EXIT PROGRAM
017300     END-IF
017400     MOVE ZERO TO LINK-RC
017500     SET PRG-OK TO TRUE
017600     EVALUATE LINK-FKT
017700         WHEN "LD"  PERFORM B100-LADEN
017800         WHEN "MC"  PERFORM B200-MARK-COMPLETED
017900         WHEN "AQ"  PERFORM B300-SEM-ACQUIRE
018000         WHEN "RL"  PERFORM B400-SEM-RELEASE
018100         WHEN "DF"  PERFORM B500-DEADLOCK-FIND
018200         WHEN "DR"  PERFORM B600-DEADLOCK-RESOLVE
018300         WHEN "CC"  PERFORM B700-CYCLE-CHECK
018400         WHEN "WR"  PERFORM B800-WAIT-REPORT
018500         WHEN "SM"  PERFORM B900-SUMMARY
018600         WHEN "RM"  PERFORM B950-REMOVE
018700         WHEN OTHER MOVE 9999 TO LINK-RC
018800     END-EVALUATE
018900     EXIT PROGRAM
019000     .
019100 A100-99.
019200     EXIT.
019300******************************************************************
019400* LD - Aufgabe LINK-TASK-ID mit ihrer Abhaengigkeitsliste in den
019500* Graphen eintragen, Semaphor initialisieren, bei Status
019600* COMPLETED gleich die Mark-Completed-Kette anstossen.
019700******************************************************************
019800 B100-LADEN SECTION.
019900 B100-00.
020000     IF  T-ANZ >= K-MAXTASK
020100         MOVE TSK-RC-ABEND TO LINK-RC
020200         GOBACK
020300     END-IF
020400     ADD 1 TO T-ANZ
020500     SET T-EX TO T-ANZ
020600     MOVE LINK-TASK-ID   TO T-TASK-ID (T-EX)
020700     MOVE LINK-DEP-COUNT TO T-DEP-COUNT (T-EX)
020800     MOVE "N" TO T-COMPLETED-FLAG (T-EX)
020900     MOVE ZERO TO C4-DEP-IX
021000     PERFORM B110-LADE-DEP THRU B110-LADE-DEP-EXIT
021100         VARYING C4-DEP-IX FROM 1 BY 1
021200         UNTIL C4-DEP-IX > LINK-DEP-COUNT
021300     PERFORM C900-SEM-INIT
021400     IF  LINK-STATUS = TSK-K-COMPLETED
021500         MOVE LINK-TASK-ID TO W-TASK-ID
021600         PERFORM C200-DO-MARK-COMPLETED
021700     END-IF
021800     .
021900 B100-99.
022000     EXIT.
022100 B110-LADE-DEP.
022200     MOVE LINK-DEP-ID (C4-DEP-IX) TO T-DEP-ID (T-EX C4-DEP-IX)
022300     MOVE LINK-DEP-ID (C4-DEP-IX) TO W-DEP-ID
022400     PERFORM C100-FIND-TASK-IX
022500     IF  C4-FOUND > ZERO
022600         PERFORM C110-ADD-REVERSE-EDGE
022700     END-IF
022800     .
022900 B110-LADE-DEP-EXIT.
023000     EXIT.
023100******************************************************************
023200* MC - Aufgabe LINK-TASK-ID als erledigt melden; LINK-RELEASED-ID
023300* liefert die dadurch freigegebene Aufgabe (leer wenn keine).
023400******************************************************************
023500 B200-MARK-COMPLETED SECTION.
023600 B200-00.
023700     MOVE LINK-TASK-ID TO W-TASK-ID
023800     MOVE SPACE TO LINK-RELEASED-ID
023900     PERFORM C200-DO-MARK-COMPLETED
024000     MOVE W-RELEASED-ID TO LINK-RELEASED-ID
024100     .
024200 B200-99.
024300     EXIT.
024400******************************************************************
024500* AQ - Semaphor fuer LINK-TASK-ID anfordern (D1)
024600******************************************************************
024700 B300-SEM-ACQUIRE SECTION.
024800 B300-00.
024900     MOVE LINK-TASK-ID TO W-TASK-ID
025000     PERFORM C100-FIND-TASK-IX
025100     IF  C4-FOUND = ZERO
025200         MOVE "N" TO LINK-GRANTED-FLAG
025300         GOBACK
025400     END-IF
025500     IF  T-SEM-COUNT (T-EX) > ZERO
025600         SUBTRACT 1 FROM T-SEM-COUNT (T-EX)
025700         MOVE "Y" TO LINK-GRANTED-FLAG
025800     ELSE
025900         PERFORM C300-ENQUEUE-WAITER
026000         MOVE "N" TO LINK-GRANTED-FLAG
026100     END-IF
026200     .
026300 B300-99.
026400     EXIT.
026500******************************************************************
026600* RL - Semaphor fuer LINK-TASK-ID freigeben (D2)
026700******************************************************************
026800 B400-SEM-RELEASE SECTION.
026900 B400-00.
027000     MOVE LINK-TASK-ID TO W-TASK-ID
027100     PERFORM C100-FIND-TASK-IX
027200     IF  C4-FOUND = ZERO
027300         GOBACK
027400     END-IF
027500     IF  T-WAIT-COUNT (T-EX) > ZERO
027600         MOVE T-WAIT-ID (T-EX 1) TO LINK-RELEASED-ID
027700         PERFORM C310-DEQUEUE-WAITER
027800     ELSE
027900         ADD 1 TO T-SEM-COUNT (T-EX)
028000         MOVE SPACE TO LINK-RELEASED-ID
028100     END-IF
028200     .
028300 B400-99.
028400     EXIT.
028500******************************************************************
028600* DF - Zyklensuche per DFS ueber alle nicht besuchten Knoten (D3)
028700******************************************************************
028800 B500-DEADLOCK-FIND SECTION.
028900 B500-00.
029000     MOVE ZERO TO Z-ANZ
029100     PERFORM C420-RESET-VISITED THRU C420-RESET-VISITED-EXIT
029200         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > T-ANZ
029300     PERFORM C400-DFS-CYCLE-FIND THRU C400-DFS-CYCLE-FIND-EXIT
029400         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > T-ANZ
029500     MOVE Z-ANZ TO LINK-CYCLE-COUNT
029600     IF  Z-ANZ > ZERO
029700         MOVE Z-FIRST-TASK-ID (1) TO LINK-TASK-ID
029800     END-IF
029900     .
030000 B500-99.
030100     EXIT.
030200 C400-DFS-CYCLE-FIND.
030300     IF  NOT T-IS-VISITED (C4-IX)
030400         PERFORM C410-DFS-VISIT
030500     END-IF
030600     .
030700 C400-DFS-CYCLE-FIND-EXIT.
030800     EXIT.
030900* C410-DFS-VISIT rekursiv je Abhaengigkeitskante ueber C4-IX als
031000* laufenden Knoten; "Stack" ist das T-ON-STACK-FLAG jeder Aufgabe.
031100 C410-DFS-VISIT.
031200     SET T-IS-VISITED (C4-IX) TO TRUE
031300     SET T-IS-ON-STACK (C4-IX) TO TRUE
031400     PERFORM C411-DFS-EDGE THRU C411-DFS-EDGE-EXIT
031500         VARYING C4-DEP-IX FROM 1 BY 1
031600         UNTIL C4-DEP-IX > T-DEP-COUNT (C4-IX)
031700     MOVE "N" TO T-ON-STACK-FLAG (C4-IX)
031800     .
031900 C411-DFS-EDGE.
032000     MOVE T-DEP-ID (C4-IX C4-DEP-IX) TO W-DEP-ID
032100     MOVE C4-IX TO C4-JX
032200     MOVE W-DEP-ID TO W-TASK-ID
032300     PERFORM C100-FIND-TASK-IX
032400     IF  C4-FOUND = ZERO
032500         MOVE C4-JX TO C4-IX
032600         GO TO C411-DFS-EDGE-EXIT
032700     END-IF
032800     IF  T-IS-ON-STACK (T-EX)
032900         PERFORM C415-RECORD-CYCLE
033000     ELSE
033100         IF  NOT T-IS-VISITED (T-EX)
033200             SET C4-IX TO T-EX
033300             PERFORM C410-DFS-VISIT
033400         END-IF
033500     END-IF
033600     MOVE C4-JX TO C4-IX
033700     .
033800 C411-DFS-EDGE-EXIT.
033900     EXIT.
034000 C415-RECORD-CYCLE.
034100     IF  Z-ANZ < K-MAXCYCLE
034200         ADD 1 TO Z-ANZ
034300         MOVE T-TASK-ID (C4-JX) TO Z-FIRST-TASK-ID (Z-ANZ)
034400     END-IF
034500     .
034600 C420-RESET-VISITED.
034700     MOVE "N" TO T-VISITED-FLAG (C4-IX)
034800     MOVE "N" TO T-ON-STACK-FLAG (C4-IX)
034900     .
035000 C420-RESET-VISITED-EXIT.
035100     EXIT.
035200******************************************************************
035300* DR - Zyklus aufbrechen: letzte Abhaengigkeit der Aufgabe
035400* LINK-TASK-ID (erste Aufgabe des Zyklus) entfernen; sind danach
035500* alle verbleibenden Abhaengigkeiten erledigt, Wartezustand
035600* aufheben und Semaphor freigeben (D4).
035700******************************************************************
035800 B600-DEADLOCK-RESOLVE SECTION.
035900 B600-00.
036000     MOVE SPACE TO LINK-MOD-TASK-ID
036100     MOVE LINK-TASK-ID TO W-TASK-ID
036200     PERFORM C100-FIND-TASK-IX
036300     IF  C4-FOUND = ZERO OR T-DEP-COUNT (T-EX) = ZERO
036400         GOBACK
036500     END-IF
036600     PERFORM C430-DROP-LAST-DEP
036700     MOVE LINK-TASK-ID TO LINK-MOD-TASK-ID
036800     PERFORM C440-ALL-DEPS-DONE-TEST
036900     IF  IS-ALL-DONE
037000         MOVE ZERO TO T-WAIT-COUNT (T-EX)
037100         PERFORM C310-DEQUEUE-OR-RELEASE
037200     END-IF
037300     .
037400 B600-99.
037500     EXIT.
037600 C430-DROP-LAST-DEP.
037610     MOVE LINK-TASK-ID TO W-ORIG-TASK-ID
037700     MOVE T-DEP-ID (T-EX T-DEP-COUNT (T-EX)) TO W-DEP-ID
037800     SUBTRACT 1 FROM T-DEP-COUNT (T-EX)
037900     MOVE W-DEP-ID TO W-TASK-ID
038000     PERFORM C100-FIND-TASK-IX
038100     IF  C4-FOUND > ZERO
038150         MOVE W-ORIG-TASK-ID TO W-TASK-ID
038200         PERFORM C115-DROP-REVERSE-EDGE
038300     END-IF
038400     MOVE LINK-TASK-ID TO W-TASK-ID
038500     PERFORM C100-FIND-TASK-IX
038600     .
038700******************************************************************
038800* CC - Vorabtest auf Kreisbeziehung: LINK-TASK-ID erhaelt die in
038900* LINK-DEP-COUNT/LINK-DEP-ID vorgeschlagene Abhaengigkeitsliste;
039000* DFS mit Rekursionsstapel, Treffer wenn ein Knoten wieder auf
039100* dem Stapel erscheint (D5).
039200******************************************************************
039300 B700-CYCLE-CHECK SECTION.
039400 B700-00.
039500     MOVE "N" TO LINK-WOULD-CYCLE-FLAG
039600     PERFORM C420-RESET-VISITED THRU C420-RESET-VISITED-EXIT
039700         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > T-ANZ
039800     MOVE LINK-TASK-ID TO W-TASK-ID
039900     PERFORM C100-FIND-TASK-IX
040000     IF  C4-FOUND = ZERO
040100         GOBACK
040200     END-IF
040300     SET C4-IX TO T-EX
040400     PERFORM C450-CYCLE-TEST-EDGE THRU C450-CYCLE-TEST-EDGE-EXIT
040500         VARYING C4-DEP-IX FROM 1 BY 1
040600         UNTIL C4-DEP-IX > LINK-DEP-COUNT
040700         OR IS-STACK-HIT
040800     IF  IS-STACK-HIT
040900         MOVE "Y" TO LINK-WOULD-CYCLE-FLAG
041000     END-IF
041100     .
041200 B700-99.
041300     EXIT.
041400 C450-CYCLE-TEST-EDGE.
041500     MOVE LINK-DEP-ID (C4-DEP-IX) TO W-DEP-ID
041600     IF  W-DEP-ID = LINK-TASK-ID
041700         SET IS-STACK-HIT TO TRUE
041800         GO TO C450-CYCLE-TEST-EDGE-EXIT
041900     END-IF
042000     MOVE W-DEP-ID TO W-TASK-ID
042100     PERFORM C100-FIND-TASK-IX
042200     IF  C4-FOUND = ZERO
042300         GO TO C450-CYCLE-TEST-EDGE-EXIT
042400     END-IF
042500     SET T-IS-ON-STACK (C4-IX) TO TRUE
042600     SET C4-KX TO T-EX
042700     PERFORM C460-DFS-STACK-TEST
042800     .
042900 C450-CYCLE-TEST-EDGE-EXIT.
043000     EXIT.
043100* C460-DFS-STACK-TEST wandert von Knoten C4-KX ueber dessen
043200* Abhaengigkeiten; Treffer sobald ein besuchter Stapel-Knoten
043300* wieder erreicht wird.
043400 C460-DFS-STACK-TEST.
043500     IF  T-IS-ON-STACK (C4-KX) AND T-IS-VISITED (C4-KX)
043600         SET IS-STACK-HIT TO TRUE
043700     ELSE
043800         SET T-IS-VISITED (C4-KX) TO TRUE
043900         SET T-IS-ON-STACK (C4-KX) TO TRUE
044000         PERFORM C461-STACK-TEST-EDGE THRU C461-STACK-TEST-EDGE-EXIT
044100             VARYING C4-DEP-IX FROM 1 BY 1
044200             UNTIL C4-DEP-IX > T-DEP-COUNT (C4-KX)
044300             OR IS-STACK-HIT
044400     END-IF
044500     .
044600 C461-STACK-TEST-EDGE.
044700     MOVE T-DEP-ID (C4-KX C4-DEP-IX) TO W-TASK-ID
044800     MOVE C4-KX TO C4-JX
044900     PERFORM C100-FIND-TASK-IX
045000     IF  C4-FOUND > ZERO
045100         SET C4-KX TO T-EX
045200         PERFORM C460-DFS-STACK-TEST
045300     END-IF
045400     MOVE C4-JX TO C4-KX
045500     .
045600 C461-STACK-TEST-EDGE-EXIT.
045700     EXIT.
045800******************************************************************
045900* WR - wartende Aufgaben zaehlen: eine Aufgabe "wartet", wenn
046000* mindestens eine ihrer Abhaengigkeiten nicht erledigt ist (D6)
046100******************************************************************
046200 B800-WAIT-REPORT SECTION.
046300 B800-00.
046400     MOVE ZERO TO LINK-WAITING-CNT
046500     PERFORM C470-WAIT-TEST THRU C470-WAIT-TEST-EXIT
046600         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > T-ANZ
046700     .
046800 B800-99.
046900     EXIT.
047000 C470-WAIT-TEST.
047100     MOVE ZERO TO C4-OUTSTANDING
047200     PERFORM C471-COUNT-OPEN-DEP THRU C471-COUNT-OPEN-DEP-EXIT
047300         VARYING C4-DEP-IX FROM 1 BY 1
047400         UNTIL C4-DEP-IX > T-DEP-COUNT (C4-IX)
047500     IF  C4-OUTSTANDING > ZERO
047600         ADD 1 TO LINK-WAITING-CNT
047700     END-IF
047800     .
047900 C470-WAIT-TEST-EXIT.
048000     EXIT.
048100 C471-COUNT-OPEN-DEP.
048200     MOVE T-DEP-ID (C4-IX C4-DEP-IX) TO W-TASK-ID
048300     PERFORM C100-FIND-TASK-IX
048400     IF  C4-FOUND = ZERO
048500         ADD 1 TO C4-OUTSTANDING
048600     ELSE
048700         IF  NOT T-IS-COMPLETED (T-EX)
048800             ADD 1 TO C4-OUTSTANDING
048900         END-IF
049000     END-IF
049100     .
049200 C471-COUNT-OPEN-DEP-EXIT.
049300     EXIT.
049400******************************************************************
049500* SM - Gesamtuebersicht: registrierte/erledigte/wartende Aufgaben
049600* und Anzahl bekannter Zyklen (D7)
049700******************************************************************
049800 B900-SUMMARY SECTION.
049900 B900-00.
050000     MOVE T-ANZ TO LINK-TOTAL-CNT
050100     MOVE ZERO TO LINK-COMPLETED-CNT
050200     PERFORM C480-COUNT-COMPLETED THRU C480-COUNT-COMPLETED-EXIT
050300         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > T-ANZ
050400     PERFORM B800-WAIT-REPORT
050500     PERFORM B500-DEADLOCK-FIND
050600     .
050700 B900-99.
050800     EXIT.
050900 C480-COUNT-COMPLETED.
051000     IF  T-IS-COMPLETED (C4-IX)
051100         ADD 1 TO LINK-COMPLETED-CNT
051200     END-IF
051300     .
051400 C480-COUNT-COMPLETED-EXIT.
051500     EXIT.
051600******************************************************************
051700* RM - Aufgabe LINK-TASK-ID komplett entfernen: aus dem Graphen,
051800* aus der Abhaengigkeitsliste aller Aufgaben, die von ihr
051900* abhingen (Kaskade), aus Semaphor-/Warte-/Erledigt-Verwaltung
052000* (M5 Loeschkaskade)
052100******************************************************************
052200 B950-REMOVE SECTION.
052300 B950-00.
052400     MOVE LINK-TASK-ID TO W-TASK-ID
052500     PERFORM C100-FIND-TASK-IX
052600     IF  C4-FOUND = ZERO
052700         GOBACK
052800     END-IF
052900     SET C4-KX TO T-EX
053000     PERFORM C490-STRIP-DEPENDENTS THRU C490-STRIP-DEPENDENTS-EXIT
053100         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > T-ANZ
053200     PERFORM C491-COMPACT-TABLE
053300     .
053400 B950-99.
053500     EXIT.
053600 C490-STRIP-DEPENDENTS.
053700     IF  C4-IX NOT = C4-KX
053800         PERFORM C492-REMOVE-DEP-ENTRY THRU C492-REMOVE-DEP-ENTRY-EXIT
053900             VARYING C4-DEP-IX FROM T-DEP-COUNT (C4-IX) BY -1
054000             UNTIL C4-DEP-IX < 1
054100     END-IF
054200     .
054300 C490-STRIP-DEPENDENTS-EXIT.
054400     EXIT.
054500 C492-REMOVE-DEP-ENTRY.
054600     IF  T-DEP-ID (C4-IX C4-DEP-IX) = T-TASK-ID (C4-KX)
054700         PERFORM C493-SHIFT-DEP-LEFT
054800     END-IF
054900     .
055000 C492-REMOVE-DEP-ENTRY-EXIT.
055100     EXIT.
055200 C493-SHIFT-DEP-LEFT.
055300     PERFORM C494-SHIFT-ONE THRU C494-SHIFT-ONE-EXIT
055400         VARYING C4-JX FROM C4-DEP-IX BY 1
055500         UNTIL C4-JX >= T-DEP-COUNT (C4-IX)
055600     SUBTRACT 1 FROM T-DEP-COUNT (C4-IX)
055700     .
055800 C494-SHIFT-ONE.
055900     MOVE T-DEP-ID (C4-IX C4-JX + 1) TO T-DEP-ID (C4-IX C4-JX)
056000     .
056100 C494-SHIFT-ONE-EXIT.
056200     EXIT.
056300* Tabelle um den entfernten Eintrag C4-KX verdichten: letzten
056400* Eintrag auf die Luecke kopieren und T-ANZ um 1 verringern.
056500 C491-COMPACT-TABLE.
056600     IF  C4-KX < T-ANZ
056700         MOVE T-EINTRAG (T-ANZ) TO T-EINTRAG (C4-KX)
056800     END-IF
056900     SUBTRACT 1 FROM T-ANZ
057000     .
057100******************************************************************
057200* Mark-Completed-Kette: T wird erledigt gemeldet; fuer jede
057300* Aufgabe D in T's Abhaengigenliste wird T aus D's Abhaengig-
057400* keitsliste entfernt; sind danach alle verbleibenden
057500* Abhaengigkeiten von D erledigt, wird D's Wartezustand
057600* aufgehoben und D's Semaphor freigegeben; die so freigegebene
057700* Aufgabe (D selbst oder eine von D's Semaphor-Warteschlange)
057800* wird in W-RELEASED-ID gemeldet.
057900******************************************************************
058000 C200-DO-MARK-COMPLETED SECTION.
058100 C200-00.
058200     MOVE SPACE TO W-RELEASED-ID
058300     PERFORM C100-FIND-TASK-IX
058400     IF  C4-FOUND = ZERO
058500         GOBACK
058600     END-IF
058700     SET T-IS-COMPLETED (T-EX) TO TRUE
058800     SET C4-KX TO T-EX
058900     PERFORM C210-NOTIFY-DEPENDENT THRU C210-NOTIFY-DEPENDENT-EXIT
059000         VARYING C4-REV-IX FROM 1 BY 1
059100         UNTIL C4-REV-IX > T-REV-COUNT (C4-KX)
059200     .
059300 C200-99.
059400     EXIT.
059500 C210-NOTIFY-DEPENDENT.
059600     MOVE T-REV-ID (C4-KX C4-REV-IX) TO W-DEP-ID
059700     MOVE T-TASK-ID (C4-KX) TO W-TASK-ID
059800     MOVE W-DEP-ID TO W-TASK-ID
059900     PERFORM C100-FIND-TASK-IX
060000     IF  C4-FOUND = ZERO
060100         GO TO C210-NOTIFY-DEPENDENT-EXIT
060200     END-IF
060300     PERFORM C115-DROP-REVERSE-EDGE
060400     PERFORM C220-REMOVE-COMPLETED-DEP
060500     PERFORM C440-ALL-DEPS-DONE-TEST
060600     IF  IS-ALL-DONE
060700         MOVE ZERO TO T-WAIT-COUNT (T-EX)
060800         PERFORM C310-DEQUEUE-OR-RELEASE
060900         IF  W-RELEASED-ID = SPACE
061000             MOVE T-TASK-ID (T-EX) TO W-RELEASED-ID
061100         END-IF
061200     END-IF
061300     .
061400 C210-NOTIFY-DEPENDENT-EXIT.
061500     EXIT.
061600* T-TASK-ID (C4-KX) aus der Abhaengigkeitsliste der Aufgabe an
061700* T-EX entfernen
061800 C220-REMOVE-COMPLETED-DEP.
061900     PERFORM C221-FIND-AND-SHIFT THRU C221-FIND-AND-SHIFT-EXIT
062000         VARYING C4-DEP-IX FROM 1 BY 1
062100         UNTIL C4-DEP-IX > T-DEP-COUNT (T-EX)
062200     .
062300 C221-FIND-AND-SHIFT.
062400     IF  T-DEP-ID (T-EX C4-DEP-IX) = T-TASK-ID (C4-KX)
062500         PERFORM C494-SHIFT-ONE-AT-TEX THRU C494-SHIFT-ONE-AT-TEX-EXIT
062600             VARYING C4-JX FROM C4-DEP-IX BY 1
062700             UNTIL C4-JX >= T-DEP-COUNT (T-EX)
062800         SUBTRACT 1 FROM T-DEP-COUNT (T-EX)
062900         MOVE 99 TO C4-DEP-IX
063000     END-IF
063100     .
063200 C221-FIND-AND-SHIFT-EXIT.
063300     EXIT.
063400 C494-SHIFT-ONE-AT-TEX.
063500     MOVE T-DEP-ID (T-EX C4-JX + 1) TO T-DEP-ID (T-EX C4-JX)
063600     .
063700 C494-SHIFT-ONE-AT-TEX-EXIT.
063800     EXIT.
063900******************************************************************
064000* C100-FIND-TASK-IX - linearer Schluesselsuchlauf ueber
064100* T-TASK-ID nach W-TASK-ID. C4-FOUND = Index (T-EX) wenn
064200* gefunden, sonst ZERO.
064300******************************************************************
064400 C100-FIND-TASK-IX SECTION.
064500 C100-00.
064600     MOVE ZERO TO C4-FOUND
064700     PERFORM C106-LINEAR-SCAN THRU C106-LINEAR-SCAN-EXIT
064800         VARYING T-EX FROM 1 BY 1
064900         UNTIL T-EX > T-ANZ OR C4-FOUND > ZERO
065000     .
065100 C100-99.
065200     EXIT.
065300 C106-LINEAR-SCAN.
065400     IF  T-TASK-ID (T-EX) = W-TASK-ID
065500         SET C4-FOUND TO T-EX
065600     END-IF
065700     .
065800 C106-LINEAR-SCAN-EXIT.
065900     EXIT.
066000******************************************************************
066100* C110/C115 - Rueckwaertskante (Abhaengigen-Liste) pflegen
066200******************************************************************
066300 C110-ADD-REVERSE-EDGE SECTION.
066400 C110-00.
066500     MOVE ZERO TO C4-FOUND
066600     PERFORM C111-DUP-TEST THRU C111-DUP-TEST-EXIT
066700         VARYING C4-REV-IX FROM 1 BY 1
066800         UNTIL C4-REV-IX > T-REV-COUNT (T-EX) OR C4-FOUND > ZERO
066900     IF  C4-FOUND = ZERO AND T-REV-COUNT (T-EX) < 25
067000         ADD 1 TO T-REV-COUNT (T-EX)
067100         MOVE LINK-TASK-ID TO T-REV-ID (T-EX T-REV-COUNT (T-EX))
067200     END-IF
067300     .
067400 C110-99.
067500     EXIT.
067600 C111-DUP-TEST.
067700     IF  T-REV-ID (T-EX C4-REV-IX) = LINK-TASK-ID
067800         MOVE 1 TO C4-FOUND
067900     END-IF
068000     .
068100 C111-DUP-TEST-EXIT.
068200     EXIT.
068300 C115-DROP-REVERSE-EDGE SECTION.
068400 C115-00.
068500     PERFORM C116-FIND-AND-SHIFT-REV THRU C116-FIND-AND-SHIFT-REV-EXIT
068600         VARYING C4-REV-IX FROM 1 BY 1
068700         UNTIL C4-REV-IX > T-REV-COUNT (T-EX)
068800     .
068900 C115-99.
069000     EXIT.
069100 C116-FIND-AND-SHIFT-REV.
069200     IF  T-REV-ID (T-EX C4-REV-IX) = W-TASK-ID
069300         PERFORM C117-SHIFT-REV THRU C117-SHIFT-REV-EXIT
069400             VARYING C4-JX FROM C4-REV-IX BY 1
069500             UNTIL C4-JX >= T-REV-COUNT (T-EX)
069600         SUBTRACT 1 FROM T-REV-COUNT (T-EX)
069700         MOVE 99 TO C4-REV-IX
069800     END-IF
069900     .
070000 C116-FIND-AND-SHIFT-REV-EXIT.
070100     EXIT.
070200 C117-SHIFT-REV.
070300     MOVE T-REV-ID (T-EX C4-JX + 1) TO T-REV-ID (T-EX C4-JX)
070400     .
070500 C117-SHIFT-REV-EXIT.
070600     EXIT.
070700******************************************************************
070800* C300/C310 - FIFO-Warteschlange je Semaphor pflegen (ohne
070900* Duplikate, siehe D1)
071000******************************************************************
071100 C300-ENQUEUE-WAITER SECTION.
071200 C300-00.
071300     MOVE ZERO TO C4-FOUND
071400     PERFORM C301-DUP-TEST THRU C301-DUP-TEST-EXIT
071500         VARYING C4-WAIT-IX FROM 1 BY 1
071600         UNTIL C4-WAIT-IX > T-WAIT-COUNT (T-EX) OR C4-FOUND > ZERO
071700     IF  C4-FOUND = ZERO AND T-WAIT-COUNT (T-EX) < 10
071800         ADD 1 TO T-WAIT-COUNT (T-EX)
071900         MOVE LINK-TASK-ID TO T-WAIT-ID (T-EX T-WAIT-COUNT (T-EX))
072000     END-IF
072100     .
072200 C300-99.
072300     EXIT.
072400 C301-DUP-TEST.
072500     IF  T-WAIT-ID (T-EX C4-WAIT-IX) = LINK-TASK-ID
072600         MOVE 1 TO C4-FOUND
072700     END-IF
072800     .
072900 C301-DUP-TEST-EXIT.
073000     EXIT.
073100 C310-DEQUEUE-WAITER SECTION.
073200 C310-00.
073300     PERFORM C311-SHIFT-WAIT THRU C311-SHIFT-WAIT-EXIT
073400         VARYING C4-WAIT-IX FROM 1 BY 1
073500         UNTIL C4-WAIT-IX >= T-WAIT-COUNT (T-EX)
073600     SUBTRACT 1 FROM T-WAIT-COUNT (T-EX)
073700     .
073800 C310-99.
073900     EXIT.
074000 C311-SHIFT-WAIT.
074100     MOVE T-WAIT-ID (T-EX C4-WAIT-IX + 1) TO T-WAIT-ID (T-EX C4-WAIT-IX)
074200     .
074300 C311-SHIFT-WAIT-EXIT.
074400     EXIT.
074500* D2-Logik wiederverwendet aus B400, fuer den Aufruf aus der
074600* Mark-Completed-Kette (C210) und der Deadlock-Aufloesung (B600):
074700* Warteschlange hat Vorrang, sonst Semaphor erhoehen.
074800 C310-DEQUEUE-OR-RELEASE SECTION.
074900 C310A-00.
075000     IF  T-WAIT-COUNT (T-EX) > ZERO
075100         MOVE T-WAIT-ID (T-EX 1) TO W-RELEASED-ID
075200         PERFORM C310-DEQUEUE-WAITER
075300     ELSE
075400         ADD 1 TO T-SEM-COUNT (T-EX)
075500     END-IF
075600     .
075700 C310A-99.
075800     EXIT.
075900******************************************************************
076000* C440 - pruefen, ob alle verbleibenden Abhaengigkeiten von
076100* T-EX (aktueller Index) erledigt sind
076200******************************************************************
076300 C440-ALL-DEPS-DONE-TEST SECTION.
076400 C440-00.
076500     SET IS-ALL-DONE TO TRUE
076600     PERFORM C441-DEP-OPEN-TEST THRU C441-DEP-OPEN-TEST-EXIT
076700         VARYING C4-DEP-IX FROM 1 BY 1
076800         UNTIL C4-DEP-IX > T-DEP-COUNT (T-EX) OR NOT IS-ALL-DONE
076900     .
077000 C440-99.
077100     EXIT.
077200 C441-DEP-OPEN-TEST.
077300     MOVE T-DEP-ID (T-EX C4-DEP-IX) TO W-DEP-ID
077400     MOVE W-DEP-ID TO W-TASK-ID
077500     SET C4-JX TO T-EX
077600     PERFORM C100-FIND-TASK-IX
077700     IF  C4-FOUND = ZERO OR NOT T-IS-COMPLETED (T-EX)
077800         MOVE "N" TO SW-ALL-DONE
077900     END-IF
078000     SET T-EX TO C4-JX
078100     .
078200 C441-DEP-OPEN-TEST-EXIT.
078300     EXIT.
078400******************************************************************
078500* C900 - Semaphor fuer einen neu geladenen Eintrag initialisieren:
078600* 1 wenn keine Abhaengigkeit oder alle bereits erledigt, sonst 0
078700******************************************************************
078800 C900-SEM-INIT SECTION.
078900 C900-00.
079000     PERFORM C440-ALL-DEPS-DONE-TEST
079100     IF  IS-ALL-DONE
079200         MOVE 1 TO T-SEM-COUNT (T-EX)
079300     ELSE
079400         MOVE ZERO TO T-SEM-COUNT (T-EX)
079500     END-IF
079600     .
079700 C900-99.
079800     EXIT.
