000100******************************************************************
000200* Copybook      :: TSKPRM-C
000300* Letzte Aenderung :: 2025-11-12
000400* Letzte Version   :: A.00.01
000500* Kurzbeschreibung :: Satzbild SCHEDULE-PARAMETER-RECORD -
000600* Kurzbeschreibung :: Steuersatz fuer den Planungslauf (SCHED-PARAMS)
000700*
000800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001000*----------------------------------------------------------------*
001100* Vers.   | Datum      | von  | Kommentar                        *
001200*---------|------------|------|----------------------------------*
001300* A.00.00 | 2025-10-05 | kl   | Neuerstellung                     *
001400* A.00.01 | 2025-11-12 | rw   | SP-ALGORITHM auf X(12) erweitert  *
001500*----------------------------------------------------------------*
001600*
001700* Ein Satz pro Lauf. Fehlt SP-START-TIME/SP-END-TIME (= NULL),
001800* gilt der Default 0900/1700 - siehe C100-READ-SCHEDPARM im Treiber.
001900*
002000******************************************************************
002100 01          SCHEDULE-PARAMETER-RECORD.
002200     05      SP-SCHEDULE-DATE     PIC 9(08).
002300     05      SP-START-TIME        PIC 9(04).
002400     05      SP-END-TIME          PIC 9(04).
002500     05      SP-USER-ID           PIC X(24).
002600     05      SP-ALGORITHM         PIC X(12).
002700     05      FILLER               PIC X(08).
